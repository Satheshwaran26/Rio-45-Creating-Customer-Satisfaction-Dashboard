000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       SRVMETR.
000300* ORIGINAL AUTHOR - SEE THE CHANGE LOG BELOW FOR SUBSEQUENT
000400* MAINTAINERS.
000500 AUTHOR.           D WHITFIELD.
000600 INSTALLATION.     STAFF DEVELOPMENT UNIT - GUEST SERVICES.
000700 DATE-WRITTEN.     05/20/1989.
000800* LEFT BLANK PER SHOP STANDARD.
000900 DATE-COMPILED.
001000 SECURITY.         UNCLASSIFIED - INTERNAL USE ONLY.
001100*=================================================================
001200* CHANGE LOG.
001300*-----------------------------------------------------------------
001400* 05/20/89  DLW   ORIGINAL PROGRAM WRITTEN - MONTHLY SATISFACTION
001500*                 METRICS REPORT FOR GUEST SERVICES MANAGEMENT.
001600* 07/02/90  DLW   ADDED SATISFACTION-DISTRIBUTION BLOCK.
001700* 02/22/91  DLW   ADDED KEY-METRICS BLOCK (SAT RATE, NPS).
001800* 05/03/94  JMK   ADDED MONTHLY TREND BLOCK.  INPUT IS NOT
001900*                 GUARANTEED SORTED BY DATE, SO TREND FIGURES
002000*                 ARE ACCUMULATED INTO A MONTH TABLE AND SORTED
002100*                 BEFORE PRINTING - SEE 260000.
002200* 09/12/95  JMK   ADDED OPTIONAL SATISFACTION-LEVEL FILTER SO
002300*                 ONE LEVEL CAN BE RUN IN ISOLATION FOR AUDIT.
002400* 08/19/98  PDQ   Y2K - MONTH KEY BUILT FROM SURVEY-DATE (X(10)
002500*                 YYYY-MM-DD) TEXT, NOT A PACKED 2-DIGIT YEAR.
002600* 02/11/99  PDQ   Y2K - RUN DATE NOW ACCEPTED VIA DATE YYYYMMDD.
002700* 03/15/01  KAH   TICKET 2001-092 - NPS FIELD ON THE PRINT LINE
002800*                 NOW CARRIES ITS OWN SIGN, CAN PRINT NEGATIVE.
002900* 11/02/04  KAH   TICKET 2004-118 - INGESTION TOTALS BLOCK NOW
003000*                 PRINTS A "SEE LOAD JOB LOG" NOTE SINCE THIS
003100*                 STEP RUNS STANDALONE AND HAS NO WAY TO SEE
003200*                 SRVLOAD'S IN-MEMORY COUNTERS.
003300* 03/09/05  KAH   TICKET 2005-033 - SUPERSEDES 2004-118.  700000
003400*                 NOW OPENS THE NEW OPTIONAL LOAD-CONTROL-FILE
003500*                 SRVLOAD WRITES AT JOB END AND PRINTS THE REAL
003600*                 ROWS READ/SAVED/REJECTED FIGURES.  THE OLD
003700*                 REFERRAL NOTE STILL PRINTS IF THE FILE IS
003800*                 MISSING (E.G. A STANDALONE AUDIT RUN).
003900* 03/09/05  KAH   TICKET 2005-034 - SM-FILLER WIDENED TWO BYTES
004000*                 TO KEEP THIS PROGRAM'S COPY OF THE SURVEY
004100*                 MASTER LAYOUT IN STEP WITH SRVLOAD'S.
004200*=================================================================
004300
004400*=================================================================
004500* ENVIRONMENT DIVISION - THE SURVEY MASTER, THE OPTIONAL LOAD-
004600* CONTROL-FILE, AND ONE LINE SEQUENTIAL PRINT FILE.
004700*=================================================================
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000* C01 NAMES THE FORMS-CONTROL CHANNEL SO A NEW PAGE CAN BE
005100* SKIPPED TO ON THE PRINTER WITHOUT COUNTING BLANK LINES.
005200 SPECIAL-NAMES.
005300            SYMBOLIC CHARACTERS asterisk IS 43
005400            C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800* READ START TO FINISH ONCE - NOT ASSUMED SORTED BY DATE, SEE
005900* THE 05/03/94 CHANGE LOG ENTRY AND 200500 BELOW.
006000     SELECT survey-master   ASSIGN TO ws-name-survey-master
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS  IS fs-survey-master.
006300
006400* LINE SEQUENTIAL SO THE REPORT CAN BE VIEWED OR SPOOLED
006500* WITHOUT A CARRIAGE-CONTROL BYTE GETTING IN THE WAY.
006600     SELECT report-file     ASSIGN TO ws-name-report-file
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS fs-report-file.
006900
007000* OPTIONAL - TICKET 2005-033.  WRITTEN BY SRVLOAD AT THE END
007100* OF THE LOAD RUN; OPTIONAL HERE SO SRVMETR CAN STILL BE RUN
007200* STANDALONE (E.G. AN AD HOC AUDIT RUN) WITHOUT A LOAD STEP
007300* HAVING RUN FIRST TODAY.
007400     SELECT OPTIONAL load-control-file
007500                                 ASSIGN TO ws-name-load-control
007600            ORGANIZATION IS SEQUENTIAL
007700            FILE STATUS  IS fs-load-control.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100*-----------------------------------------------------------------
008200* VALIDATED SURVEY MASTER - SAME LAYOUT AS WRITTEN BY SRVLOAD.
008300*-----------------------------------------------------------------
008400 FD  survey-master.
008500 01  survey-master-rec.
008600     88  end-of-survey-master        VALUE HIGH-VALUES.
008700     03  sm-survey-id                PIC 9(07).
008800     03  sm-customer-id              PIC X(10).
008900     03  sm-survey-date              PIC X(10).
009000     03  sm-survey-date-parts REDEFINES sm-survey-date.
009100         05  sm-survey-date-ccyy     PIC X(04).
009200         05  FILLER                  PIC X(01).
009300         05  sm-survey-date-mm       PIC X(02).
009400         05  FILLER                  PIC X(01).
009500         05  sm-survey-date-dd       PIC X(02).
009600     03  sm-food-quality             PIC 9(01).
009700     03  sm-service-quality          PIC 9(01).
009800     03  sm-hygiene                  PIC 9(01).
009900     03  sm-value-for-money          PIC 9(01).
010000     03  sm-overall-satisfaction     PIC X(20).
010100     03  sm-nps-score                PIC 9(02).
010200     03  sm-comments                 PIC X(60).
010300* WIDENED TWO BYTES 03/09/05 - TICKET 2005-034 - TO MATCH
010400* THE 130-BYTE RECORD SRVLOAD NOW WRITES.
010500     03  sm-filler                   PIC X(15).
010600     03  FILLER                      PIC X(02).
010700
010800 FD  report-file.
010900* STANDARD SHOP PRINT WIDTH - EVERY RPT- PRINT LINE BELOW IS
011000* MOVED INTO THIS AREA BEFORE THE WRITE.
011100 01  report-line                     PIC X(132).
011200
011300*-----------------------------------------------------------------
011400* LOAD-CONTROL-FILE - TICKET 2005-033.  ONE RECORD, WRITTEN BY
011500* SRVLOAD AT 300000 OF THAT PROGRAM.  SAME LAYOUT AS THE FD IN
011600* SRVLOAD - KEEP THE TWO IN STEP IF EITHER CHANGES.
011700*-----------------------------------------------------------------
011800 FD  load-control-file.
011900 01  load-control-rec.
012000     03  lc-run-date                 PIC X(10).
012100     03  lc-rows-read                PIC 9(07).
012200     03  lc-rows-saved               PIC 9(07).
012300     03  lc-rows-rejected            PIC 9(07).
012400     03  FILLER                      PIC X(09).
012500
012600*=================================================================
012700* WORKING-STORAGE SECTION - FILE STATUS, RUN CONTROLS, THE
012800* ACCUMULATOR AND TABLE WORK AREAS, AND THE PRINT LINES.
012900*=================================================================
013000 WORKING-STORAGE SECTION.
013100*-----------------------------------------------------------------
013200* FILE STATUS CODES.
013300*-----------------------------------------------------------------
013400 77  fs-survey-master                PIC X(02) VALUE ZEROES.
013500 77  fs-report-file                  PIC X(02) VALUE ZEROES.
013600 77  fs-load-control                 PIC X(02) VALUE ZEROES.
013700
013800*-----------------------------------------------------------------
013900* LOGICAL FILE NAMES.
014000*-----------------------------------------------------------------
014100 77  ws-name-survey-master           PIC X(20) VALUE
014200            "SURVEY-MASTER".
014300 77  ws-name-report-file             PIC X(20) VALUE
014400            "REPORT-FILE".
014500 77  ws-name-load-control            PIC X(20) VALUE
014600            "LOAD-CONTROL".
014700
014800*-----------------------------------------------------------------
014900* NAMED CONSTANTS.
015000*-----------------------------------------------------------------
015100 78  cte-01                          VALUE 01.
015200* NUMBER OF FIXED SATISFACTION-DISTRIBUTION LEVELS.
015300 78  cte-05                          VALUE 05.
015400* NPS DETRACTOR CUTOFF.
015500 78  cte-06                          VALUE 06.
015600* NPS PROMOTER CUTOFF.
015700 78  cte-09                          VALUE 09.
015800* MAXIMUM DISTINCT MONTHS CARRIED IN THE TREND TABLE - FIVE
015900* YEARS' WORTH, WELL PAST HOW LONG A SINGLE ANALYTICS
016000* GENERATION HAS EVER BEEN KEPT ON FILE.
016100 78  cte-60                          VALUE 60.
016200* PERCENTAGE MULTIPLIER.
016300 78  cte-100                         VALUE 100.
016400
016500*-----------------------------------------------------------------
016600* TODAY'S RUN DATE, ACCEPTED ONCE AT 100000 AND PRINTED IN
016700* THE REPORT HEADING BY 300000.
016800*-----------------------------------------------------------------
016900 01  ws-run-date-work.
017000     03  ws-run-date                 PIC 9(08) COMP VALUE ZERO.
017100     03  ws-run-date-rdf REDEFINES ws-run-date.
017200         05  ws-run-date-ccyy        PIC 9(04).
017300         05  ws-run-date-mm          PIC 9(02).
017400         05  ws-run-date-dd          PIC 9(02).
017500* EDITED FORM MOVED STRAIGHT INTO RPT-RUN-DATE - NO SEPARATE
017600* EDIT-PICTURE FIELD NEEDED ON THE PRINT LINE ITSELF.
017700     03  ws-run-date-fmt             PIC 9999/99/99 VALUE ZERO.
017800     03  FILLER                      PIC X(02) VALUE SPACES.
017900
018000*-----------------------------------------------------------------
018100* PAGE NUMBER FOR THE REPORT HEADING - THIS REPORT IS ONE
018200* PAGE PER RUN, SO THE COUNTER IS BUMPED ONCE AT 100000 AND
018300* NEVER AGAIN.
018400*-----------------------------------------------------------------
018500 01  ws-page-control.
018600     03  ws-page-number              PIC 9(03) COMP VALUE ZERO.
018700     03  FILLER                      PIC X(02) VALUE SPACES.
018800
018900*-----------------------------------------------------------------
019000* END-OF-FILE SWITCH FOR THE SURVEY MASTER.
019100*-----------------------------------------------------------------
019200 01  ws-eof-switches.
019300* DRIVES THE SCAN LOOP AT 200000.
019400     03  ws-survey-master-eof        PIC X(01) VALUE "N".
019500         88  sw-survey-master-eof-Y             VALUE "Y".
019600* SET ON AT 700000 IF THE OPTIONAL LOAD-CONTROL-FILE OPENED
019700* AND A RECORD WAS READ - TICKET 2005-033.  STAYS OFF ON A
019800* STANDALONE RUN WITH NO PRIOR LOAD STEP.
019900     03  ws-load-control-found       PIC X(01) VALUE "N".
020000         88  sw-load-control-found-Y            VALUE "Y".
020100     03  FILLER                      PIC X(01) VALUE SPACES.
020200
020300*-----------------------------------------------------------------
020400* OPTIONAL SATISFACTION-LEVEL FILTER - LEAVE BLANK FOR ALL
020500* RECORDS.
020600*-----------------------------------------------------------------
020700 01  ws-filter-controls.
020800* OPERATOR-ENTERED VALUE FROM THE ACCEPT AT 100000 - MUST
020900* MATCH ONE OF THE FIVE CANONICAL SATISFACTION LEVELS EXACTLY
021000* OR NO RECORD WILL EVER PASS THE FILTER TEST AT 200200.
021100     03  ws-filter-satisfaction      PIC X(20) VALUE SPACES.
021200* SET ON AT 100000 ONLY IF THE OPERATOR ENTERED SOMETHING
021300* OTHER THAN SPACES.
021400     03  ws-filter-active-switch     PIC X(01) VALUE "N".
021500         88  sw-filter-active-Y                 VALUE "Y".
021600     03  FILLER                      PIC X(01) VALUE SPACES.
021700
021800*-----------------------------------------------------------------
021900* OVERALL ACCUMULATORS.
022000*-----------------------------------------------------------------
022100 01  ws-accumulators.
022200* COUNT OF RECORDS THAT PASSED THE FILTER - THE DIVISOR FOR
022300* EVERY AVERAGE AND RATE COMPUTED AT 250000.
022400     03  ws-total-responses          PIC 9(07) COMP VALUE ZERO.
022500* SUM OF THE PER-RECORD 1-5 SATISFACTION-SCORE VALUES -
022600* SAME MAPPING SRVANLZ USES, SEE 200300 BELOW.
022700     03  ws-satisfaction-score-sum   PIC 9(09) COMP VALUE ZERO.
022800* NUMERATOR FOR THE SATISFACTION-RATE PERCENTAGE.
022900     03  ws-satisfied-count          PIC 9(07) COMP VALUE ZERO.
023000* NPS 9-10 SCORES.
023100     03  ws-promoter-count           PIC 9(07) COMP VALUE ZERO.
023200* NPS 0-6 SCORES.
023300     03  ws-detractor-count          PIC 9(07) COMP VALUE ZERO.
023400* THE FOUR PER-ATTRIBUTE RATING SUMS, EACH REDUCED TO AN
023500* AVERAGE AT 250000 FOR THE OVERALL-METRICS BLOCK.
023600     03  ws-food-quality-sum         PIC 9(09) COMP VALUE ZERO.
023700     03  ws-service-quality-sum      PIC 9(09) COMP VALUE ZERO.
023800     03  ws-hygiene-sum              PIC 9(09) COMP VALUE ZERO.
023900     03  ws-value-for-money-sum      PIC 9(09) COMP VALUE ZERO.
024000* SUM OF THE RAW 0-10 NPS SCORES - AVERAGED (NOT THE SAME
024100* THING AS THE NPS PERCENTAGE) FOR THE OVERALL-METRICS BLOCK.
024200     03  ws-nps-score-sum            PIC 9(09) COMP VALUE ZERO.
024300* SCRATCH FIELD SET BY THE EVALUATE AT 200300, THEN ADDED TO
024400* BOTH THE OVERALL SUM AND, VIA 200500, THE CURRENT MONTH'S
024500* RUNNING SUM.
024600     03  ws-satisfaction-score       PIC 9(01) COMP VALUE ZERO.
024700     03  FILLER                      PIC X(02) VALUE SPACES.
024800
024900*-----------------------------------------------------------------
025000* SATISFACTION-DISTRIBUTION TABLE - FIVE FIXED CANONICAL LEVELS.
025100*-----------------------------------------------------------------
025200* FIVE ENTRIES, INDEXED, SEARCHED BY 200400 FOR EACH RECORD
025300* AND PRINTED IN ORDER BY 400000/400100.
025400 01  ws-distribution-table.
025500* CTE-05 PARAGRAPHS AND LOOPS BELOW ASSUME EXACTLY FIVE
025600* ENTRIES - A SIXTH CANONICAL LEVEL WOULD REQUIRE CHANGING
025700* THIS OCCURS CLAUSE, CTE-05, AND THE VALUE-LOADED REDEFINES
025800* BELOW TOGETHER.
025900     03  ws-distribution-entry OCCURS 5 TIMES INDEXED BY
026000                                        idx-distribution.
026100         05  ws-dist-level-name      PIC X(20).
026200         05  ws-dist-count           PIC 9(07) COMP VALUE ZERO.
026300         05  FILLER                  PIC X(02).
026400* LOADS THE FIVE CANONICAL LEVEL NAMES AT COMPILE TIME VIA
026500* VALUE CLAUSES - THE COUNTS START AT ZERO BY DEFAULT SINCE
026600* COMP FIELDS WITHOUT AN EXPLICIT VALUE INITIALIZE TO ZERO.
026700 01  ws-distribution-table-init REDEFINES ws-distribution-table.
026800     03  FILLER.
026900* THESE FIVE VALUE-LOADED FILLER GROUPS MUST STAY IN THE SAME
027000* ORDER AS THE FIVE SM-OVERALL-SATISFACTION TEXT VALUES THE
027100* EVALUATE AT 200300 RECOGNIZES - SEE THE SCORING REFERENCE
027200* AT THE BOTTOM OF THIS PROGRAM.
027300         05  FILLER PIC X(20) VALUE "HIGHLY SATISFIED".
027400         05  FILLER PIC 9(07) COMP.
027500     03  FILLER.
027600         05  FILLER PIC X(20) VALUE "SATISFIED".
027700         05  FILLER PIC 9(07) COMP.
027800     03  FILLER.
027900         05  FILLER PIC X(20) VALUE "NEUTRAL".
028000         05  FILLER PIC 9(07) COMP.
028100     03  FILLER.
028200         05  FILLER PIC X(20) VALUE "DISSATISFIED".
028300         05  FILLER PIC 9(07) COMP.
028400     03  FILLER.
028500         05  FILLER PIC X(20) VALUE "HIGHLY DISSATISFIED".
028600         05  FILLER PIC 9(07) COMP.
028700
028800*-----------------------------------------------------------------
028900* MONTHLY-TREND TABLE - BUILT AS RECORDS ARE READ SINCE THE
029000* SURVEY MASTER IS NOT GUARANTEED SORTED BY DATE.  UP TO 60
029100* DISTINCT YYYY-MM MONTHS (FIVE YEARS) ARE CARRIED, THEN SORTED
029200* ASCENDING BY 260000 BEFORE THE TREND BLOCK IS PRINTED.
029300*-----------------------------------------------------------------
029400 01  ws-month-table.
029500* DRIVES THE OCCURS DEPENDING ON CLAUSE BELOW - THIS IS THE
029600* ACTUAL NUMBER OF DISTINCT MONTHS SEEN SO FAR THIS RUN.
029700     03  ws-month-count              PIC 9(02) COMP VALUE ZERO.
029800* VARIABLE-LENGTH TABLE - ONLY AS MANY ENTRIES AS DISTINCT
029900* MONTHS HAVE ACTUALLY BEEN SEEN, UP TO THE CTE-60 CEILING.
030000     03  ws-month-entry OCCURS 0 TO 60 TIMES
030100                       DEPENDING ON ws-month-count
030200                       INDEXED BY idx-month.
030300* YYYY-MM FORM, E.G. 2004-07 - BUILT BY 200500 FROM THE
030400* FIRST SEVEN BYTES OF SM-SURVEY-DATE.
030500         05  ws-month-key            PIC X(07) VALUE SPACES.
030600         05  ws-month-score-sum      PIC 9(07) COMP VALUE ZERO.
030700         05  ws-month-response-count PIC 9(07) COMP VALUE ZERO.
030800         05  FILLER                  PIC X(02).
030900
031000*-----------------------------------------------------------------
031100* SCRATCH FIELDS FOR THE MONTH-TABLE SEARCH AT 200500 AND THE
031200* BUBBLE SORT AT 260000.
031300*-----------------------------------------------------------------
031400 01  ws-month-search-controls.
031500* SCRATCH COPY OF THE CURRENT RECORD'S MONTH KEY, BUILT BY
031600* 200500 BEFORE THE SEARCH AGAINST THE MONTH TABLE.
031700     03  ws-month-key-work           PIC X(07) VALUE SPACES.
031800* NOT ACTUALLY REFERENCED BY NAME ELSEWHERE IN THIS PROGRAM -
031900* KEPT AS DOCUMENTATION OF THE YYYY-MM KEY'S SHAPE FOR THE
032000* NEXT MAINTAINER WHO HAS TO TOUCH 200500.
032100     03  ws-month-key-parts REDEFINES ws-month-key-work.
032200         05  ws-month-key-ccyy       PIC X(04).
032300         05  ws-month-key-dash       PIC X(01).
032400         05  ws-month-key-mm         PIC X(02).
032500* SET BY THE SEARCH AT 200500 WHEN THE CURRENT RECORD'S MONTH
032600* ALREADY HAS AN ENTRY.
032700     03  ws-month-found-switch       PIC X(01) VALUE "N".
032800         88  sw-month-found-Y                   VALUE "Y".
032900* OUTER/INNER SUBSCRIPTS FOR THE BUBBLE SORT AT 260100/260200 -
033000* PLAIN COMP FIELDS RATHER THAN THE OCCURS TABLE'S OWN INDEX
033100* SO THEY CAN BE USED IN ARITHMETIC (260200'S +1) WITHOUT A
033200* SET STATEMENT.
033300     03  ws-month-sort-outer         PIC 9(02) COMP VALUE ZERO.
033400     03  ws-month-sort-inner         PIC 9(02) COMP VALUE ZERO.
033500* ONE PAST WS-MONTH-SORT-INNER - THE ADJACENT ENTRY COMPARED
033600* AND POSSIBLY SWAPPED AT 260200.
033700     03  ws-month-next-subscript     PIC 9(02) COMP VALUE ZERO.
033800* THREE-FIELD HOLD AREA FOR THE SWAP AT 260300 - A MONTH-
033900* TABLE ENTRY IS THREE FIELDS WIDE, SO THE SWAP IS DONE FIELD
034000* BY FIELD RATHER THAN AS ONE GROUP MOVE.
034100     03  ws-month-hold-key           PIC X(07) VALUE SPACES.
034200     03  ws-month-hold-score-sum     PIC 9(07) COMP VALUE ZERO.
034300     03  ws-month-hold-response-cnt  PIC 9(07) COMP VALUE ZERO.
034400     03  FILLER                      PIC X(02) VALUE SPACES.
034500
034600*-----------------------------------------------------------------
034700* DERIVED FIGURES FOR THE OVERALL-METRICS AND KEY-METRICS BLOCKS.
034800*-----------------------------------------------------------------
034900*-----------------------------------------------------------------
035000* AVERAGES/RATES COMPUTED ONCE AT 250000 FROM THE
035100* ACCUMULATORS ABOVE, THEN MOVED ONTO THE PRINT LINES BY THE
035200* 300000-600000 PRINT PARAGRAPHS.
035300*-----------------------------------------------------------------
035400 01  ws-derived-figures.
035500     03  ws-avg-satisfaction-score   PIC 9V99   VALUE ZERO.
035600     03  ws-avg-food-quality         PIC 9V99   VALUE ZERO.
035700     03  ws-avg-service-quality      PIC 9V99   VALUE ZERO.
035800     03  ws-avg-hygiene              PIC 9V99   VALUE ZERO.
035900     03  ws-avg-value-for-money      PIC 9V99   VALUE ZERO.
036000* PLAIN AVERAGE OF THE RAW 0-10 SCORES - NOT THE SAME FIGURE
036100* AS THE PROMOTER/DETRACTOR NPS PERCENTAGE BELOW.
036200     03  ws-avg-nps                  PIC 9V99   VALUE ZERO.
036300* PERCENTAGE, UP TO 999.99 - HOLDS ROOM FOR A RATE ABOVE 100
036400* IN CASE A FUTURE CHANGE COUNTS A RESPONSE MORE THAN ONCE,
036500* THOUGH TODAY'S LOGIC NEVER PRODUCES THAT.
036600     03  ws-satisfaction-rate        PIC 999V99 VALUE ZERO.
036700     03  ws-nps-numerator            PIC S9(09) VALUE ZERO.
036800* SIGNED SINCE DETRACTORS CAN OUTNUMBER PROMOTERS - SEE
036900* TICKET 2001-092 IN THE CHANGE LOG.
037000     03  ws-nps-score-signed         PIC S999V99
037100                                     SIGN IS LEADING SEPARATE
037200                                     VALUE ZERO.
037300* RECOMPUTED FRESH FOR EACH MONTH BY 500100 AS THE TREND
037400* BLOCK PRINTS - NOT CARRIED IN THE MONTH TABLE ITSELF.
037500     03  ws-month-avg-score          PIC 9V99   VALUE ZERO.
037600     03  FILLER                      PIC X(02) VALUE SPACES.
037700
037800*-----------------------------------------------------------------
037900* PRINT LINES.
038000*-----------------------------------------------------------------
038100*-----------------------------------------------------------------
038200* PRINT LINES, ONE 01-LEVEL PER REPORT-FILE RECORD, IN THE
038300* ORDER THE PRINT PARAGRAPHS BELOW WRITE THEM.  MODELED ON THIS
038400* SHOP'S USUAL HEADING/DETAIL/TOTAL PRINT-LINE LAYOUT STYLE.
038500*-----------------------------------------------------------------
038600 01  rpt-heading-line-1.
038700* REPORT TITLE.
038800     05  FILLER               PIC X(40) VALUE
038900            "Guest Satisfaction Survey - Metrics Report".
039000     05  FILLER               PIC X(47) VALUE SPACES.
039100     05  FILLER               PIC X(11) VALUE "Run Date: ".
039200     05  rpt-run-date         PIC 9999/99/99.
039300     05  FILLER               PIC X(05) VALUE SPACES.
039400     05  FILLER               PIC X(05) VALUE "Page ".
039500     05  rpt-page-number      PIC ZZ9.
039600     05  FILLER               PIC X(11) VALUE SPACES.
039700
039800 01  rpt-overall-heading.
039900     05  FILLER               PIC X(30) VALUE
040000* SECTION-HEADING LITERAL.
040100            "Overall Metrics".
040200     05  FILLER               PIC X(102) VALUE SPACES.
040300
040400 01  rpt-overall-line-1.
040500     05  FILLER               PIC X(20) VALUE
040600* LABEL, LEFT-JUSTIFIED TO LINE UP WITH THE EDITED COUNT
040700* FIELD THAT FOLLOWS IT.
040800            "Total Responses    ".
040900     05  rpt-total-responses  PIC ZZZ,ZZ9.
041000     05  FILLER               PIC X(105) VALUE SPACES.
041100
041200* SATISFACTION AND NPS AVERAGES SIDE BY SIDE ON ONE LINE.
041300 01  rpt-overall-line-2.
041400     05  FILLER               PIC X(20) VALUE
041500            "Avg Satisfaction    ".
041600     05  rpt-avg-satisfaction PIC Z9.99.
041700     05  FILLER               PIC X(05) VALUE SPACES.
041800     05  FILLER               PIC X(20) VALUE
041900            "Avg NPS             ".
042000     05  rpt-avg-nps          PIC Z9.99.
042100     05  FILLER               PIC X(77) VALUE SPACES.
042200
042300* THE FOUR PER-ATTRIBUTE AVERAGES ACROSS ONE WIDE LINE.
042400 01  rpt-overall-line-3.
042500     05  FILLER               PIC X(20) VALUE
042600* FOUR LABEL/VALUE PAIRS ACROSS ONE 132-BYTE LINE - THE
042700* WIDEST DETAIL LINE IN THE REPORT.
042800            "Avg Food Quality    ".
042900     05  rpt-avg-food         PIC Z9.99.
043000     05  FILLER               PIC X(05) VALUE SPACES.
043100     05  FILLER               PIC X(20) VALUE
043200            "Avg Service Quality ".
043300     05  rpt-avg-service      PIC Z9.99.
043400     05  FILLER               PIC X(05) VALUE SPACES.
043500     05  FILLER               PIC X(13) VALUE
043600            "Avg Hygiene  ".
043700     05  rpt-avg-hygiene      PIC Z9.99.
043800     05  FILLER               PIC X(05) VALUE SPACES.
043900     05  FILLER               PIC X(20) VALUE
044000            "Avg Value For Money ".
044100     05  rpt-avg-value        PIC Z9.99.
044200     05  FILLER               PIC X(24) VALUE SPACES.
044300
044400 01  rpt-distribution-heading.
044500     05  FILLER               PIC X(30) VALUE
044600            "Satisfaction Distribution".
044700     05  FILLER               PIC X(102) VALUE SPACES.
044800
044900* ONE OF THESE PRINTS PER DISTRIBUTION-TABLE ENTRY, VIA 400100.
045000 01  rpt-distribution-line.
045100* MOVED FROM THE TABLE ENTRY, NOT A LITERAL - VARIES PER
045200* DETAIL LINE PRINTED BY 400100.
045300     05  rpt-dist-level       PIC X(20).
045400     05  FILLER               PIC X(02) VALUE SPACES.
045500     05  rpt-dist-count       PIC ZZZ,ZZ9.
045600     05  FILLER               PIC X(103) VALUE SPACES.
045700
045800 01  rpt-trend-heading.
045900     05  FILLER               PIC X(30) VALUE
046000            "Monthly Satisfaction Trend".
046100     05  FILLER               PIC X(102) VALUE SPACES.
046200
046300* ONE OF THESE PRINTS PER MONTH-TABLE ENTRY, VIA 500100, IN
046400* CHRONOLOGICAL ORDER AFTER THE 260000 SORT.
046500 01  rpt-trend-line.
046600* THE YYYY-MM KEY, MOVED FROM THE TABLE ENTRY BY 500100.
046700     05  rpt-trend-month      PIC X(07).
046800     05  FILLER               PIC X(05) VALUE SPACES.
046900     05  rpt-trend-avg        PIC Z9.99.
047000     05  FILLER               PIC X(05) VALUE SPACES.
047100     05  rpt-trend-count      PIC ZZZ,ZZ9.
047200     05  FILLER               PIC X(103) VALUE SPACES.
047300
047400 01  rpt-key-metrics-heading.
047500     05  FILLER               PIC X(30) VALUE
047600            "Key Metrics".
047700     05  FILLER               PIC X(102) VALUE SPACES.
047800
047900* SATISFACTION-RATE AND NPS-SCORE SIDE BY SIDE - THE TWO
048000* FIGURES GUEST SERVICES MANAGEMENT ASKED FOR BY NAME IN THE
048100* 02/22/91 CHANGE REQUEST.
048200 01  rpt-key-metrics-line.
048300     05  FILLER               PIC X(20) VALUE
048400            "Satisfaction Rate   ".
048500     05  rpt-satisfaction-rate PIC ZZ9.99.
048600* PERCENT SIGN PRINTS IMMEDIATELY AFTER THE RATE, NO SPACE.
048700     05  FILLER               PIC X(01) VALUE "%".
048800     05  FILLER               PIC X(10) VALUE SPACES.
048900     05  FILLER               PIC X(20) VALUE
049000            "NPS Score           ".
049100* LEADING MINUS SIGN FLOATS IN FRONT OF A NEGATIVE SCORE -
049200* SEE TICKET 2001-092.
049300     05  rpt-nps-score        PIC -ZZ9.99.
049400     05  FILLER               PIC X(68) VALUE SPACES.
049500
049600 01  rpt-ingestion-heading.
049700     05  FILLER               PIC X(30) VALUE
049800            "Ingestion Totals".
049900     05  FILLER               PIC X(102) VALUE SPACES.
050000
050100* PRINTED WHEN LOAD-CONTROL-FILE OPENED AND A RECORD WAS FOUND
050200* AT 700000 - TICKET 2005-033.  REAL ROWS READ/SAVED/REJECTED
050300* FIGURES CARRIED OVER FROM SRVLOAD'S LAST RUN.
050400 01  rpt-ingestion-totals-line.
050500     05  FILLER               PIC X(14) VALUE
050600            "Rows Read    ".
050700     05  rpt-ingestion-rows-read  PIC ZZZ,ZZ9.
050800     05  FILLER               PIC X(05) VALUE SPACES.
050900     05  FILLER               PIC X(14) VALUE
051000            "Rows Saved   ".
051100     05  rpt-ingestion-rows-saved PIC ZZZ,ZZ9.
051200     05  FILLER               PIC X(05) VALUE SPACES.
051300     05  FILLER               PIC X(14) VALUE
051400            "Rows Rejected".
051500     05  rpt-ingestion-rows-reject PIC ZZZ,ZZ9.
051600     05  FILLER               PIC X(62) VALUE SPACES.
051700
051800* PRINTED INSTEAD OF THE ABOVE WHEN NO LOAD-CONTROL-FILE WAS
051900* FOUND - E.G. SRVMETR RUN STANDALONE WITH NO PRIOR LOAD STEP.
052000 01  rpt-ingestion-note-line.
052100     05  FILLER               PIC X(70) VALUE
052200            "No load run found for today - totals not available".
052300     05  FILLER               PIC X(62) VALUE SPACES.
052400
052500* SPACER LINE WRITTEN BETWEEN REPORT BLOCKS.
052600 01  rpt-blank-line              PIC X(132) VALUE SPACES.
052700
052800*=================================================================
052900* PROCEDURE DIVISION - OPEN, SCAN, COMPUTE, PRINT, CLOSE.  ONE
053000* PASS OF THE SURVEY MASTER FEEDS SIX PRINT BLOCKS: OVERALL
053100* METRICS, DISTRIBUTION, MONTHLY TREND, KEY METRICS, AND THE
053200* INGESTION-TOTALS BLOCK (SEE 700000).
053300*=================================================================
053400 PROCEDURE DIVISION.
053500* STANDARD SHOP-WIDE ERROR TRAP.  REPORT-FILE IS NOT WATCHED
053600* HERE BECAUSE A LINE SEQUENTIAL WRITE FAILURE ON THIS SHOP'S
053700* COMPILER SURFACES AS AN ABEND, NOT A RECOVERABLE STATUS.
053800 DECLARATIVES.
053900 File-Handler SECTION.
054000     USE AFTER ERROR PROCEDURE ON survey-master.
054100
054200* DISPLAY THE FAILING FILE'S NAME AND STATUS CODE, THEN HALT -
054300* SAME PATTERN AS SRVLOAD AND SRVANLZ.
054400 status-check.
054500     DISPLAY SPACE
054600     DISPLAY "Srvmetr - file status information."
054700     DISPLAY "File   name: [" ws-name-survey-master "]."
054800     DISPLAY "Status code: [" fs-survey-master     "]."
054900     STOP "Srvmetr - survey master I/O error - call ops.".
055000 END DECLARATIVES.
055100
055200* NINE SECTIONS, EACH PERFORMED EXACTLY ONCE - THE REPORT IS
055300* BUILT TOP TO BOTTOM IN THE ORDER IT PRINTS.
055400 MAIN-PARAGRAPH.
055500* SECTION 1 OF 9 - OPEN AND PROMPT.
055600     PERFORM 100000-begin-start-program
055700        THRU 100000-end-start-program
055800
055900* SECTION 2 OF 9 - SCAN AND TALLY.
056000     PERFORM 200000-begin-accumulate-survey-records
056100        THRU 200000-end-accumulate-survey-records
056200
056300* SECTION 3 OF 9 - COMPUTE AND SORT.
056400     PERFORM 250000-begin-compute-derived-figures
056500        THRU 250000-end-compute-derived-figures
056600
056700* SECTION 4 OF 9 - PRINT BLOCK ONE.
056800     PERFORM 300000-begin-print-overall-metrics
056900        THRU 300000-end-print-overall-metrics
057000
057100* SECTION 5 OF 9 - PRINT BLOCK TWO.
057200     PERFORM 400000-begin-print-distribution
057300        THRU 400000-end-print-distribution
057400
057500* SECTION 6 OF 9 - PRINT BLOCK THREE.
057600     PERFORM 500000-begin-print-monthly-trend
057700        THRU 500000-end-print-monthly-trend
057800
057900* SECTION 7 OF 9 - PRINT BLOCK FOUR.
058000     PERFORM 600000-begin-print-key-metrics
058100        THRU 600000-end-print-key-metrics
058200
058300* SECTION 8 OF 9 - PRINT BLOCK FIVE.
058400     PERFORM 700000-begin-print-ingestion-totals
058500        THRU 700000-end-print-ingestion-totals
058600
058700* SECTION 9 OF 9 - CLOSE AND SUMMARIZE.
058800     PERFORM 900000-begin-finish-program
058900        THRU 900000-end-finish-program
059000
059100* NORMAL END OF JOB - CONTROL RETURNS TO THE JCL/SCHEDULER.
059200     STOP RUN.
059300
059400*-----------------------------------------------------------------
059500* OPEN THE FILES, STAMP TODAY'S RUN DATE, BUMP THE PAGE
059600* COUNTER, AND PROMPT THE OPERATOR FOR AN OPTIONAL
059700* SATISFACTION-LEVEL FILTER - SEE THE 09/12/95 CHANGE LOG
059800* ENTRY FOR WHY THE FILTER EXISTS.
059900*-----------------------------------------------------------------
060000 100000-begin-start-program.
060100* YYYYMMDD FORM AVOIDS THE Y2K WINDOWING PROBLEM - SEE THE
060200* 1999 CHANGE LOG ENTRY.
060300     ACCEPT ws-run-date FROM DATE YYYYMMDD
060400* EDIT-PICTURE MOVE PRODUCES THE SLASH-SEPARATED FORM PRINTED
060500* ON THE REPORT HEADING.
060600     MOVE ws-run-date  TO ws-run-date-fmt
060700* THIS REPORT IS ALWAYS ONE PAGE, BUT THE COUNTER STILL FOLLOWS
060800* THE SHOP CONVENTION OF STARTING EVERY REPORT'S PAGE NUMBER
060900* AT 1 RATHER THAN 0.
061000     ADD cte-01 TO ws-page-number
061100
061200* AN OPERATOR RUNNING THIS JOB ONLINE (RATHER THAN VIA THE
061300* SCHEDULER WITH A BLANK DEFAULT RESPONSE) CAN TYPE ONE OF
061400* THE FIVE CANONICAL LEVEL NAMES TO AUDIT JUST THAT LEVEL.
061500     DISPLAY SPACE
061600     DISPLAY "Srvmetr - satisfaction metrics report."
061700* NO ADVANCING KEEPS THE OPERATOR'S TYPED RESPONSE ON THE SAME
061800* CONSOLE LINE AS THE PROMPT.
061900     DISPLAY "Enter satisfaction level to filter on, or press "
062000             "enter for all levels: " WITH NO ADVANCING
062100     ACCEPT ws-filter-satisfaction
062200
062300     IF ws-filter-satisfaction NOT EQUAL SPACES
062400        SET sw-filter-active-Y TO TRUE
062500     END-IF
062600
062700* REPORT-FILE OPENED OUTPUT - A FRESH REPORT IS WRITTEN EACH
062800* RUN, NEVER APPENDED TO.  LOAD-CONTROL-FILE IS OPTIONAL - SEE
062900* THE 005960 REMARK IN FILE-CONTROL - SO ITS OPEN STATUS IS NOT
063000* CHECKED HERE; 700000 TESTS FS-LOAD-CONTROL BEFORE READING.
063100     OPEN INPUT  survey-master
063200                 load-control-file
063300          OUTPUT report-file.
063400 100000-end-start-program.
063500     EXIT.
063600
063700*-----------------------------------------------------------------
063800* SCAN THE ENTIRE SURVEY MASTER, ONE RECORD AT A TIME.
063900*-----------------------------------------------------------------
064000 200000-begin-accumulate-survey-records.
064100     PERFORM 200100-read-survey-master
064200     PERFORM 200200-process-one-record
064300        UNTIL sw-survey-master-eof-Y.
064400 200000-end-accumulate-survey-records.
064500     EXIT.
064600
064700*-----------------------------------------------------------------
064800* ONE READ OF THE SURVEY MASTER.
064900*-----------------------------------------------------------------
065000 200100-read-survey-master.
065100     READ survey-master
065200        AT END SET sw-survey-master-eof-Y TO TRUE
065300     END-READ.
065400 200100-end-read-survey-master.
065500     EXIT.
065600
065700*-----------------------------------------------------------------
065800* APPLY THE OPTIONAL FILTER, THEN ACCUMULATE THIS RECORD INTO
065900* ALL THREE ACCUMULATION AREAS IF IT PASSES.  A FILTERED-OUT
066000* RECORD IS SIMPLY SKIPPED, NOT COUNTED ANYWHERE, SO THE
066100* REPORT READS AS IF THE OTHER LEVELS NEVER EXISTED.
066200*-----------------------------------------------------------------
066300 200200-process-one-record.
066400* GUARD AGAINST PROCESSING A RECORD AREA LEFT OVER FROM THE
066500* READ THAT JUST HIT END OF FILE.
066600     IF NOT sw-survey-master-eof-Y
066700* CONTINUE (A NO-OP VERB) SKIPS THE THREE ACCUMULATE
066800* PARAGRAPHS FOR A RECORD THAT DOES NOT MATCH THE FILTER.
066900        IF sw-filter-active-Y
067000           AND sm-overall-satisfaction NOT EQUAL
067100                                       ws-filter-satisfaction
067200           CONTINUE
067300        ELSE
067400           PERFORM 200300-accumulate-overall-totals
067500              THRU 200300-end-accumulate-overall-totals
067600           PERFORM 200400-accumulate-distribution
067700              THRU 200400-end-accumulate-distribution
067800           PERFORM 200500-accumulate-monthly-trend
067900              THRU 200500-end-accumulate-monthly-trend
068000        END-IF
068100        PERFORM 200100-read-survey-master
068200     END-IF.
068300 200200-end-process-one-record.
068400     EXIT.
068500
068600*-----------------------------------------------------------------
068700* OVERALL TOTALS - SATISFACTION SCORE MAPPING, NPS BUCKET
068800* SPLIT, AND THE FOUR PER-ATTRIBUTE SUMS.  IDENTICAL SCORING
068900* RULES TO SRVANLZ'S 200200 PARAGRAPH, DUPLICATED HERE RATHER
069000* THAN SHARED SINCE THE TWO PROGRAMS RUN AS SEPARATE JOB
069100* STEPS WITH NO COMMON COPYBOOK FOR THIS LOGIC.
069200*-----------------------------------------------------------------
069300 200300-accumulate-overall-totals.
069400* DENOMINATOR FOR EVERY AVERAGE AND RATE COMPUTED AT 250000.
069500     ADD cte-01 TO ws-total-responses
069600
069700* HIGHLY SATISFIED AND SATISFIED BOTH COUNT TOWARD THE
069800* SATISFACTION-RATE NUMERATOR.
069900     EVALUATE sm-overall-satisfaction
070000        WHEN "HIGHLY SATISFIED"
070100* TOP OF THE FIVE-LEVEL SCALE.
070200           MOVE 5 TO ws-satisfaction-score
070300           ADD cte-01 TO ws-satisfied-count
070400        WHEN "SATISFIED"
070500           MOVE 4 TO ws-satisfaction-score
070600           ADD cte-01 TO ws-satisfied-count
070700* MIDPOINT SCORE, NOT COUNTED IN THE SATISFIED-COUNT.
070800        WHEN "NEUTRAL"
070900           MOVE 3 TO ws-satisfaction-score
071000        WHEN "DISSATISFIED"
071100           MOVE 2 TO ws-satisfaction-score
071200        WHEN "HIGHLY DISSATISFIED"
071300* BOTTOM OF THE FIVE-LEVEL SCALE.
071400           MOVE 1 TO ws-satisfaction-score
071500* A BLANK OR UNRECOGNIZED VALUE DEFAULTS TO THE NEUTRAL
071600* MIDPOINT RATHER THAN SKEWING THE AVERAGE HIGH OR LOW.
071700        WHEN OTHER
071800           MOVE 3 TO ws-satisfaction-score
071900     END-EVALUATE
072000
072100* FED INTO WS-AVG-SATISFACTION-SCORE AT 250000.
072200     ADD ws-satisfaction-score TO ws-satisfaction-score-sum
072300
072400* STANDARD NPS BUCKETS - 9-10 PROMOTER, 0-6 DETRACTOR, 7-8
072500* PASSIVE (COUNTED IN THE TOTAL BUT NEITHER BUCKET).
072600     IF sm-nps-score GREATER THAN OR EQUAL TO cte-09
072700        ADD cte-01 TO ws-promoter-count
072800     ELSE
072900        IF sm-nps-score LESS THAN OR EQUAL TO cte-06
073000           ADD cte-01 TO ws-detractor-count
073100        END-IF
073200     END-IF
073300
073400* RAW-SCORE SUM FOR THE PLAIN AVG-NPS FIGURE PRINTED ON THE
073500* OVERALL-METRICS BLOCK, SEPARATE FROM THE PROMOTER/DETRACTOR
073600* PERCENTAGE PRINTED ON THE KEY-METRICS BLOCK.
073700     ADD sm-nps-score         TO ws-nps-score-sum
073800     ADD sm-food-quality      TO ws-food-quality-sum
073900     ADD sm-service-quality   TO ws-service-quality-sum
074000     ADD sm-hygiene           TO ws-hygiene-sum
074100     ADD sm-value-for-money   TO ws-value-for-money-sum.
074200 200300-end-accumulate-overall-totals.
074300     EXIT.
074400
074500*-----------------------------------------------------------------
074600* BUMP THE FIXED FIVE-LEVEL DISTRIBUTION TABLE.
074700*-----------------------------------------------------------------
074800 200400-accumulate-distribution.
074900* SEARCH RATHER THAN A FIVE-BRANCH IF/ELSE - CONSISTENT WITH
075000* HOW THIS SHOP HANDLES FIXED LOOKUP TABLES ELSEWHERE.
075100     SET idx-distribution TO cte-01
075200     SEARCH ws-distribution-entry
075300        AT END
075400* SHOULD NEVER FIRE - SM-OVERALL-SATISFACTION IS VALIDATED
075500* AGAINST THE FIVE CANONICAL LEVELS BY SRVLOAD BEFORE A
075600* RECORD EVER REACHES THE SURVEY MASTER - KEPT AS A SAFETY
075700* NET IN CASE A FUTURE LOAD CHANGE LOOSENS THAT VALIDATION.
075800           DISPLAY "Srvmetr - unknown satisfaction level ["
075900                   sm-overall-satisfaction "] skipped."
076000        WHEN ws-dist-level-name (idx-distribution)
076100                             EQUAL sm-overall-satisfaction
076200* ONLY ONE OF THE FIVE WHEN CONDITIONS CAN MATCH PER RECORD,
076300* SINCE THE FIVE LEVEL NAMES ARE MUTUALLY EXCLUSIVE TEXT
076400* VALUES.
076500           ADD cte-01 TO ws-dist-count (idx-distribution)
076600     END-SEARCH.
076700 200400-end-accumulate-distribution.
076800     EXIT.
076900
077000*-----------------------------------------------------------------
077100* MONTHLY TREND - FIND THE YYYY-MM ENTRY FOR THIS RECORD OR
077200* ADD A NEW ONE IF THIS IS THE FIRST RECORD SEEN FOR THAT MONTH.
077300*-----------------------------------------------------------------
077400 200500-accumulate-monthly-trend.
077500* FIRST SEVEN BYTES OF THE YYYY-MM-DD SURVEY DATE GIVE THE
077600* YYYY-MM MONTH KEY - THIS RELIES ON THE Y2K TEXT-DATE FORMAT
077700* ADOPTED IN THE 08/19/98 CHANGE LOG ENTRY.
077800     MOVE sm-survey-date (1:7) TO ws-month-key-work
077900* RESET BEFORE EACH SEARCH SINCE 88-LEVELS DO NOT AUTO-RESET.
078000     MOVE "N" TO ws-month-found-switch
078100
078200* NOTHING TO SEARCH ON THE VERY FIRST RECORD - SEARCH ONLY
078300* ONCE AT LEAST ONE MONTH ENTRY EXISTS.
078400     IF ws-month-count GREATER ZERO
078500        SET idx-month TO cte-01
078600        SEARCH ws-month-entry
078700           AT END
078800* FALL THROUGH TO THE NEW-ENTRY LOGIC BELOW.
078900              CONTINUE
079000           WHEN ws-month-key (idx-month) EQUAL ws-month-key-work
079100              SET sw-month-found-Y TO TRUE
079200              ADD ws-satisfaction-score
079300                                 TO ws-month-score-sum (idx-month)
079400              ADD cte-01 TO ws-month-response-count (idx-month)
079500        END-SEARCH
079600     END-IF
079700
079800* FIRST RECORD SEEN FOR THIS MONTH - ADD A NEW ENTRY IF ROOM
079900* REMAINS UNDER THE CTE-60 CEILING.  A RECORD FOR A 61ST
080000* DISTINCT MONTH IS SILENTLY DROPPED FROM THE TREND BLOCK
080100* (BUT STILL COUNTED IN THE OVERALL TOTALS) RATHER THAN
080200* ABENDING THE RUN.
080300     IF NOT sw-month-found-Y
080400        AND ws-month-count LESS THAN cte-60
080500        ADD cte-01 TO ws-month-count
080600        MOVE ws-month-key-work    TO ws-month-key (ws-month-count)
080700        MOVE ws-satisfaction-score
080800                             TO ws-month-score-sum (ws-month-count)
080900        MOVE cte-01           TO ws-month-response-count
081000                                                (ws-month-count)
081100     END-IF.
081200 200500-end-accumulate-monthly-trend.
081300     EXIT.
081400
081500*-----------------------------------------------------------------
081600* AVERAGES/RATES FOR THE OVERALL AND KEY-METRICS BLOCKS.  A ZERO
081700* TOTAL LEAVES EVERY DERIVED FIGURE AT ZERO.
081800*-----------------------------------------------------------------
081900 250000-begin-compute-derived-figures.
082000* GUARD AGAINST DIVIDE BY ZERO WHEN THE FILTER MATCHES NO
082100* RECORDS AT ALL, OR ON A DAY WITH NO SURVEY TRAFFIC.
082200     IF ws-total-responses EQUAL ZERO
082300        MOVE ZERO TO ws-avg-satisfaction-score
082400                     ws-avg-food-quality
082500                     ws-avg-service-quality
082600                     ws-avg-hygiene
082700                     ws-avg-value-for-money
082800                     ws-avg-nps
082900                     ws-satisfaction-rate
083000                     ws-nps-score-signed
083100     ELSE
083200* THE SIX OVERALL AVERAGES, EACH THE ATTRIBUTE SUM DIVIDED BY
083300* THE RESPONSE COUNT.
083400        COMPUTE ws-avg-satisfaction-score ROUNDED =
083500           ws-satisfaction-score-sum / ws-total-responses
083600        COMPUTE ws-avg-food-quality ROUNDED =
083700           ws-food-quality-sum / ws-total-responses
083800        COMPUTE ws-avg-service-quality ROUNDED =
083900           ws-service-quality-sum / ws-total-responses
084000        COMPUTE ws-avg-hygiene ROUNDED =
084100           ws-hygiene-sum / ws-total-responses
084200        COMPUTE ws-avg-value-for-money ROUNDED =
084300           ws-value-for-money-sum / ws-total-responses
084400        COMPUTE ws-avg-nps ROUNDED =
084500           ws-nps-score-sum / ws-total-responses
084600
084700* PERCENTAGE OF RESPONSES SATISFIED OR HIGHLY SATISFIED.
084800        COMPUTE ws-satisfaction-rate ROUNDED =
084900           ws-satisfied-count * cte-100 / ws-total-responses
085000
085100* NET PROMOTER SCORE - PROMOTERS MINUS DETRACTORS AS A
085200* PERCENTAGE OF ALL RESPONSES, COMPUTED IN TWO STEPS SO THE
085300* POSSIBLY-NEGATIVE SUBTRACTION IS NOT ROUNDED PREMATURELY.
085400        COMPUTE ws-nps-numerator =
085500           ws-promoter-count - ws-detractor-count
085600        COMPUTE ws-nps-score-signed ROUNDED =
085700           ws-nps-numerator * cte-100 / ws-total-responses
085800     END-IF
085900
086000     PERFORM 260000-begin-sort-month-table
086100        THRU 260000-end-sort-month-table.
086200 250000-end-compute-derived-figures.
086300     EXIT.
086400
086500*-----------------------------------------------------------------
086600* SIMPLE EXCHANGE (BUBBLE) SORT OF THE MONTH TABLE, ASCENDING ON
086700* THE YYYY-MM KEY, SO THE TREND BLOCK PRINTS IN CHRONOLOGICAL
086800* ORDER REGARDLESS OF THE ORDER MONTHS WERE FIRST SEEN.
086900*-----------------------------------------------------------------
087000 260000-begin-sort-month-table.
087100* A SINGLE-MONTH TABLE NEEDS NO SORTING - SKIP THE OUTER
087200* PERFORM ENTIRELY RATHER THAN RUN A HARMLESS BUT POINTLESS
087300* ONE-ITERATION PASS.
087400     IF ws-month-count GREATER cte-01
087500        PERFORM 260100-begin-bubble-outer-pass
087600           THRU 260100-end-bubble-outer-pass
087700           VARYING ws-month-sort-outer FROM cte-01 BY cte-01
087800           UNTIL ws-month-sort-outer GREATER ws-month-count
087900     END-IF.
088000 260000-end-sort-month-table.
088100     EXIT.
088200
088300* ONE OUTER PASS DRIVES CTE-01 THROUGH WS-MONTH-COUNT INNER
088400* COMPARES - CLASSIC O(N SQUARED) BUBBLE SORT, ACCEPTABLE
088500* SINCE WS-MONTH-COUNT NEVER EXCEEDS CTE-60.
088600 260100-begin-bubble-outer-pass.
088700     PERFORM 260200-begin-bubble-inner-compare
088800        THRU 260200-end-bubble-inner-compare
088900        VARYING ws-month-sort-inner FROM cte-01 BY cte-01
089000        UNTIL ws-month-sort-inner GREATER ws-month-count.
089100 260100-end-bubble-outer-pass.
089200     EXIT.
089300
089400* COMPARE ADJACENT ENTRIES AND SWAP IF OUT OF ORDER - THE
089500* CLASSIC BUBBLE-SORT INNER STEP.
089600 260200-begin-bubble-inner-compare.
089700* THE LAST ENTRY HAS NO NEIGHBOR TO COMPARE AGAINST - SKIP IT
089800* RATHER THAN COMPARE OFF THE END OF THE TABLE.
089900     IF ws-month-sort-inner LESS THAN ws-month-count
090000        COMPUTE ws-month-next-subscript =
090100           ws-month-sort-inner + cte-01
090200        IF ws-month-key (ws-month-sort-inner)
090300              GREATER ws-month-key (ws-month-next-subscript)
090400           PERFORM 260300-swap-month-entries
090500              THRU 260300-end-swap-month-entries
090600        END-IF
090700     END-IF.
090800 260200-end-bubble-inner-compare.
090900     EXIT.
091000
091100* THREE-FIELD SWAP VIA THE HOLD AREA - COBOL HAS NO SINGLE
091200* STATEMENT TO EXCHANGE TWO TABLE ENTRIES DIRECTLY.
091300 260300-swap-month-entries.
091400     MOVE ws-month-key (ws-month-sort-inner)
091500                                     TO ws-month-hold-key
091600     MOVE ws-month-score-sum (ws-month-sort-inner)
091700                                     TO ws-month-hold-score-sum
091800     MOVE ws-month-response-count (ws-month-sort-inner)
091900                                     TO ws-month-hold-response-cnt
092000
092100     MOVE ws-month-key (ws-month-next-subscript)
092200                             TO ws-month-key (ws-month-sort-inner)
092300     MOVE ws-month-score-sum (ws-month-next-subscript)
092400                             TO ws-month-score-sum (ws-month-sort-inner)
092500     MOVE ws-month-response-count (ws-month-next-subscript)
092600                        TO ws-month-response-count (ws-month-sort-inner)
092700
092800* COPY THE HELD OLD VALUES INTO WHAT WAS THE NEXT SUBSCRIPT'S
092900* SLOT, COMPLETING THE THREE-WAY EXCHANGE.
093000     MOVE ws-month-hold-key
093100                             TO ws-month-key (ws-month-next-subscript)
093200     MOVE ws-month-hold-score-sum
093300                        TO ws-month-score-sum (ws-month-next-subscript)
093400     MOVE ws-month-hold-response-cnt
093500                   TO ws-month-response-count (ws-month-next-subscript).
093600 260300-end-swap-month-entries.
093700     EXIT.
093800
093900*-----------------------------------------------------------------
094000* REPORT PRINTING - HEADER, THEN ONE BLOCK PER PARAGRAPH BELOW,
094100* MODELED ON THIS SHOP'S USUAL HEADING/DETAIL/TOTAL PRINT-LINE
094200* STYLE.
094300*-----------------------------------------------------------------
094400 300000-begin-print-overall-metrics.
094500* HEADING LINE CARRIES THE RUN DATE AND PAGE NUMBER - PRINTED
094600* ONCE SINCE THIS REPORT NEVER SPANS A SECOND PAGE.
094700     MOVE ws-run-date-fmt   TO rpt-run-date
094800     MOVE ws-page-number    TO rpt-page-number
094900* BLANK LINE, THEN THE OVERALL-METRICS SECTION HEADING,
095000* BEFORE THE THREE DETAIL LINES BELOW.
095100     WRITE report-line FROM rpt-heading-line-1
095200     WRITE report-line FROM rpt-blank-line
095300     WRITE report-line FROM rpt-overall-heading
095400
095500     MOVE ws-total-responses TO rpt-total-responses
095600     WRITE report-line FROM rpt-overall-line-1
095700
095800* SATISFACTION AND NPS AVERAGES SHARE ONE DETAIL LINE.
095900     MOVE ws-avg-satisfaction-score TO rpt-avg-satisfaction
096000     MOVE ws-avg-nps                TO rpt-avg-nps
096100     WRITE report-line FROM rpt-overall-line-2
096200
096300* THE FOUR PER-ATTRIBUTE AVERAGES SHARE ONE WIDE DETAIL LINE.
096400     MOVE ws-avg-food-quality        TO rpt-avg-food
096500     MOVE ws-avg-service-quality     TO rpt-avg-service
096600     MOVE ws-avg-hygiene             TO rpt-avg-hygiene
096700     MOVE ws-avg-value-for-money     TO rpt-avg-value
096800     WRITE report-line FROM rpt-overall-line-3
096900
097000     WRITE report-line FROM rpt-blank-line.
097100 300000-end-print-overall-metrics.
097200     EXIT.
097300
097400*-----------------------------------------------------------------
097500* ONE LINE PER FIXED SATISFACTION LEVEL, IN TABLE ORDER (WHICH
097600* IS ALSO THE ORDER THE VALUE CLAUSES LOADED THEM IN).
097700*-----------------------------------------------------------------
097800 400000-begin-print-distribution.
097900     WRITE report-line FROM rpt-distribution-heading
098000
098100* ONE ITERATION PER TABLE ENTRY - CTE-05 IS THE FIXED ENTRY
098200* COUNT, NOT WS-MONTH-COUNT'S VARIABLE SIZE.
098300     PERFORM 400100-print-one-distribution-line
098400        THRU 400100-end-print-one-distribution-line
098500        VARYING idx-distribution FROM cte-01 BY cte-01
098600        UNTIL idx-distribution GREATER cte-05
098700
098800     WRITE report-line FROM rpt-blank-line.
098900 400000-end-print-distribution.
099000     EXIT.
099100
099200 400100-print-one-distribution-line.
099300     MOVE ws-dist-level-name (idx-distribution) TO rpt-dist-level
099400     MOVE ws-dist-count (idx-distribution)      TO rpt-dist-count
099500     WRITE report-line FROM rpt-distribution-line.
099600 400100-end-print-one-distribution-line.
099700     EXIT.
099800
099900*-----------------------------------------------------------------
100000* ONE LINE PER DISTINCT MONTH SEEN, IN CHRONOLOGICAL ORDER
100100* AFTER THE 260000 SORT.  A DAY WITH NO SURVEY TRAFFIC AT ALL
100200* PRINTS THE HEADING WITH NO DETAIL LINES BENEATH IT.
100300*-----------------------------------------------------------------
100400 500000-begin-print-monthly-trend.
100500     WRITE report-line FROM rpt-trend-heading
100600
100700* NOTHING TO SEARCH ON THE VERY FIRST RECORD - SEARCH ONLY
100800* ONCE AT LEAST ONE MONTH ENTRY EXISTS.
100900     IF ws-month-count GREATER ZERO
101000        PERFORM 500100-print-one-trend-line
101100           THRU 500100-end-print-one-trend-line
101200           VARYING idx-month FROM cte-01 BY cte-01
101300           UNTIL idx-month GREATER ws-month-count
101400     END-IF
101500
101600     WRITE report-line FROM rpt-blank-line.
101700 500000-end-print-monthly-trend.
101800     EXIT.
101900
102000* A MONTH ENTRY WITH ZERO RESPONSES SHOULD NEVER OCCUR IN
102100* PRACTICE (AN ENTRY IS ONLY CREATED WHEN A RECORD IS SEEN),
102200* BUT THE GUARD IS KEPT FOR SAFETY SINCE A DIVIDE BY ZERO
102300* HERE WOULD ABEND THE WHOLE RUN OVER ONE BAD MONTH.
102400 500100-print-one-trend-line.
102500     IF ws-month-response-count (idx-month) GREATER ZERO
102600        COMPUTE ws-month-avg-score ROUNDED =
102700           ws-month-score-sum (idx-month) /
102800           ws-month-response-count (idx-month)
102900     ELSE
103000* SHOULD NOT OCCUR - SEE THE PARAGRAPH BANNER ABOVE.
103100        MOVE ZERO TO ws-month-avg-score
103200     END-IF
103300
103400     MOVE ws-month-key (idx-month)             TO rpt-trend-month
103500     MOVE ws-month-avg-score                   TO rpt-trend-avg
103600     MOVE ws-month-response-count (idx-month)  TO rpt-trend-count
103700     WRITE report-line FROM rpt-trend-line.
103800 500100-end-print-one-trend-line.
103900     EXIT.
104000
104100 600000-begin-print-key-metrics.
104200     WRITE report-line FROM rpt-key-metrics-heading
104300
104400* SATISFACTION RATE AND NPS SCORE SHARE THE ONE KEY-METRICS
104500* DETAIL LINE - THE TWO FIGURES MANAGEMENT WATCHES MOST
104600* CLOSELY MONTH TO MONTH.
104700     MOVE ws-satisfaction-rate  TO rpt-satisfaction-rate
104800     MOVE ws-nps-score-signed   TO rpt-nps-score
104900     WRITE report-line FROM rpt-key-metrics-line
105000
105100     WRITE report-line FROM rpt-blank-line.
105200 600000-end-print-key-metrics.
105300     EXIT.
105400
105500*-----------------------------------------------------------------
105600* INGESTION TOTALS - TICKET 2005-033.  READ THE ONE RECORD OFF
105700* THE OPTIONAL LOAD-CONTROL-FILE (WRITTEN BY SRVLOAD AT ITS OWN
105800* 300000) AND PRINT THE REAL ROWS READ/SAVED/REJECTED FIGURES.
105900* IF THE FILE WASN'T THERE TO OPEN, OR CAME UP EMPTY, FALL BACK
106000* TO THE NOTE LINE THIS BLOCK USED TO PRINT UNCONDITIONALLY
106100* UNDER TICKET 2004-118.
106200*-----------------------------------------------------------------
106300 700000-begin-print-ingestion-totals.
106400     WRITE report-line FROM rpt-ingestion-heading
106500
106600     IF fs-load-control EQUAL "00"
106700        READ load-control-file
106800           AT END
106900              CONTINUE
107000           NOT AT END
107100              SET sw-load-control-found-Y TO TRUE
107200        END-READ
107300     END-IF
107400
107500     IF sw-load-control-found-Y
107600        MOVE lc-rows-read     TO rpt-ingestion-rows-read
107700        MOVE lc-rows-saved    TO rpt-ingestion-rows-saved
107800        MOVE lc-rows-rejected TO rpt-ingestion-rows-reject
107900        WRITE report-line FROM rpt-ingestion-totals-line
108000     ELSE
108100        WRITE report-line FROM rpt-ingestion-note-line
108200     END-IF.
108300 700000-end-print-ingestion-totals.
108400     EXIT.
108500
108600*-----------------------------------------------------------------
108700* CLOSE THE FILES AND DISPLAY A ONE-LINE COMPLETION MESSAGE ON
108800* THE OPERATOR CONSOLE.
108900*-----------------------------------------------------------------
109000 900000-begin-finish-program.
109100     CLOSE survey-master
109200           load-control-file
109300           report-file
109400
109500     DISPLAY SPACE
109600     DISPLAY "Srvmetr - metrics report complete."
109700* FINAL SANITY FIGURE FOR THE OPERATOR - SHOULD MATCH THE
109800* TOTAL RESPONSES LINE PRINTED ON THE REPORT ITSELF UNLESS
109900* THE OPTIONAL FILTER WAS ACTIVE.
110000     DISPLAY "Total responses processed: " ws-total-responses.
110100 900000-end-finish-program.
110200     EXIT.
110300
110400 END PROGRAM SRVMETR.
110500
110600*=================================================================
110700* SATISFACTION-SCORE AND NPS-BUCKET REFERENCE - SAME MAPPING
110800* SRVANLZ USES, DUPLICATED HERE SINCE THE TWO PROGRAMS RUN AS
110900* SEPARATE JOB STEPS.
111000*-----------------------------------------------------------------
111100* SM-OVERALL-SATISFACTION TEXT      WS-SATISFACTION-SCORE  COUNTED
111200*-----------------------------------------------------------------
111300* HIGHLY SATISFIED                          5              SATISFIED
111400* SATISFIED                                 4              SATISFIED
111500* NEUTRAL                                   3              NEITHER
111600* DISSATISFIED                              2              NEITHER
111700* HIGHLY DISSATISFIED                       1              NEITHER
111800* BLANK/UNRECOGNIZED (WHEN OTHER)           3              NEITHER
111900*-----------------------------------------------------------------
112000* SM-NPS-SCORE VALUE                        NPS BUCKET
112100*-----------------------------------------------------------------
112200* 9 OR 10                                   PROMOTER
112300* 7 OR 8                                    PASSIVE (COUNTED IN
112400*                                           TOTAL, NEITHER BUCKET)
112500* 0 THROUGH 6                               DETRACTOR
112600*=================================================================
112700
112800*=================================================================
112900* OPERATING NOTES.
113000*-----------------------------------------------------------------
113100* RUN FREQUENCY   - MONTHLY, FOR GUEST SERVICES MANAGEMENT'S
113200*                   REGULAR REVIEW MEETING, THOUGH THE OPTIONAL
113300*                   SATISFACTION-LEVEL FILTER LETS AN ANALYST RUN
113400*                   IT AD HOC FOR A SPOT AUDIT OF ONE LEVEL.
113500* RESTART         - RERUNNABLE AT ANY TIME - THIS PROGRAM ONLY
113600*                   READS THE SURVEY MASTER AND WRITES A FRESH
113700*                   REPORT-FILE EACH TIME, IT CARRIES NO STATE
113800*                   FORWARD BETWEEN RUNS THE WAY SRVANLZ DOES.
113900* DEPENDENCIES    - REQUIRES A CURRENT SURVEY-MASTER FROM
114000*                   SRVLOAD.  DOES NOT READ ANALYTICS-FILE-NEW -
114100*                   THIS REPORT RECOMPUTES ITS OWN TOTALS FROM
114200*                   THE RAW SURVEY MASTER RATHER THAN FROM
114300*                   SRVANLZ'S DAILY SNAPSHOT, SO THE TWO REPORTS
114400*                   CAN DISAGREE SLIGHTLY IF SRVANLZ HAS NOT YET
114500*                   BEEN RUN FOR TODAY.
114600* OPERATOR ALERT  - WHEN PROMPTED FOR A SATISFACTION-LEVEL
114700*                   FILTER, THE VALUE ENTERED MUST MATCH ONE OF
114800*                   THE FIVE CANONICAL LEVEL NAMES EXACTLY,
114900*                   INCLUDING CASE - A TYPO PRODUCES A REPORT
115000*                   WITH EVERY TOTAL AT ZERO RATHER THAN AN
115100*                   ERROR MESSAGE, SO CHECK THE OVERALL-METRICS
115200*                   BLOCK BEFORE TRUSTING A FILTERED RUN.
115300*=================================================================
115400*=================================================================
115500* REPORT LAYOUT MAP - COLUMN POSITIONS FOR EACH 132-BYTE PRINT
115600* LINE, FOR THE NEXT MAINTAINER WHO HAS TO SQUEEZE IN ONE MORE
115700* FIGURE WITHOUT RECOUNTING FILLER WIDTHS BY HAND.
115800*-----------------------------------------------------------------
115900* RPT-HEADING-LINE-1
116000*   01-40    REPORT TITLE LITERAL
116100*   41-87    FILLER (SPACES)
116200*   88-98    "RUN DATE: " LITERAL
116300*   99-108   RPT-RUN-DATE (EDITED CCYY/MM/DD)
116400*   109-113  FILLER (SPACES)
116500*   114-118  "PAGE " LITERAL
116600*   119-121  RPT-PAGE-NUMBER (EDITED ZZ9)
116700*   122-132  FILLER (SPACES)
116800*-----------------------------------------------------------------
116900* RPT-OVERALL-LINE-1
117000*   01-20    "TOTAL RESPONSES    " LITERAL
117100*   21-27    RPT-TOTAL-RESPONSES (EDITED ZZZ,ZZ9)
117200*   28-132   FILLER (SPACES)
117300*-----------------------------------------------------------------
117400* RPT-OVERALL-LINE-2
117500*   01-20    "AVG SATISFACTION    " LITERAL
117600*   21-25    RPT-AVG-SATISFACTION (EDITED Z9.99)
117700*   26-30    FILLER (SPACES)
117800*   31-50    "AVG NPS             " LITERAL
117900*   51-55    RPT-AVG-NPS (EDITED Z9.99)
118000*   56-132   FILLER (SPACES)
118100*-----------------------------------------------------------------
118200* RPT-OVERALL-LINE-3
118300*   FOUR LABEL/VALUE PAIRS (FOOD, SERVICE, HYGIENE, VALUE FOR
118400*   MONEY) PACKED ACROSS THE FULL 132 BYTES - SEE THE 05-LEVEL
118500*   ENTRIES ABOVE FOR THE EXACT WIDTHS, WHICH ARE NOT UNIFORM
118600*   SINCE "AVG HYGIENE" IS SHORTER THAN THE OTHER THREE LABELS.
118700*-----------------------------------------------------------------
118800* RPT-DISTRIBUTION-LINE / RPT-TREND-LINE / RPT-KEY-METRICS-LINE
118900*   FOLLOW THE SAME LABEL-THEN-EDITED-VALUE PATTERN - SEE THE
119000*   01-LEVEL DEFINITIONS ABOVE FOR EACH ONE'S EXACT WIDTHS.
119100*=================================================================
119200
119300*=================================================================
119400* THIS PROGRAM DOES NOT SORT OR MERGE THE SURVEY MASTER ITSELF -
119500* THE MONTH-TABLE BUBBLE SORT AT 260000 OPERATES ON THE SMALL
119600* IN-MEMORY TREND TABLE ONLY, NOT ON THE INPUT FILE.  A COBOL
119700* SORT VERB WAS CONSIDERED FOR THE MONTHLY-TREND ENHANCEMENT IN
119800* 1994 BUT REJECTED SINCE THE NUMBER OF DISTINCT MONTHS IS SMALL
119900* ENOUGH THAT AN IN-MEMORY BUBBLE SORT COSTS NOTHING NOTICEABLE
120000* AGAINST A FULL SORT/MERGE JOB STEP WITH ITS OWN JCL AND
120100* INTERMEDIATE WORK FILE.
120200*=================================================================
120300*=================================================================
120400* KNOWN LIMITATIONS.
120500*-----------------------------------------------------------------
120600* 1. THE MONTHLY-TREND TABLE HOLDS AT MOST CTE-60 DISTINCT
120700*    MONTHS.  A SURVEY MASTER SPANNING MORE THAN FIVE YEARS OF
120800*    DISTINCT MONTHS WILL SILENTLY STOP ADDING NEW MONTHS TO THE
120900*    TREND BLOCK ONCE THE CEILING IS REACHED, THOUGH THE OVERALL
121000*    AND KEY-METRICS BLOCKS ARE UNAFFECTED SINCE THEY DO NOT USE
121100*    THE MONTH TABLE.
121200* 2. THE OPTIONAL SATISFACTION-LEVEL FILTER AT 100000 DOES NOT
121300*    VALIDATE THE OPERATOR'S INPUT AGAINST THE FIVE CANONICAL
121400*    LEVEL NAMES - A TYPO PRODUCES A REPORT WITH EVERY COUNT AT
121500*    ZERO RATHER THAN A FRIENDLY ERROR MESSAGE.  SEE THE
121600*    OPERATING NOTES ABOVE.
121700* 3. THIS REPORT RECOMPUTES ITS OWN TOTALS DIRECTLY FROM THE
121800*    SURVEY MASTER RATHER THAN READING SRVANLZ'S DAILY SNAPSHOT,
121900*    SO A MANAGER COMPARING THIS REPORT AGAINST A REGIONAL WIRE
122000*    BUILT FROM ANALYTICS-FILE-NEW MAY SEE A SMALL DISCREPANCY
122100*    IF SRVANLZ HAS NOT RUN YET FOR TODAY'S DATE.
122200*-----------------------------------------------------------------
122300* TESTING NOTES (ORIGINAL DEVELOPMENT, 1989; RETAINED FOR
122400* REGRESSION REFERENCE).
122500*-----------------------------------------------------------------
122600* TEST 1 - EMPTY SURVEY MASTER.  CONFIRM ALL SIX BLOCKS PRINT
122700*          WITH ZERO FIGURES AND NO ABEND FROM THE 250000 GUARD.
122800* TEST 2 - SINGLE RECORD, EACH OF THE FIVE SATISFACTION LEVELS
122900*          IN TURN.  CONFIRM THE DISTRIBUTION BLOCK BUMPS THE
123000*          CORRECT ENTRY AND NO OTHER.
123100* TEST 3 - RECORDS SPANNING THREE DIFFERENT MONTHS, ENTERED OUT
123200*          OF DATE ORDER.  CONFIRM THE TREND BLOCK PRINTS IN
123300*          ASCENDING YYYY-MM ORDER AFTER THE 260000 SORT.
123400* TEST 4 - NPS SCORES OF 0, 6, 7, 8, 9, AND 10 IN ONE RUN.
123500*          CONFIRM THE PROMOTER/DETRACTOR SPLIT MATCHES THE
123600*          BUCKET TABLE IN THE SCORING REFERENCE ABOVE.
123700* TEST 5 - FILTER ENTERED AS "SATISFIED" AGAINST A MIXED-LEVEL
123800*          SURVEY MASTER.  CONFIRM ONLY SATISFIED RECORDS ARE
123900*          COUNTED AND ALL OTHER LEVELS ARE SKIPPED ENTIRELY.
124000* TEST 6 - MORE THAN SIXTY DISTINCT MONTHS ON FILE.  CONFIRM THE
124100*          SIXTY-FIRST MONTH IS DROPPED FROM THE TREND BLOCK BUT
124200*          STILL COUNTED IN THE OVERALL TOTALS.
124300*=================================================================
124400
124500*=================================================================
124600* FIELD-BY-FIELD COMPLIANCE NOTE - EVERY COUNTER, SUBSCRIPT, AND
124700* ACCUMULATOR IN THIS PROGRAM IS DECLARED COMP PER SHOP STANDARD
124800* SS-4, EXCEPT THE EDIT-PICTURE REPORT FIELDS (WHICH CANNOT BE
124900* COMP SINCE THEY CARRY INSERTION CHARACTERS) AND THE ZONED
125000* DERIVED-FIGURE FIELDS (WHICH MATCH SRVLOAD AND SRVANLZ'S OWN
125100* ZONED-DECIMAL CONVENTION FOR THIS APPLICATION'S MONEY AND
125200* RATE FIELDS, PER THE ORIGINAL 1989 DESIGN).
125300*=================================================================
125400*=================================================================
125500* CROSS-REFERENCE TO THE OTHER TWO PROGRAMS IN THIS APPLICATION.
125600*-----------------------------------------------------------------
125700* SRVLOAD  - NIGHTLY JOB THAT VALIDATES INCOMING SURVEY CARDS
125800*            AND BUILDS THE SURVEY-MASTER FILE THIS PROGRAM
125900*            READS.  A RECORD REJECTED BY SRVLOAD NEVER REACHES
126000*            SURVEY-MASTER AND SO NEVER REACHES THIS REPORT.
126100*            SRVLOAD ALSO WRITES THE ONE-RECORD LOAD-CONTROL-
126200*            FILE AT THE END OF ITS RUN (TICKET 2005-033).  THIS
126300*            PROGRAM OPENS THAT FILE AT 100000 AND, IF A RECORD
126400*            IS FOUND AT 700000, PRINTS SRVLOAD'S ACTUAL ROWS
126500*            READ/SAVED/REJECTED COUNTERS ON THE INGESTION
126600*            TOTALS BLOCK INSTEAD OF A REFERRAL NOTE.
126700* SRVANLZ  - NIGHTLY JOB THAT ALSO SCANS SURVEY-MASTER AND
126800*            WRITES ONE SUMMARY ROW PER CALENDAR DATE TO
126900*            ANALYTICS-FILE-NEW, KEEPING A ROLLING HISTORY ACROSS
127000*            RUNS.  SRVMETR DOES NOT READ THAT HISTORY - IT
127100*            RECOMPUTES ITS OWN TOTALS FRESH FROM SURVEY-MASTER
127200*            EACH TIME IT RUNS, WHICH IS WHY ITS FIGURES CAN
127300*            DIFFER SLIGHTLY FROM A REPORT BUILT OFF THE
127400*            ANALYTICS FILE IF THE FILTER IS ACTIVE OR IF
127500*            SURVEY-MASTER HAS BEEN REFRESHED SINCE SRVANLZ'S
127600*            LAST RUN.
127700*=================================================================
127800
127900*=================================================================
128000* PROGRAMMER'S CHECKLIST FOR A FUTURE SIXTH SATISFACTION LEVEL
128100* OR A NEW PER-ATTRIBUTE RATING QUESTION - NOTED HERE SINCE THE
128200* SAME CHANGE WOULD HAVE TO BE MADE IN THREE PLACES IN THIS
128300* PROGRAM ALONE, PLUS THE CORRESPONDING COPY OF THE SAME LOGIC
128400* IN SRVANLZ.
128500*-----------------------------------------------------------------
128600*  1. WIDEN OR ADD TO THE 88-LEVEL/EVALUATE MAPPING AT 200300.
128700*  2. ADD AN ENTRY TO WS-DISTRIBUTION-TABLE-INIT AND BUMP CTE-05.
128800*  3. WIDEN RPT-OVERALL-LINE-3 OR ADD A NEW PRINT LINE IF THE
128900*     NEW RATING NEEDS ITS OWN AVERAGE ON THE OVERALL-METRICS
129000*     BLOCK.
129100*  4. MAKE THE IDENTICAL THREE CHANGES IN SRVANLZ SO THE DAILY
129200*     SNAPSHOT AND THIS MONTHLY REPORT STAY IN AGREEMENT.
129300*=================================================================
129400*=================================================================
129500* NOTE ON REPORT DISTRIBUTION - THIS REPORT IS PRINTED TO
129600* REPORT-FILE AND PICKED UP BY THE OPERATOR'S PRINT-SPOOL
129700* PROCEDURE THE SAME WAY EVERY OTHER GUEST SERVICES BATCH REPORT
129800* IS, SO THERE IS NO SPECIAL JCL OR CARD FOR THIS JOB BEYOND THE
129900* USUAL REPORT-CLASS ASSIGNMENT.  SEE THE OPERATIONS RUN BOOK,
130000* NOT THIS SOURCE, FOR THE ACTUAL CLASS AND COPIES COUNT - THOSE
130100* HAVE CHANGED OVER THE YEARS WITHOUT A SOURCE CHANGE BEING
130200* NEEDED AND ARE NOT TRACKED HERE.
130300*=================================================================
130400
130500*=================================================================
130600* WHY THE MONTH TABLE IS BUILT IN FIRST-SEEN ORDER AND SORTED
130700* AFTERWARD RATHER THAN KEEPING IT SORTED AS WE GO - SURVEY-
130800* MASTER IS NOT GUARANTEED TO BE IN DATE ORDER (SRVLOAD APPENDS
130900* WHATEVER ORDER THE INCOMING CARDS ARRIVE IN), SO AN INSERT-IN-
131000* ORDER APPROACH WOULD HAVE TO SHIFT TABLE ENTRIES ON EVERY NEW
131100* MONTH SEEN, WHICH IS MORE WORK THAN SORTING ONCE AT THE END
131200* GIVEN THE TABLE NEVER HOLDS MORE THAN CTE-60 ENTRIES.
131300*=================================================================
131400*=================================================================
131500* WHY RPT- PRINT LINES ARE ALL PIC X(132) GROUPS MOVED TO BY
131600* FIELD RATHER THAN ASSEMBLED WITH STRING - THIS SHOP'S PRINT
131700* PROGRAMS HAVE ALWAYS BUILT REPORT LINES AS 01-LEVEL GROUPS
131800* WITH THE LITERAL TEXT IN VALUE CLAUSES AND THE VARIABLE DATA
131900* MOVED INTO NAMED ELEMENTARY ITEMS BY POSITION, BECAUSE IT LETS
132000* A PROGRAMMER SEE THE WHOLE REPORT LAYOUT AT A GLANCE IN THE
132100* DATA DIVISION WITHOUT TRACING STRING STATEMENTS THROUGH THE
132200* PROCEDURE DIVISION.
132300*=================================================================
132400
132500*=================================================================
132600* A WORD ON ROUNDING - EVERY COMPUTE IN THIS PROGRAM THAT
132700* PRODUCES AN AVERAGE, RATE, OR PERCENTAGE CARRIES THE ROUNDED
132800* PHRASE.  WITHOUT IT COBOL TRUNCATES TOWARD ZERO, WHICH WOULD
132900* QUIETLY UNDERSTATE EVERY METRIC ON THIS REPORT BY UP TO HALF A
133000* CENT OR HALF A POINT - SMALL PER FIGURE BUT NOTICEABLE WHEN A
133100* READER COMPARES THIS REPORT TO SRVANLZ'S SNAPSHOT FILE MONTH
133200* OVER MONTH.
133300*=================================================================
133400*=================================================================
133500* A WORD ON THE OPTIONAL FILTER - IF THE OPERATOR LEAVES THE
133600* FILTER BLANK AT THE PROMPT, WS-FILTER-ACTIVE-SWITCH STAYS AT
133700* ITS NO VALUE AND EVERY RECORD IS ACCUMULATED.  IF A LEVEL IS
133800* ENTERED IT MUST MATCH THE TEXT IN SM-OVERALL-SATISFACTION
133900* EXACTLY, INCLUDING CASE, BECAUSE THE COMPARISON AT 200200 IS A
134000* SIMPLE IF, NOT A CLASS TEST OR A TABLE LOOKUP - THIS IS THE
134100* SAME LIMITATION CALLED OUT ABOVE UNDER KNOWN LIMITATIONS.
134200*=================================================================
134300
134400*=================================================================
134500* THIS CLOSES OUT THE SOURCE FOR SRVMETR.  THE PROGRAM HAS NO
134600* SUBPROGRAMS AND CALLS NOTHING OUTSIDE ITSELF - EVERYTHING IT
134700* NEEDS TO BUILD THE MONTHLY SATISFACTION METRICS REPORT IS
134800* CONTAINED IN THIS ONE SOURCE MEMBER, READING SURVEY-MASTER AND
134900* THE OPTIONAL LOAD-CONTROL-FILE, WRITING ONLY REPORT-FILE.
135000*=================================================================
135100*=================================================================
135200* A NOTE ON WHY WS-MONTH-TABLE IS DEPENDING ON RATHER THAN A
135300* FIXED OCCURS 60 - THE SEARCH AT 200500 AND THE SORT AT 260000
135400* BOTH NEED TO KNOW HOW MANY ENTRIES ARE ACTUALLY IN USE SO
135500* THEY DO NOT WASTE TIME WALKING PAST THE LAST REAL MONTH INTO
135600* UNINITIALIZED TABLE SLOTS, AND DEPENDING ON GIVES US THAT
135700* BOUNDARY FOR FREE WITHOUT A SEPARATE SENTINEL VALUE.
135800*=================================================================
135900
136000*=================================================================
136100* END OF FIELD AND PARAGRAPH COMMENTARY.  REMAINDER OF THIS
136200* MEMBER IS SOURCE CODE ONLY.
136300*=================================================================

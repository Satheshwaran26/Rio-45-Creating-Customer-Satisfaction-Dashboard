000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       SRVLOAD.
000300* GUEST SATISFACTION SURVEY - LOAD RUN.
000400 AUTHOR.           R HALVORSEN.
000500 INSTALLATION.     STAFF DEVELOPMENT UNIT - GUEST SERVICES.
000600 DATE-WRITTEN.     03/14/1989.
000700 DATE-COMPILED.
000800* LEFT BLANK PER SHOP STANDARD - FILLED IN BY THE COMPILER
000900* LISTING HEADER, NOT MAINTAINED BY HAND.
001000 SECURITY.         UNCLASSIFIED - INTERNAL USE ONLY.
001100*=================================================================
001200* CHANGE LOG.
001300*-----------------------------------------------------------------
001400* 03/14/89  RH    ORIGINAL PROGRAM WRITTEN FOR SURVEY LOAD JOB.
001500*                 REPLACES MANUAL KEY-FROM-PAPER-CARD LOAD RUN.
001600* 04/02/89  RH    ADDED REJECT-FILE FOR CARDS WITH NO CUSTOMER ID.
001700* 06/19/89  RH    ADDED TEXT-RATING PARSING FOR "EXCELLENT",
001800*                 "GOOD", ETC. - SURVEY CARDS NOW SCANNED FROM
001900*                 THE NEW GUEST-COMMENT TERMINALS, NOT ALL
002000*                 NUMERIC ANY LONGER.
002100* 11/08/90  DLW   CLAMPED RATINGS TO 1-5 RANGE PER REQUEST OF
002200*                 QUALITY CONTROL - BAD SCANS WERE PRODUCING
002300*                 ZERO AND NINE VALUES.
002400* 02/22/91  DLW   ADDED NPS-SCORE FIELD PER MARKETING REQUEST
002500*                 #91-014.
002600* 09/10/92  RH    ADDED CUSTOMER TABLE LOAD FOR CROSS-REFERENCE
002700*                 CHECK AGAINST GUEST MASTER.
002800* 05/03/94  JMK   DEFAULT SURVEY DATE TO RUN DATE WHEN BLANK.
002900* 01/06/97  JMK   OVERALL-SATISFACTION NORMALIZED TO FIVE
003000*                 CANONICAL LEVELS PER REPORTING STANDARDS.
003100* 08/19/98  PDQ   Y2K - SURVEY-DATE CARRIED AS X(10) YYYY-MM-DD
003200*                 THROUGHOUT, NO WINDOWED YEAR FIELDS REMAIN.
003300* 02/11/99  PDQ   Y2K - RUN DATE NOW ACCEPTED VIA DATE YYYYMMDD
003400*                 FOR THE FULL 4-DIGIT YEAR, NOT THE OLD 2-DIGIT
003500*                 FORM.
003600* 07/28/00  KAH   SURVEY-ID NOW ASSIGNED HERE AT LOAD TIME
003700*                 RATHER THAN LEFT FOR THE ANALYSIS RUN.
003800* 10/14/03  KAH   TICKET 2003-441 - "VERY POOR" MATCHES "POOR"
003900*                 BEFORE IT CAN MATCH "TERRIBLE" UNDER THIS
004000*                 SCAN ORDER.  GUEST SERVICES SIGNED OFF ON
004100*                 LEAVING THE ORDER AS-IS - DO NOT "FIX".
004200* 02/19/04  KAH   TICKET 2004-071 - CASE FOLD OF SCAN TEXT NOW
004300*                 DONE BY TABLE TRANSLATION (209000) SO THE
004400*                 COMPARE LOGIC DOES NOT DEPEND ON A COMPILER-
004500*                 SUPPLIED INTRINSIC FUNCTION LIBRARY.
004600* 03/09/05  KAH   TICKET 2005-033 - THIS RUN NOW WRITES ITS ROWS
004700*                 READ/SAVED/REJECTED COUNTERS TO A NEW LOAD-
004800*                 CONTROL FILE AT 300000 SO SRVMETR CAN PRINT THE
004900*                 REAL INGESTION TOTALS INSTEAD OF THE "SEE JOB
005000*                 LOG" REFERRAL NOTE IT HAS CARRIED SINCE TICKET
005100*                 2004-118.
005200*=================================================================
005300
005400*=================================================================
005500* ENVIRONMENT DIVISION - DEVICE AND FILE ASSIGNMENTS FOR THIS
005600* JOB.  NO PRINTER FORMS CONTROL IS NEEDED IN THIS PROGRAM,
005700* ONLY THE FOUR SEQUENTIAL FILES BELOW.
005800*=================================================================
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100* NO SPECIAL DEVICE OR PRINTER SETUP NEEDED FOR THIS RUN.
006200* ASTERISK IS DEFINED HERE FOR CONSISTENCY WITH THE REST OF
006300* THE SHOP'S PROGRAMS THAT USE IT FOR FILLER-LINE PADDING -
006400* THIS PROGRAM DOES NOT ACTUALLY REFERENCE IT.
006500 SPECIAL-NAMES.
006600            SYMBOLIC CHARACTERS asterisk IS 43.
006700
006800 INPUT-OUTPUT SECTION.
006900* FOUR FILES - TWO INPUT, ONE OUTPUT MASTER, ONE OUTPUT
007000* REJECT LISTING.
007100 FILE-CONTROL.
007200* LOGICAL FILE NAMES BELOW ARE THE ASSIGN-TO TARGETS - SEE
007300* THE WS-NAME- FIELDS IN WORKING-STORAGE FOR THE ACTUAL
007400* EXTERNAL DATASET NAMES SUPPLIED AT RUN TIME.
007500* SURVEY-INPUT IS THE SCANNED CARD FILE FROM THE COMMENT
007600* TERMINALS - OPTIONAL SO AN EMPTY OVERNIGHT BATCH DOES NOT
007700* ABEND THE RUN.
007800     SELECT OPTIONAL survey-input   ASSIGN TO ws-name-survey-input
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS fs-survey-input.
008100
008200* CUSTOMER-FILE IS THE GUEST MASTER, READ ONLY FOR THE
008300* CROSS-REFERENCE TABLE LOAD AT 150000 - OPTIONAL SINCE THE
008400* CROSS-REFERENCE CHECK IS INFORMATIONAL, NOT REQUIRED.
008500     SELECT OPTIONAL customer-file  ASSIGN TO ws-name-customer-file
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS fs-customer-file.
008800
008900* SURVEY-MASTER IS THIS PROGRAM'S OUTPUT - REQUIRED, NOT
009000* OPTIONAL, SINCE THE WHOLE RUN EXISTS TO PRODUCE IT.
009100     SELECT survey-master   ASSIGN TO ws-name-survey-master
009200            ORGANIZATION IS SEQUENTIAL
009300            FILE STATUS  IS fs-survey-master.
009400
009500* REJECT-FILE CATCHES CARDS FAILING 230000-VALIDATE-SURVEY-
009600* RECORD - LINE SEQUENTIAL SO IT CAN BE PRINTED OR VIEWED
009700* DIRECTLY BY GUEST SERVICES.
009800     SELECT reject-file     ASSIGN TO ws-name-reject-file
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS  IS fs-reject-file.
010100
010200* LOAD-CONTROL-FILE CARRIES THE THREE RUN COUNTERS FORWARD TO
010300* SRVMETR - SEE TICKET 2005-033 IN THE CHANGE LOG.  SEQUENTIAL,
010400* NOT LINE SEQUENTIAL, SINCE IT IS READ BY ANOTHER PROGRAM AND
010500* NOT INTENDED FOR AN OPERATOR TO VIEW DIRECTLY.
010600     SELECT load-control-file ASSIGN TO ws-name-load-control
010700            ORGANIZATION IS SEQUENTIAL
010800            FILE STATUS  IS fs-load-control.
010900
011000*=================================================================
011100* DATA DIVISION - RECORD LAYOUTS FOR ALL FOUR FILES FOLLOWED BY
011200* THE WORKING-STORAGE AREAS USED TO PARSE, NORMALIZE AND
011300* VALIDATE EACH SURVEY CARD BEFORE IT REACHES SURVEY-MASTER.
011400*=================================================================
011500 DATA DIVISION.
011600 FILE SECTION.
011700* RECORD LAYOUTS FOLLOW IN THE SAME ORDER AS THE SELECT
011800* CLAUSES ABOVE.
011900*-----------------------------------------------------------------
012000* RAW SURVEY FEED - ONE LINE PER GUEST SURVEY CARD, AS SCANNED
012100* AT THE COMMENT TERMINALS.  FIELDS MAY ARRIVE AS DIGITS OR AS
012200* PLAIN TEXT ("EXCELLENT", "GOOD"...) - SEE 210000-PARSE-RATING.
012300*-----------------------------------------------------------------
012400 FD  survey-input.
012500* LINE SEQUENTIAL - EACH SCAN PRODUCES ONE FIXED-LENGTH LINE
012600* REGARDLESS OF HOW MANY FIELDS WERE ACTUALLY LEGIBLE.
012700 01  survey-input-rec.
012800     88  end-of-survey-input            VALUE HIGH-VALUES.
012900* NOT SET BY THIS PROGRAM - THE READ AT-END CLAUSE DRIVES
013000* THE LOOP INSTEAD - CARRIED FORWARD FROM THE STANDARD
013100* SHOP FD LAYOUT.
013200*-----------------------------------------------------------------
013300* DATE THE SURVEY CARD WAS SCANNED.  DEFAULTED TO THE RUN DATE
013400* AT 205000 WHEN THE SCANNER LEAVES IT BLANK.
013500*-----------------------------------------------------------------
013600     03  si-survey-date                 PIC X(10).
013700* ALTERNATE VIEW OF THE SCANNED DATE - NOT REFERENCED BY THIS
013800* PROGRAM'S LOGIC TODAY, KEPT FOR PARITY WITH SM-SURVEY-DATE-
013900* PARTS BELOW IN CASE A FUTURE EDIT NEEDS THE COMPONENT YEAR,
014000* MONTH OR DAY WITHOUT RE-UNSTRINGING THE FIELD.
014100     03  si-survey-date-parts REDEFINES si-survey-date.
014200         05  si-survey-date-ccyy       PIC X(04).
014300* YEAR.
014400         05  FILLER                    PIC X(01).
014500         05  si-survey-date-mm         PIC X(02).
014600* MONTH.
014700         05  FILLER                    PIC X(01).
014800         05  si-survey-date-dd         PIC X(02).
014900* DAY.
015000*-----------------------------------------------------------------
015100* GUEST IDENTIFIER.  A BLANK VALUE HERE IS THE ONLY CONDITION
015200* THAT REJECTS THE CARD - SEE 230000-VALIDATE-SURVEY-RECORD.
015300*-----------------------------------------------------------------
015400     03  si-customer-id                 PIC X(10).
015500*-----------------------------------------------------------------
015600* THE FOUR RATING FIELDS AS SCANNED.  EACH MAY ARRIVE AS A
015700* SINGLE DIGIT OR AS SCAN TEXT ("EXCELLENT", "GOOD", ...) -
015800* PARSED AT 210000/211000.
015900*-----------------------------------------------------------------
016000     03  si-food-quality-raw            PIC X(20).
016100* SEE SI-FOOD-QUALITY-RAW ABOVE - SAME PARSE RULES APPLY.
016200     03  si-service-quality-raw         PIC X(20).
016300* SEE SI-FOOD-QUALITY-RAW ABOVE - SAME PARSE RULES APPLY.
016400     03  si-hygiene-raw                 PIC X(20).
016500* SEE SI-FOOD-QUALITY-RAW ABOVE - SAME PARSE RULES APPLY.
016600     03  si-value-money-raw             PIC X(20).
016700* FREE-TEXT OVERALL SATISFACTION - NORMALIZED AT 220000.
016800     03  si-overall-sat-raw             PIC X(25).
016900* FREE-TEXT GUEST REMARKS, CARRIED THROUGH UNCHANGED.
017000     03  si-comments                    PIC X(60).
017100* NET PROMOTER SCORE AS SCANNED, 0-10, OR BLANK - SEE 215000.
017200     03  si-nps-raw                     PIC X(02).
017300     03  FILLER                         PIC X(23).
017400
017500*-----------------------------------------------------------------
017600* GUEST MASTER CROSS-REFERENCE - LOADED TO TABLE AT START OF RUN.
017700*-----------------------------------------------------------------
017800 FD  customer-file.
017900 01  customer-file-rec.
018000* NOT ACTUALLY SET BY THIS PROGRAM - THE READ AT-END CLAUSE
018100* AT 150100 DRIVES THE LOOP INSTEAD.  CARRIED FORWARD FROM
018200* THE SHOP'S STANDARD CUSTOMER-FILE COPYBOOK LAYOUT.
018300     88  end-of-customer-file           VALUE HIGH-VALUES.
018400*-----------------------------------------------------------------
018500* GUEST MASTER FIELDS.  LOADED INTO WS-CUSTOMER-TABLE AT
018600* 150000 - THIS PROGRAM NEVER WRITES BACK TO CUSTOMER-FILE.
018700* ONLY THE ID AND NAME ARE CARRIED INTO THE TABLE; THE REST
018800* OF THE RECORD PASSES THROUGH THE READ AREA UNUSED HERE.
018900*-----------------------------------------------------------------
019000     03  cf-customer-id                 PIC X(10).
019100* THE ONLY OTHER FIELD THIS PROGRAM ACTUALLY USES -
019200* MOVED TO THE TABLE ENTRY AT 150200 FOR DISPLAY PURPOSES.
019300     03  cf-customer-name               PIC X(30).
019400* READ BUT NOT REFERENCED - PART OF THE PHYSICAL GUEST
019500* MASTER LAYOUT, NOT NEEDED BY THE SURVEY LOAD LOGIC.
019600     03  cf-email                       PIC X(40).
019700* READ BUT NOT REFERENCED - SEE NOTE AT CF-EMAIL ABOVE.
019800     03  cf-phone                       PIC X(20).
019900* READ BUT NOT REFERENCED - SEE NOTE AT CF-EMAIL ABOVE.
020000     03  cf-total-orders                PIC 9(05).
020100* READ BUT NOT REFERENCED - SEE NOTE AT CF-EMAIL ABOVE.  NO
020200* SEPARATE SIGN POSITION ON THIS FIELD - THE ZONE OVER THE
020300* LOW-ORDER DIGIT CARRIES THE SIGN, KEEPING THE PHYSICAL
020400* RECORD IN LINE WITH THE 120-BYTE LENGTH ON FILE.
020500     03  cf-account-balance             PIC S9(08)V99.
020600* READ BUT NOT REFERENCED - SEE NOTE AT CF-EMAIL ABOVE.
020700     03  cf-reward-points               PIC 9(07).
020800     03  FILLER                         PIC X(01).
020900
021000*-----------------------------------------------------------------
021100* VALIDATED SURVEY MASTER - ONE RECORD PER ACCEPTED SURVEY CARD.
021200*-----------------------------------------------------------------
021300 FD  survey-master.
021400* FIXED SEQUENTIAL LAYOUT - SEE THE SPEC-DERIVED FIELD LIST
021500* BELOW.  SRVANLZ READS THIS FILE FOR THE DAILY SNAPSHOT AND
021600* SRVMETR READS IT FOR THE METRICS REPORT.
021700 01  survey-master-rec.
021800* SEQUENCE NUMBER ASSIGNED AT 250000 - NOT CARRIED FROM THE
021900* INPUT CARD.  RUNS ARE CUMULATIVE ACROSS SURVEY-MASTER SO
022000* WS-NEXT-SURVEY-ID STARTS FROM WHATEVER THE FILE ALREADY
022100* HOLDS ON ENTRY (SEE NOTE AT 250000).
022200     03  sm-survey-id                   PIC 9(07).
022300* COPIED FROM THE SURVEY CARD - NEVER BLANK, SEE 230000.
022400     03  sm-customer-id                 PIC X(10).
022500* COPIED FROM THE SURVEY CARD, OR DEFAULTED AT 205000.
022600     03  sm-survey-date                 PIC X(10).
022700* ALTERNATE VIEW OF THE STORED SURVEY DATE FOR PROGRAMS THAT
022800* NEED THE COMPONENT PARTS - SRVANLZ AND SRVMETR BOTH READ
022900* SM-SURVEY-DATE AS A WHOLE TODAY, BUT THIS REDEFINES HAS
023000* BEEN CARRIED FORWARD FROM THE ORIGINAL DESIGN.
023100     03  sm-survey-date-parts REDEFINES sm-survey-date.
023200         05  sm-survey-date-ccyy       PIC X(04).
023300* YEAR.
023400         05  FILLER                    PIC X(01).
023500         05  sm-survey-date-mm         PIC X(02).
023600* MONTH.
023700         05  FILLER                    PIC X(01).
023800         05  sm-survey-date-dd         PIC X(02).
023900* DAY.
024000* ONE DIGIT, 1-5, CLAMPED AT 211000.
024100     03  sm-food-quality                PIC 9(01).
024200* ONE DIGIT, 1-5, CLAMPED AT 211000.
024300     03  sm-service-quality             PIC 9(01).
024400* ONE DIGIT, 1-5, CLAMPED AT 211000.
024500     03  sm-hygiene                     PIC 9(01).
024600* ONE DIGIT, 1-5, CLAMPED AT 211000.
024700     03  sm-value-for-money             PIC 9(01).
024800* ONE OF THE FIVE CANONICAL LEVELS - SEE 220000.  STORED
024900* UPPERCASE SO SRVANLZ AND SRVMETR CAN EVALUATE IT DIRECTLY.
025000     03  sm-overall-satisfaction        PIC X(20).
025100* ZERO WHEN NOT SCANNED - SEE 215000.
025200     03  sm-nps-score                   PIC 9(02).
025300* COPIED FROM THE SURVEY CARD, OR SPACES IF BLANK.
025400     03  sm-comments                    PIC X(60).
025500* RESERVED FOR FUTURE EXPANSION OF THE MASTER RECORD -
025600* ZONED SPACES, NOT READ BY SRVANLZ OR SRVMETR.  WIDENED
025700* TWO BYTES 03/09/05 TO BRING THE PHYSICAL RECORD UP TO THE
025800* 130-BYTE FIXED LENGTH CARRIED IN THE RUN DOCUMENTATION.
025900     03  sm-filler                      PIC X(15).
026000     03  FILLER                         PIC X(02).
026100
026200*-----------------------------------------------------------------
026300* REJECT LISTING - ONE LINE PER SKIPPED CARD, WITH REASON.
026400*-----------------------------------------------------------------
026500 FD  reject-file.
026600* ONE PRINT-STYLE LINE PER SKIPPED CARD - SEE WS-REJECT-LINE
026700* BELOW FOR THE FIELD BREAKOUT WRITTEN INTO IT.
026800 01  reject-file-rec                    PIC X(132).
026900
027000*-----------------------------------------------------------------
027100* LOAD-CONTROL RECORD - ONE ROW, WRITTEN ONCE AT 300000 AFTER
027200* THE RUN COUNTERS ARE FINAL.  SRVMETR'S 700000 PARAGRAPH READS
027300* THIS RECORD TO PRINT THE ACTUAL INGESTION TOTALS - SEE TICKET
027400* 2005-033.
027500*-----------------------------------------------------------------
027600 FD  load-control-file.
027700 01  load-control-rec.
027800* RUN DATE THIS LOAD JOB PROCESSED - SAME HYPHENATED FORM AS
027900* SM-SURVEY-DATE SO A MAINTAINER CAN EYEBALL-MATCH THE TWO.
028000     03  lc-run-date                    PIC X(10).
028100* CARD COUNT READ FROM SURVEY-INPUT, REGARDLESS OF OUTCOME.
028200     03  lc-rows-read                   PIC 9(07).
028300* CARDS ACTUALLY WRITTEN TO SURVEY-MASTER.
028400     03  lc-rows-saved                  PIC 9(07).
028500* CARDS WRITTEN TO REJECT-FILE INSTEAD.
028600     03  lc-rows-rejected               PIC 9(07).
028700* ROOM FOR A FUTURE RUN-ID OR SHIFT CODE IF OPERATIONS EVER
028800* ASKS FOR ONE - NOT USED TODAY.
028900     03  FILLER                         PIC X(09).
029000
029100*=================================================================
029200* WORKING-STORAGE SECTION - FILE STATUS AND LOGICAL NAME AREAS,
029300* NAMED CONSTANTS, RUN CONTROLS, AND ALL OF THE SCRATCH FIELDS
029400* USED TO PARSE AND NORMALIZE ONE SURVEY CARD AT A TIME.
029500*=================================================================
029600 WORKING-STORAGE SECTION.
029700*-----------------------------------------------------------------
029800* FILE STATUS CODES, ONE PER SELECT CLAUSE ABOVE.
029900*-----------------------------------------------------------------
030000 77  fs-survey-input                    PIC X(02) VALUE ZEROES.
030100 77  fs-customer-file                   PIC X(02) VALUE ZEROES.
030200 77  fs-survey-master                   PIC X(02) VALUE ZEROES.
030300 77  fs-reject-file                     PIC X(02) VALUE ZEROES.
030400* ADDED 03/09/05 WITH LOAD-CONTROL-FILE - TICKET 2005-033.
030500 77  fs-load-control                    PIC X(02) VALUE ZEROES.
030600
030700*-----------------------------------------------------------------
030800* LOGICAL FILE NAMES - USED AS THE ASSIGN-TO TARGET AND ALSO
030900* DISPLAYED BY THE FILE-HANDLER DECLARATIVE ON AN I/O ERROR.
031000*-----------------------------------------------------------------
031100 77  ws-name-survey-input               PIC X(20) VALUE
031200            "SURVEY-INPUT".
031300 77  ws-name-customer-file              PIC X(20) VALUE
031400            "CUSTOMER-FILE".
031500 77  ws-name-survey-master              PIC X(20) VALUE
031600            "SURVEY-MASTER".
031700 77  ws-name-reject-file                PIC X(20) VALUE
031800            "REJECT-FILE".
031900 77  ws-name-load-control               PIC X(20) VALUE
032000            "LOAD-CONTROL".
032100
032200*-----------------------------------------------------------------
032300* NAMED CONSTANTS - USED IN PLACE OF LITERAL DIGITS IN LOOP
032400* BOUNDS AND CLAMP COMPARISONS THROUGHOUT THIS PROGRAM.
032500*-----------------------------------------------------------------
032600* ONE - LOOP INCREMENT AND MINIMUM CLAMP FOR RATINGS.
032700 78  cte-01                             VALUE 01.
032800* TWO - UNUSED TODAY, KEPT WITH THE REST OF THE 1-5 SET.
032900 78  cte-02                             VALUE 02.
033000* THREE - MIDPOINT RATING VALUE, "AVERAGE"/"OKAY"/"FAIR".
033100 78  cte-03                             VALUE 03.
033200* FOUR - "GOOD" RATING VALUE.
033300 78  cte-04                             VALUE 04.
033400* FIVE - MAXIMUM RATING CLAMP AND "EXCELLENT"/"OUTSTANDING"
033500* VALUE; ALSO THE DEFAULT MIDPOINT NPS SCORE.
033600 78  cte-05                             VALUE 05.
033700* TEN - MAXIMUM NPS CLAMP.
033800 78  cte-10                             VALUE 10.
033900* UPPER BOUND ON THE CROSS-REFERENCE TABLE - SEE THE NOTE AT
034000* 150200 FOR WHAT HAPPENS IF THE GUEST MASTER EVER EXCEEDS
034100* THIS COUNT.
034200 78  cte-max-customers                  VALUE 5000.
034300
034400 01  ws-run-controls.
034500* DATE FIELDS ACCEPTED ONCE AT START AND USED TO DEFAULT
034600* ANY SURVEY CARD SCANNED WITH A BLANK DATE.
034700*-----------------------------------------------------------------
034800* TODAY'S DATE, ACCEPTED ONCE AT 100000 AND HELD FOR THE
034900* REMAINDER OF THE RUN.
035000*-----------------------------------------------------------------
035100     03  ws-run-date                    PIC 9(08) COMP VALUE ZERO.
035200* COMPONENT VIEW OF THE 8-DIGIT RUN DATE, USED IMMEDIATELY
035300* BELOW TO BUILD THE HYPHENATED TEXT FORM.
035400     03  ws-run-date-rdf REDEFINES ws-run-date.
035500         05  ws-run-date-ccyy           PIC 9(04).
035600* YEAR.
035700         05  ws-run-date-mm             PIC 9(02).
035800* MONTH.
035900         05  ws-run-date-dd             PIC 9(02).
036000* DAY.
036100     03  ws-run-date-text               PIC X(10) VALUE SPACES.
036200     03  FILLER                         PIC X(02) VALUE SPACES.
036300
036400 01  ws-eof-switches.
036500* ONE 88-STYLE PAIR PER SWITCH - SEE THE CONDITION NAMES
036600* REFERENCED THROUGHOUT THE PROCEDURE DIVISION.
036700*-----------------------------------------------------------------
036800* END-OF-FILE AND CONTROL SWITCHES FOR THE RUN.
036900*-----------------------------------------------------------------
037000     03  ws-survey-input-eof            PIC X(01) VALUE "N".
037100         88  sw-survey-input-eof-Y                 VALUE "Y".
037200* CONDITION NAME FOR WS-SURVEY-INPUT-EOF - CHECKED BY THE
037300* PERFORM ... UNTIL AT 200000.
037400* SET TO "Y" BY THE FILE-HANDLER DECLARATIVE ON A
037500* CUSTOMER-FILE STATUS OF 10 (END OF FILE).
037600     03  ws-customer-file-eof           PIC X(01) VALUE "N".
037700         88  sw-customer-file-eof-Y                VALUE "Y".
037800* CONDITION NAME FOR WS-CUSTOMER-FILE-EOF.
037900* FLIPPED TO "N" AT 230000 WHEN THE CUSTOMER ID IS BLANK -
038000* CONTROLS WHICH FILE THE CARD IS WRITTEN TO AT 200200.
038100     03  ws-valid-record-switch         PIC X(01) VALUE "Y".
038200         88  sw-valid-record-N                     VALUE "N".
038300* CONDITION NAME FOR WS-VALID-RECORD-SWITCH - TRUE ONLY
038400* AFTER 230000 REJECTS THE CARD.
038500* SET "Y" BY 235100 WHEN THE CUSTOMER ID MATCHES A TABLE
038600* ENTRY - DOES NOT AFFECT WHETHER THE CARD IS SAVED.
038700     03  ws-customer-found-switch       PIC X(01) VALUE "N".
038800         88  sw-customer-found-Y                   VALUE "Y".
038900* CONDITION NAME FOR WS-CUSTOMER-FOUND-SWITCH.
039000     03  FILLER                         PIC X(01) VALUE SPACES.
039100
039200 01  ws-counters.
039300*-----------------------------------------------------------------
039400* RUN COUNTERS, REPORTED AT 300000-BEGIN-FINISH-PROGRAM.
039500*-----------------------------------------------------------------
039600     03  ws-rows-read                   PIC 9(07) COMP VALUE ZERO.
039700* INCREMENTED AT 250000, ONE PER RECORD ACTUALLY WRITTEN.
039800     03  ws-rows-saved                  PIC 9(07) COMP VALUE ZERO.
039900* INCREMENTED AT 240000, ONE PER RECORD FAILING 230000.
040000     03  ws-rows-rejected               PIC 9(07) COMP VALUE ZERO.
040100* SEE THE NOTE AT SM-SURVEY-ID ABOVE - SEEDED AT ZERO
040200* EACH RUN AND INCREMENTED BY 250000 BEFORE EACH WRITE.
040300     03  ws-next-survey-id              PIC 9(07) COMP VALUE ZERO.
040400* ACTUAL NUMBER OF ROWS LOADED AT 150000 - BOUNDS THE
040500* SEARCH AT 235100, NOT THE OCCURS DEPENDING ON MAXIMUM.
040600     03  ws-customer-table-count        PIC 9(04) COMP VALUE ZERO.
040700* WORK SUBSCRIPT SHARED BY THE LOAD AND SEARCH LOGIC.
040800     03  ws-tbl-subscript               PIC 9(04) COMP VALUE ZERO.
040900     03  FILLER                         PIC X(02) VALUE SPACES.
041000
041100*-----------------------------------------------------------------
041200* WORKING COPY OF THE CURRENT SURVEY CARD, AFTER PARSE/NORMALIZE.
041300*-----------------------------------------------------------------
041400 01  ws-survey-working.
041500     03  ws-survey-date                 PIC X(10) VALUE SPACES.
041600     03  ws-customer-id                 PIC X(10) VALUE SPACES.
041700     03  ws-food-quality                PIC 9(01) VALUE ZERO.
041800     03  ws-service-quality             PIC 9(01) VALUE ZERO.
041900     03  ws-hygiene                     PIC 9(01) VALUE ZERO.
042000     03  ws-value-for-money             PIC 9(01) VALUE ZERO.
042100     03  ws-overall-satisfaction        PIC X(20) VALUE SPACES.
042200     03  ws-nps-score                   PIC 9(02) VALUE ZERO.
042300     03  ws-comments                    PIC X(60) VALUE SPACES.
042400     03  FILLER                         PIC X(02) VALUE SPACES.
042500
042600*-----------------------------------------------------------------
042700* SCRATCH FIELDS USED WHEN PARSING ONE RATING FIELD.  THE SAME
042800* SCRATCH AREA IS REUSED FOR ALL FOUR RATINGS - LOAD THE RAW
042900* TEXT, PERFORM 211000, PICK UP WS-RATING-RESULT.
043000*-----------------------------------------------------------------
043100 01  ws-rating-scratch.
043200     03  ws-rating-raw-upper            PIC X(20) VALUE SPACES.
043300* HOLDS THE RESULT OF THE NUMERIC TEST ON THE RAW SCAN
043400* FIELD - A SINGLE-DIGIT SCAN SKIPS THE KEYWORD SEARCH.
043500     03  ws-rating-numeric-test         PIC 9(02) VALUE ZERO.
043600* FINAL CLAMPED 1-5 RESULT, MOVED TO THE APPROPRIATE
043700* SM-XXX-QUALITY FIELD BY THE CALLER OF 211000.
043800     03  ws-rating-result               PIC 9(01) VALUE ZERO.
043900* ONE TALLY PER SCAN-TEXT KEYWORD - INSPECTED AT 211000 AND
044000* RESET TO ZERO EACH TIME A NEW RATING FIELD IS PARSED.
044100     03  ws-rating-tally-excellent      PIC 9(02) COMP VALUE ZERO.
044200     03  ws-rating-tally-outstanding    PIC 9(02) COMP VALUE ZERO.
044300     03  ws-rating-tally-good           PIC 9(02) COMP VALUE ZERO.
044400     03  ws-rating-tally-average        PIC 9(02) COMP VALUE ZERO.
044500     03  ws-rating-tally-okay           PIC 9(02) COMP VALUE ZERO.
044600     03  ws-rating-tally-fair           PIC 9(02) COMP VALUE ZERO.
044700     03  ws-rating-tally-poor           PIC 9(02) COMP VALUE ZERO.
044800     03  ws-rating-tally-terrible       PIC 9(02) COMP VALUE ZERO.
044900     03  FILLER                         PIC X(02) VALUE SPACES.
045000
045100 01  ws-nps-scratch.
045200     03  ws-nps-raw-trimmed             PIC X(02) VALUE SPACES.
045300* HOLDS THE RESULT OF THE NUMERIC TEST ON THE RAW
045400* NPS SCAN FIELD.
045500     03  ws-nps-numeric-test            PIC 9(02) VALUE ZERO.
045600     03  FILLER                         PIC X(02) VALUE SPACES.
045700
045800*-----------------------------------------------------------------
045900* SCRATCH FIELDS FOR OVERALL-SATISFACTION NORMALIZATION.
046000*-----------------------------------------------------------------
046100 01  ws-overall-sat-scratch.
046200     03  ws-overall-sat-upper           PIC X(25) VALUE SPACES.
046300* ONE TALLY PER SCAN-TEXT KEYWORD IN THE OVERALL-SATISFACTION
046400* CHECK ORDER - SEE THE BANNER ABOVE 220000.
046500     03  ws-osat-tally-highly-sat       PIC 9(02) COMP VALUE ZERO.
046600     03  ws-osat-tally-excellent        PIC 9(02) COMP VALUE ZERO.
046700     03  ws-osat-tally-very-sat         PIC 9(02) COMP VALUE ZERO.
046800     03  ws-osat-tally-satisfied        PIC 9(02) COMP VALUE ZERO.
046900     03  ws-osat-tally-good             PIC 9(02) COMP VALUE ZERO.
047000     03  ws-osat-tally-neutral          PIC 9(02) COMP VALUE ZERO.
047100     03  ws-osat-tally-average          PIC 9(02) COMP VALUE ZERO.
047200     03  ws-osat-tally-okay             PIC 9(02) COMP VALUE ZERO.
047300     03  ws-osat-tally-dissatisfied     PIC 9(02) COMP VALUE ZERO.
047400     03  ws-osat-tally-poor             PIC 9(02) COMP VALUE ZERO.
047500     03  ws-osat-tally-highly-dissat    PIC 9(02) COMP VALUE ZERO.
047600     03  ws-osat-tally-terrible         PIC 9(02) COMP VALUE ZERO.
047700     03  FILLER                         PIC X(02) VALUE SPACES.
047800
047900*-----------------------------------------------------------------
048000* GUEST MASTER CROSS-REFERENCE TABLE - LOADED ONCE AT START.
048100*-----------------------------------------------------------------
048200 01  ws-customer-table.
048300* ONE ENTRY PER GUEST MASTER ROW LOADED AT 150000 - ONLY THE
048400* ID AND NAME ARE CARRIED, NOT THE FULL CUSTOMER-FILE RECORD.
048500     03  ws-customer-entry
048600                     OCCURS 0 TO 5000 TIMES
048700                     DEPENDING ON ws-customer-table-count
048800                     INDEXED BY idx-customer-table.
048900         05  ws-cust-tbl-id             PIC X(10).
049000         05  ws-cust-tbl-name           PIC X(30).
049100         05  FILLER                     PIC X(02).
049200
049300*-----------------------------------------------------------------
049400* VALIDATION MESSAGE TEXT AND REJECT LINE LAYOUT.
049500*-----------------------------------------------------------------
049600 01  ws-validation-messages.
049700*-----------------------------------------------------------------
049800* ONLY ONE VALIDATION MESSAGE EXISTS AT LOAD TIME - THE OTHER
049900* FIELD-LEVEL EDITS FROM SPEC (RATING RANGE, NPS RANGE) ARE
050000* ALL RESOLVED BY CLAMPING AT 210000/215000 BEFORE VALIDATION
050100* EVER RUNS, SO THEY CANNOT PRODUCE A REJECT MESSAGE HERE.
050200*-----------------------------------------------------------------
050300     03  msg-customer-id-required       PIC X(40) VALUE
050400            "Customer ID is required.".
050500     03  FILLER                         PIC X(02) VALUE SPACES.
050600
050700* LAID OUT TO MATCH THE FIELDS A GUEST SERVICES CLERK WOULD
050800* WANT TO SEE WHEN WORKING THE REJECT LISTING BY HAND.
050900 01  ws-reject-line.
051000     05  rej-customer-id                PIC X(10) VALUE SPACES.
051100     05  FILLER                         PIC X(02) VALUE SPACES.
051200     05  rej-survey-date                PIC X(10) VALUE SPACES.
051300     05  FILLER                         PIC X(02) VALUE SPACES.
051400     05  rej-reason                     PIC X(40) VALUE SPACES.
051500     05  FILLER                         PIC X(68) VALUE SPACES.
051600
051700 PROCEDURE DIVISION.
051800 DECLARATIVES.
051900*-----------------------------------------------------------------
052000* STANDARD SHOP FILE-STATUS DECLARATIVE - ANY NON-ZERO STATUS
052100* ON ANY OF THE FOUR FILES DISPLAYS THE OFFENDING FILE NAME
052200* AND STATUS CODE AND ABENDS THE RUN, RATHER THAN LETTING BAD
052300* DATA SILENTLY CORRUPT THE SURVEY MASTER.
052400*-----------------------------------------------------------------
052500 File-Handler SECTION.
052600* DECLARATIVES ONLY COVER SURVEY-MASTER - THE MASTER FILE THIS
052700* RUN EXISTS TO PRODUCE.  ERRORS ON THE OTHER FOUR FILES,
052800* INCLUDING THE NEW LOAD-CONTROL-FILE, SURFACE AS AN ABEND
052900* FROM THE RUNTIME ITSELF SINCE THIS SHOP HAS
053000* NEVER NEEDED FINER-GRAINED TRAPPING ON READ-ONLY OR
053100* SMALL CONTROL FILES.
053200     USE AFTER ERROR PROCEDURE ON survey-master.
053300
053400* ONE STATUS-CHECK PARAGRAPH SERVES THE SINGLE USE-AFTER-
053500* ERROR ABOVE.  THE STOP RUN TERMINATES THE JOB IMMEDIATELY -
053600* THERE IS NO RECOVERY PATH FOR A DAMAGED SURVEY MASTER.
053700 status-check.
053800     DISPLAY SPACE
053900     DISPLAY "Srvload - file status information."
054000     DISPLAY "File   name: [" ws-name-survey-master "]."
054100     DISPLAY "Status code: [" fs-survey-master     "]."
054200     STOP "Srvload - survey master I/O error - call operations.".
054300 END DECLARATIVES.
054400* END OF THE ONE FILE-STATUS HANDLER FOR THIS PROGRAM.
054500
054600*-----------------------------------------------------------------
054700* TOP-LEVEL DRIVER - START, PROCESS ALL CARDS, FINISH.  KEPT
054800* DELIBERATELY SHORT SO THE OVERALL BATCH FLOW IS VISIBLE AT
054900* A GLANCE WITHOUT SCROLLING THROUGH THE DETAIL PARAGRAPHS.
055000*-----------------------------------------------------------------
055100 MAIN-PARAGRAPH.
055200     PERFORM 100000-begin-start-program
055300        THRU 100000-end-start-program
055400
055500     PERFORM 200000-begin-process-survey-records
055600        THRU 200000-end-process-survey-records
055700
055800     PERFORM 300000-begin-finish-program
055900        THRU 300000-end-finish-program
056000
056100     STOP RUN.
056200
056300*-----------------------------------------------------------------
056400* START-OF-RUN PARAGRAPH.  OPENS ALL FOUR FILES, CAPTURES THE
056500* RUN DATE FOR LATER USE AS A DEFAULT SURVEY DATE, AND LOADS
056600* THE GUEST MASTER INTO WS-CUSTOMER-TABLE BEFORE ANY SURVEY
056700* CARD IS READ - THE CROSS-REFERENCE CHECK AT 235000 NEEDS
056800* THE WHOLE TABLE IN MEMORY, NOT A SEQUENTIAL MATCH.
056900*-----------------------------------------------------------------
057000 100000-begin-start-program.
057100* YYYYMMDD FORM GIVES THE FULL 4-DIGIT YEAR DIRECTLY - SEE
057200* THE 02/11/99 Y2K CHANGE-LOG ENTRY ABOVE.
057300     ACCEPT ws-run-date FROM DATE YYYYMMDD
057400     MOVE ws-run-date-ccyy TO ws-run-date-text (1:4)
057500* BUILD THE HYPHEN-SEPARATED YYYY-MM-DD TEXT FORM OF THE RUN
057600* DATE - MATCHES THE SURVEY-DATE FORMAT ON THE INPUT CARD SO
057700* A STRAIGHT MOVE CAN DEFAULT A BLANK CARD DATE AT 205000.
057800     MOVE "-"              TO ws-run-date-text (5:1)
057900* MONTH.
058000     MOVE ws-run-date-mm   TO ws-run-date-text (6:2)
058100     MOVE "-"              TO ws-run-date-text (8:1)
058200     MOVE ws-run-date-dd   TO ws-run-date-text (9:2)
058300* DAY.
058400
058500* CUSTOMER-FILE IS OPENED INPUT EVEN THOUGH IT IS OPTIONAL -
058600* THE FILE-HANDLER DECLARATIVE ONLY ABENDS ON A STATUS OTHER
058700* THAN 00 OR 35, SO A MISSING FILE FALLS THROUGH TO 150000.
058800     OPEN INPUT  survey-input
058900          INPUT  customer-file
059000          OUTPUT survey-master
059100          OUTPUT reject-file
059200          OUTPUT load-control-file
059300
059400* LOAD THE TABLE BEFORE THE FIRST SURVEY CARD IS READ - SEE
059500* THE BANNER ABOVE 100000-BEGIN-START-PROGRAM.
059600     PERFORM 150000-begin-load-customer-table
059700        THRU 150000-end-load-customer-table
059800
059900     DISPLAY SPACE
060000     DISPLAY "Srvload - survey load run " ws-run-date-text.
060100 100000-end-start-program.
060200* NAMED EXIT POINT FOR THE PERFORM...THRU ABOVE.
060300     EXIT.
060400
060500*-----------------------------------------------------------------
060600* LOAD THE GUEST MASTER CROSS-REFERENCE INTO A TABLE.  THE FILE
060700* IS OPTIONAL - IF IT IS NOT PRESENT ON THIS RUN, THE TABLE IS
060800* LEFT EMPTY AND EVERY LOOKUP SIMPLY FAILS TO FIND A MATCH.
060900*-----------------------------------------------------------------
061000*-----------------------------------------------------------------
061100* ONE-TIME TABLE LOAD.  READS CUSTOMER-FILE TO EXHAUSTION AND
061200* STOPS EARLY WITH A DISPLAY WARNING IF CTE-MAX-CUSTOMERS IS
061300* REACHED - GUEST SERVICES HAS NEVER COME CLOSE TO THIS LIMIT
061400* BUT THE CHECK STAYS IN PLACE PER TICKET 2003-441 REVIEW.
061500*-----------------------------------------------------------------
061600 150000-begin-load-customer-table.
061700* "00" IS SUCCESSFUL OPEN.  ANY OTHER STATUS (MOST COMMONLY
061800* "35" - FILE NOT FOUND) SKIPS THE LOAD RATHER THAN ABENDING,
061900* SINCE THE CROSS-REFERENCE CHECK IS INFORMATIONAL ONLY.
062000     IF fs-customer-file NOT EQUAL "00"
062100* INFORMATIONAL ONLY - THE RUN CONTINUES WITH AN EMPTY
062200* CROSS-REFERENCE TABLE.
062300        DISPLAY "Srvload - customer-file not available, "
062400                "skipping cross-reference load."
062500     ELSE
062600        PERFORM 150100-read-customer-record
062700        PERFORM 150200-store-customer-record
062800           UNTIL sw-customer-file-eof-Y
062900        CLOSE customer-file
063000* CLOSE AS SOON AS THE TABLE LOAD FINISHES - CUSTOMER-FILE
063100* IS NOT NEEDED AGAIN FOR THE REST OF THE RUN.
063200     END-IF.
063300 150000-end-load-customer-table.
063400* NAMED EXIT POINT.
063500     EXIT.
063600
063700* STRAIGHT SEQUENTIAL READ OF THE GUEST MASTER.
063800 150100-read-customer-record.
063900* AT-END SETS THE SWITCH THAT DRIVES THE PERFORM ... UNTIL
064000* LOOP IN THE CALLING PARAGRAPH - NO OTHER STATUS IS EXPECTED
064100* HERE SINCE THE FILE-HANDLER DECLARATIVE TRAPS ERRORS.
064200     READ customer-file
064300        AT END SET sw-customer-file-eof-Y TO TRUE
064400     END-READ.
064500 150100-end-read-customer-record.
064600* NAMED EXIT POINT.
064700     EXIT.
064800
064900* ONLY THE ID AND NAME MAKE IT INTO THE TABLE - SEE THE FD
065000* NOTE ABOVE CF-CUSTOMER-ID FOR WHY THE OTHER FIELDS ARE
065100* READ BUT NOT CARRIED FORWARD.
065200 150200-store-customer-record.
065300* GUARD AGAINST STORING A STALE RECORD IMAGE AFTER THE READ
065400* AT 150100 HITS END OF FILE - THE RECORD AREA IS UNCHANGED
065500* ON AN AT-END READ SO IT MUST NOT BE MOVED TO THE TABLE.
065600     IF sw-customer-file-eof-Y
065700        CONTINUE
065800     ELSE
065900* SILENTLY STOPS ADDING NEW ROWS ONCE THE TABLE IS FULL
066000* RATHER THAN ABENDING - GUEST SERVICES WOULD RATHER LOSE
066100* CROSS-REFERENCE COVERAGE THAN LOSE THE WHOLE RUN.
066200        IF ws-customer-table-count LESS THAN cte-max-customers
066300* ADVANCE THE COUNT BEFORE STORING SO THE NEW ROW LANDS AT
066400* THE CORRECT SUBSCRIPT.
066500           ADD cte-01 TO ws-customer-table-count
066600           MOVE cf-customer-id   TO ws-cust-tbl-id
066700* ID.
066800                                    (ws-customer-table-count)
066900           MOVE cf-customer-name TO ws-cust-tbl-name
067000* NAME.
067100                                    (ws-customer-table-count)
067200        END-IF
067300        PERFORM 150100-read-customer-record
067400     END-IF.
067500 150200-end-store-customer-record.
067600* NAMED EXIT POINT.
067700     EXIT.
067800
067900*-----------------------------------------------------------------
068000* MAIN INGESTION LOOP - ONE PASS PER SURVEY CARD UNTIL
068100* SURVEY-INPUT IS EXHAUSTED.
068200*-----------------------------------------------------------------
068300 200000-begin-process-survey-records.
068400     PERFORM 200100-read-survey-input
068500     PERFORM 200200-process-one-survey-card
068600        UNTIL sw-survey-input-eof-Y.
068700 200000-end-process-survey-records.
068800* NAMED EXIT POINT.
068900     EXIT.
069000
069100* STRAIGHT SEQUENTIAL READ OF THE SCANNED SURVEY CARDS.
069200 200100-read-survey-input.
069300* AT-END SETS THE SWITCH THAT DRIVES THE PERFORM ... UNTIL
069400* LOOP AT 200000 - THE SAME PATTERN USED FOR CUSTOMER-FILE.
069500     READ survey-input
069600        AT END SET sw-survey-input-eof-Y TO TRUE
069700     END-READ.
069800 200100-end-read-survey-input.
069900* NAMED EXIT POINT.
070000     EXIT.
070100
070200*-----------------------------------------------------------------
070300* PER-CARD DRIVER.  ORDER MATTERS HERE - DEFAULTS ARE FILLED
070400* IN BEFORE VALIDATION SO A BLANK DATE DOES NOT ALSO SHOW AS
070500* A REJECT, THEN RATINGS/NPS/SATISFACTION ARE ALL NORMALIZED
070600* BEFORE THE CROSS-REFERENCE CHECK AND FINAL VALIDATION.
070700*-----------------------------------------------------------------
070800 200200-process-one-survey-card.
070900* COUNT EVERY CARD READ, WHETHER IT IS LATER SAVED OR
071000* REJECTED - REPORTED AT 300000.
071100     ADD cte-01 TO ws-rows-read
071200     MOVE "Y" TO ws-valid-record-switch
071300
071400* DEFAULT BLANK DATE/COMMENTS FIRST, THEN PARSE THE RATING
071500* AND SATISFACTION FIELDS, THEN VALIDATE - ORDER MATTERS,
071600* SEE THE PARAGRAPH BANNER ABOVE.
071700     PERFORM 205000-default-missing-fields
071800        THRU 205000-end-default-missing-fields
071900     PERFORM 210000-parse-rating-fields
072000        THRU 210000-end-parse-rating-fields
072100     PERFORM 215000-parse-nps-field
072200        THRU 215000-end-parse-nps-field
072300     PERFORM 220000-normalize-overall-satisfaction
072400        THRU 220000-end-normalize-overall-satisfaction
072500     PERFORM 230000-validate-survey-record
072600        THRU 230000-end-validate-survey-record
072700
072800* SW-VALID-RECORD-N IS ONLY SET BY 230000 WHEN THE CUSTOMER
072900* ID IS BLANK - EVERY OTHER CARD FALLS THROUGH TO THE
073000* CROSS-REFERENCE CHECK AND MASTER WRITE BELOW.
073100     IF sw-valid-record-N
073200        PERFORM 240000-write-reject-line
073300           THRU 240000-end-write-reject-line
073400     ELSE
073500        PERFORM 235000-check-customer-cross-reference
073600           THRU 235000-end-check-customer-cross-reference
073700        PERFORM 250000-write-master-record
073800           THRU 250000-end-write-master-record
073900     END-IF
074000
074100* PRIME THE NEXT CARD BEFORE LOOPING BACK TO 200000.
074200     PERFORM 200100-read-survey-input.
074300 200200-end-process-one-survey-card.
074400* NAMED EXIT POINT.
074500     EXIT.
074600
074700*-----------------------------------------------------------------
074800* DEFAULT SURVEY DATE TO RUN DATE WHEN BLANK.  MISSING COMMENTS
074900* DEFAULT TO SPACES.  CUSTOMER ID IS CARRIED AS-IS - A BLANK
075000* CUSTOMER ID IS A REJECT CONDITION, NOT A DEFAULT.
075100*-----------------------------------------------------------------
075200*-----------------------------------------------------------------
075300* FILLS IN A BLANK SURVEY DATE FROM THE RUN DATE AND BLANK
075400* COMMENTS WITH SPACES.  THIS RUNS BEFORE 230000-VALIDATE SO
075500* A MISSING DATE NEVER CAUSES A REJECT - ONLY A MISSING
075600* CUSTOMER ID DOES, PER THE BUSINESS RULE.
075700*-----------------------------------------------------------------
075800 205000-default-missing-fields.
075900* CARRIED AS-IS - NO DEFAULT APPLIES TO A BLANK CUSTOMER ID,
076000* IT IS CAUGHT AS A REJECT CONDITION AT 230000 INSTEAD.
076100     MOVE si-customer-id TO ws-customer-id
076200
076300* DEFAULT A BLANK SCAN DATE TO TODAY'S RUN DATE - ADDED
076400* 05/03/94 PER THE CHANGE LOG, BEFORE WHICH A BLANK DATE
076500* CARD WOULD HAVE LOADED WITH SPACES IN SM-SURVEY-DATE.
076600     IF si-survey-date EQUAL SPACES
076700        MOVE ws-run-date-text TO ws-survey-date
076800     ELSE
076900        MOVE si-survey-date   TO ws-survey-date
077000     END-IF
077100
077200* NO SPECIAL HANDLING NEEDED HERE - COMMENTS ARE FREE TEXT
077300* AND SPACES ARE A VALID (EMPTY) VALUE, UNLIKE THE DATE.
077400     IF si-comments EQUAL SPACES
077500        MOVE SPACES TO ws-comments
077600     ELSE
077700        MOVE si-comments TO ws-comments
077800     END-IF.
077900 205000-end-default-missing-fields.
078000* NAMED EXIT POINT.
078100     EXIT.
078200
078300*-----------------------------------------------------------------
078400* PARSE THE FOUR RATING FIELDS.  EACH MAY ARRIVE NUMERIC OR AS
078500* SCAN TEXT.  NUMERIC VALUES ARE TRUNCATED AND CLAMPED TO 1-5.
078600* TEXT VALUES ARE MATCHED CASE-INSENSITIVE, CONTAINMENT, FIRST
078700* MATCH WINS, IN THE ORDER EXCELLENT / GOOD / AVERAGE / POOR /
078800* TERRIBLE - SEE CHANGE LOG 10/14/03, DO NOT REORDER.
078900*-----------------------------------------------------------------
079000*-----------------------------------------------------------------
079100* FOLD THE SCRATCH RATING FIELD TO UPPER CASE BY TABLE
079200* TRANSLATION SO THE TEXT-KEYWORD CHECKS BELOW ARE NOT CASE
079300* SENSITIVE - TICKET 2004-071.
079400*-----------------------------------------------------------------
079500* TABLE-DRIVEN CASE FOLD, TICKET 2004-071 - NO INTRINSIC
079600* FUNCTION LIBRARY DEPENDENCY.
079700 209000-fold-rating-to-upper.
079800     INSPECT ws-rating-raw-upper CONVERTING
079900        "abcdefghijklmnopqrstuvwxyz"
080000        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
080100 209000-end-fold-rating-to-upper.
080200* NAMED EXIT POINT.
080300     EXIT.
080400
080500*-----------------------------------------------------------------
080600* DRIVES 211000 ONCE FOR EACH OF THE FOUR RATING FIELDS.
080700*-----------------------------------------------------------------
080800 210000-parse-rating-fields.
080900* FOOD-QUALITY RATING.
081000     MOVE si-food-quality-raw TO ws-rating-raw-upper
081100     PERFORM 209000-fold-rating-to-upper
081200        THRU 209000-end-fold-rating-to-upper
081300     PERFORM 211000-parse-one-rating
081400        THRU 211000-end-parse-one-rating
081500* CARRY THE CLAMPED RESULT INTO THE FIELD-SPECIFIC WORKING
081600* STORAGE ITEM FOR THE EVENTUAL WRITE AT 250000.
081700     MOVE ws-rating-result TO ws-food-quality
081800
081900* SERVICE-QUALITY RATING.
082000     MOVE si-service-quality-raw TO ws-rating-raw-upper
082100     PERFORM 209000-fold-rating-to-upper
082200        THRU 209000-end-fold-rating-to-upper
082300     PERFORM 211000-parse-one-rating
082400        THRU 211000-end-parse-one-rating
082500     MOVE ws-rating-result TO ws-service-quality
082600
082700* HYGIENE RATING.
082800     MOVE si-hygiene-raw TO ws-rating-raw-upper
082900     PERFORM 209000-fold-rating-to-upper
083000        THRU 209000-end-fold-rating-to-upper
083100     PERFORM 211000-parse-one-rating
083200        THRU 211000-end-parse-one-rating
083300     MOVE ws-rating-result TO ws-hygiene
083400
083500* VALUE-FOR-MONEY RATING.
083600     MOVE si-value-money-raw TO ws-rating-raw-upper
083700     PERFORM 209000-fold-rating-to-upper
083800        THRU 209000-end-fold-rating-to-upper
083900     PERFORM 211000-parse-one-rating
084000        THRU 211000-end-parse-one-rating
084100     MOVE ws-rating-result TO ws-value-for-money.
084200 210000-end-parse-rating-fields.
084300* NAMED EXIT POINT.
084400     EXIT.
084500
084600*-----------------------------------------------------------------
084700* ACCEPTS EITHER A SINGLE SCANNED DIGIT OR ONE OF THE SCAN-
084800* TEXT KEYWORDS BELOW, AND ALWAYS LEAVES WS-RATING-RESULT
084900* CLAMPED TO THE 1-5 RANGE PER THE 11/08/90 QUALITY CONTROL
085000* REQUEST.  THE EVALUATE ORDER BELOW IS DELIBERATE - SEE THE
085100* 10/14/03 CHANGE-LOG ENTRY ABOVE BEFORE REORDERING IT.
085200*-----------------------------------------------------------------
085300 211000-parse-one-rating.
085400* RESET BEFORE EVERY CALL - 211000 IS PERFORMED ONCE PER
085500* RATING FIELD AND MUST NOT CARRY OVER THE PRIOR RESULT.
085600     MOVE ZERO TO ws-rating-result
085700
085800* A SCANNED DIGIT - TEST THE FIRST TWO POSITIONS IN CASE THE
085900* SCANNER PADDED A TWO-DIGIT VALUE, THEN CLAMP TO 1-5.
086000     IF ws-rating-raw-upper (1:1) IS NUMERIC
086100* TWO POSITIONS COVERS BOTH A SINGLE-DIGIT SCAN ("3") AND A
086200* TWO-DIGIT SCAN LEFT-JUSTIFIED BY THE SCANNER ("3 ").
086300        MOVE ws-rating-raw-upper (1:2) TO ws-rating-numeric-test
086400* CANNOT ACTUALLY OCCUR SINCE THE FIELD IS UNSIGNED, BUT
086500* KEPT SYMMETRIC WITH THE UPPER-BOUND CHECK BELOW.
086600        IF ws-rating-numeric-test LESS THAN cte-01
086700           MOVE cte-01 TO ws-rating-result
086800        ELSE
086900* CLAMP A SCANNED VALUE ABOVE 5 DOWN TO THE MAXIMUM.
087000           IF ws-rating-numeric-test GREATER THAN cte-05
087100              MOVE cte-05 TO ws-rating-result
087200           ELSE
087300              MOVE ws-rating-numeric-test TO ws-rating-result
087400           END-IF
087500        END-IF
087600     ELSE
087700* NOT A SCANNED DIGIT - RESET ALL EIGHT KEYWORD TALLIES AND
087800* FALL THROUGH TO THE INSPECT/EVALUATE BLOCK BELOW.
087900        MOVE ZERO TO ws-rating-tally-excellent
088000                     ws-rating-tally-outstanding
088100                     ws-rating-tally-good
088200                     ws-rating-tally-average
088300                     ws-rating-tally-okay
088400                     ws-rating-tally-fair
088500                     ws-rating-tally-poor
088600                     ws-rating-tally-terrible
088700
088800        INSPECT ws-rating-raw-upper TALLYING
088900           ws-rating-tally-excellent   FOR ALL "EXCELLENT"
089000        INSPECT ws-rating-raw-upper TALLYING
089100           ws-rating-tally-outstanding FOR ALL "OUTSTANDING"
089200        INSPECT ws-rating-raw-upper TALLYING
089300           ws-rating-tally-good        FOR ALL "GOOD"
089400        INSPECT ws-rating-raw-upper TALLYING
089500           ws-rating-tally-average     FOR ALL "AVERAGE"
089600        INSPECT ws-rating-raw-upper TALLYING
089700           ws-rating-tally-okay        FOR ALL "OKAY"
089800        INSPECT ws-rating-raw-upper TALLYING
089900           ws-rating-tally-fair        FOR ALL "FAIR"
090000        INSPECT ws-rating-raw-upper TALLYING
090100           ws-rating-tally-poor        FOR ALL "POOR"
090200        INSPECT ws-rating-raw-upper TALLYING
090300           ws-rating-tally-terrible    FOR ALL "TERRIBLE"
090400
090500* FIRST TALLY GREATER THAN ZERO WINS - SEE THE SCAN-ORDER
090600* NOTE IN THE PARAGRAPH BANNER ABOVE.
090700        EVALUATE TRUE
090800* "EXCELLENT" SCANNED - HIGHEST RATING.
090900           WHEN ws-rating-tally-excellent   GREATER ZERO
091000* "OUTSTANDING" SCANNED - TREATED THE SAME AS EXCELLENT.
091100           WHEN ws-rating-tally-outstanding GREATER ZERO
091200              MOVE cte-05 TO ws-rating-result
091300* "GOOD" SCANNED.
091400           WHEN ws-rating-tally-good        GREATER ZERO
091500              MOVE cte-04 TO ws-rating-result
091600* "AVERAGE" SCANNED - MIDPOINT RATING.
091700           WHEN ws-rating-tally-average     GREATER ZERO
091800* "OKAY" SCANNED - TREATED THE SAME AS AVERAGE.
091900           WHEN ws-rating-tally-okay        GREATER ZERO
092000* "FAIR" SCANNED.
092100           WHEN ws-rating-tally-fair        GREATER ZERO
092200              MOVE cte-03 TO ws-rating-result
092300* "POOR" SCANNED - MUST BE TESTED BEFORE "TERRIBLE" BELOW,
092400* PER TICKET 2003-441.
092500           WHEN ws-rating-tally-poor        GREATER ZERO
092600              MOVE cte-02 TO ws-rating-result
092700* "TERRIBLE" OR "VERY POOR" SCANNED - LOWEST RATING.
092800           WHEN ws-rating-tally-terrible    GREATER ZERO
092900              MOVE cte-01 TO ws-rating-result
093000* NO KEYWORD MATCHED AND NO SINGLE DIGIT WAS SCANNED -
093100* LEAVE THE CLAMP LOGIC BELOW TO DEFAULT THE RESULT.
093200           WHEN OTHER
093300              MOVE cte-03 TO ws-rating-result
093400        END-EVALUATE
093500     END-IF.
093600 211000-end-parse-one-rating.
093700* NAMED EXIT POINT.
093800     EXIT.
093900
094000*-----------------------------------------------------------------
094100* NPS FIELD - NUMERIC OR NUMERIC TEXT CLAMPED TO 0-10.  NON-
094200* NUMERIC OR MISSING DEFAULTS TO 5.
094300*-----------------------------------------------------------------
094400*-----------------------------------------------------------------
094500* NPS-SCORE IS 0-10 OR BLANK ON THE CARD.  A BLANK OR
094600* UNREADABLE SCAN LEAVES THE SCORE AT ITS INITIALIZED ZERO
094700* RATHER THAN REJECTING THE WHOLE CARD - NPS IS ADVISORY,
094800* NOT A REQUIRED FIELD PER MARKETING TICKET 91-014.
094900*-----------------------------------------------------------------
095000 215000-parse-nps-field.
095100* WORK WITH A COPY SO SI-NPS-RAW IS NEVER ALTERED - THE
095200* INPUT RECORD AREA IS RE-USED ON THE NEXT READ.
095300     MOVE si-nps-raw TO ws-nps-raw-trimmed
095400
095500* BLANK SCAN - NPS WAS NOT ANSWERED ON THIS CARD.  DEFAULT
095600* TO THE MIDPOINT SCORE RATHER THAN ZERO SO A NON-RESPONSE
095700* DOES NOT DRAG DOWN THE AVERAGE NPS ON THE METRICS REPORT.
095800     IF ws-nps-raw-trimmed EQUAL SPACES
095900        MOVE cte-05 TO ws-nps-score
096000     ELSE
096100* VALID SCAN - CLAMP TO THE 0-10 RANGE IN CASE THE SCANNER
096200* PRODUCED AN OUT-OF-RANGE VALUE (THE LOW END CANNOT GO
096300* NEGATIVE SINCE THE FIELD IS UNSIGNED, ONLY THE HIGH END
096400* NEEDS A CLAMP).
096500        IF ws-nps-raw-trimmed IS NUMERIC
096600           MOVE ws-nps-raw-trimmed TO ws-nps-numeric-test
096700* CLAMP A SCANNED VALUE ABOVE 10 DOWN TO THE MAXIMUM.
096800           IF ws-nps-numeric-test GREATER THAN cte-10
096900              MOVE cte-10 TO ws-nps-score
097000           ELSE
097100              MOVE ws-nps-numeric-test TO ws-nps-score
097200           END-IF
097300        ELSE
097400           MOVE cte-05 TO ws-nps-score
097500        END-IF
097600     END-IF.
097700 215000-end-parse-nps-field.
097800* NAMED EXIT POINT.
097900     EXIT.
098000
098100*-----------------------------------------------------------------
098200* NORMALIZE THE FREE-TEXT OVERALL SATISFACTION FIELD TO ONE OF
098300* FIVE CANONICAL LEVELS.  CASE-INSENSITIVE, CONTAINMENT, FIRST
098400* MATCH WINS - CHECK ORDER PER SPEC IS HIGHLY SATISFIED, THEN
098500* SATISFIED, THEN NEUTRAL, THEN DISSATISFIED, THEN HIGHLY
098600* DISSATISFIED.  DO NOT REORDER - "DISSATISFIED" CONTAINS
098700* "SATISFIED" AND IS DELIBERATELY CAUGHT BY THE SATISFIED CHECK.
098800*-----------------------------------------------------------------
098900*-----------------------------------------------------------------
099000* COLLAPSES WHATEVER FREE TEXT THE SCANNER PRODUCED DOWN TO
099100* ONE OF THE FIVE CANONICAL LEVELS SO SRVANLZ AND SRVMETR CAN
099200* EVALUATE SM-OVERALL-SATISFACTION WITHOUT RE-PARSING TEXT.
099300* WHEN NONE OF THE KEYWORDS MATCH, THE AVERAGE OF THE FOUR
099400* RATING FIELDS DRIVES THE FALLBACK CLASSIFICATION BELOW -
099500* THIS KEEPS EVERY CARD CLASSIFIED EVEN WHEN THE COMMENT
099600* TERMINAL SENDS SOMETHING GUEST SERVICES HAS NEVER SEEN.
099700*-----------------------------------------------------------------
099800 220000-normalize-overall-satisfaction.
099900* WORK ON A COPY, FOLDED TO UPPER CASE BELOW, SO SI-OVERALL-
100000* SAT-RAW ITSELF IS NEVER ALTERED.
100100     MOVE si-overall-sat-raw TO ws-overall-sat-upper
100200     INSPECT ws-overall-sat-upper CONVERTING
100300        "abcdefghijklmnopqrstuvwxyz"
100400        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
100500
100600* RESET ALL TWELVE KEYWORD TALLIES BEFORE THE INSPECT BLOCK
100700* BELOW RUNS - REUSED ACROSS EVERY CARD.
100800     MOVE ZERO TO ws-osat-tally-highly-sat
100900                  ws-osat-tally-excellent
101000                  ws-osat-tally-very-sat
101100                  ws-osat-tally-satisfied
101200                  ws-osat-tally-good
101300                  ws-osat-tally-neutral
101400                  ws-osat-tally-average
101500                  ws-osat-tally-okay
101600                  ws-osat-tally-dissatisfied
101700                  ws-osat-tally-poor
101800                  ws-osat-tally-highly-dissat
101900                  ws-osat-tally-terrible
102000
102100     INSPECT ws-overall-sat-upper TALLYING
102200        ws-osat-tally-highly-sat    FOR ALL "HIGHLY SATISFIED"
102300     INSPECT ws-overall-sat-upper TALLYING
102400        ws-osat-tally-excellent     FOR ALL "EXCELLENT"
102500     INSPECT ws-overall-sat-upper TALLYING
102600        ws-osat-tally-very-sat      FOR ALL "VERY SATISFIED"
102700     INSPECT ws-overall-sat-upper TALLYING
102800        ws-osat-tally-satisfied     FOR ALL "SATISFIED"
102900     INSPECT ws-overall-sat-upper TALLYING
103000        ws-osat-tally-good          FOR ALL "GOOD"
103100     INSPECT ws-overall-sat-upper TALLYING
103200        ws-osat-tally-neutral       FOR ALL "NEUTRAL"
103300     INSPECT ws-overall-sat-upper TALLYING
103400        ws-osat-tally-average       FOR ALL "AVERAGE"
103500     INSPECT ws-overall-sat-upper TALLYING
103600        ws-osat-tally-okay          FOR ALL "OKAY"
103700     INSPECT ws-overall-sat-upper TALLYING
103800        ws-osat-tally-dissatisfied  FOR ALL "DISSATISFIED"
103900     INSPECT ws-overall-sat-upper TALLYING
104000        ws-osat-tally-poor          FOR ALL "POOR"
104100     INSPECT ws-overall-sat-upper TALLYING
104200        ws-osat-tally-highly-dissat FOR ALL "HIGHLY DISSATISFIED"
104300     INSPECT ws-overall-sat-upper TALLYING
104400        ws-osat-tally-terrible      FOR ALL "TERRIBLE"
104500
104600* CHECK ORDER PER SPEC - HIGHLY SATISFIED, SATISFIED, NEUTRAL,
104700* DISSATISFIED, HIGHLY DISSATISFIED - FIRST MATCH WINS.
104800     EVALUATE TRUE
104900* "HIGHLY SATISFIED" OR "VERY SATISFIED" SCANNED.
105000        WHEN ws-osat-tally-highly-sat    GREATER ZERO
105100* "EXCELLENT" SCANNED IN THE OVERALL-SATISFACTION FIELD -
105200* TREATED THE SAME AS HIGHLY SATISFIED.
105300        WHEN ws-osat-tally-excellent     GREATER ZERO
105400* "VERY GOOD" SCANNED - ALSO TREATED AS HIGHLY SATISFIED.
105500        WHEN ws-osat-tally-very-sat      GREATER ZERO
105600           MOVE "HIGHLY SATISFIED"    TO ws-overall-satisfaction
105700* "SATISFIED" OR "GOOD" SCANNED.
105800        WHEN ws-osat-tally-satisfied     GREATER ZERO
105900* "GOOD" SCANNED IN OVERALL-SATISFACTION - MAPS TO SATISFIED.
106000        WHEN ws-osat-tally-good          GREATER ZERO
106100           MOVE "SATISFIED"           TO ws-overall-satisfaction
106200* "NEUTRAL" SCANNED - MIDPOINT LEVEL.
106300        WHEN ws-osat-tally-neutral       GREATER ZERO
106400* "AVERAGE" SCANNED - ALSO TREATED AS NEUTRAL.
106500        WHEN ws-osat-tally-average       GREATER ZERO
106600* "OKAY" SCANNED - ALSO TREATED AS NEUTRAL.
106700        WHEN ws-osat-tally-okay          GREATER ZERO
106800           MOVE "NEUTRAL"             TO ws-overall-satisfaction
106900* "DISSATISFIED" OR "UNSATISFIED" SCANNED.
107000        WHEN ws-osat-tally-dissatisfied  GREATER ZERO
107100* "POOR" SCANNED IN OVERALL-SATISFACTION - TREATED THE SAME
107200* AS DISSATISFIED.
107300        WHEN ws-osat-tally-poor          GREATER ZERO
107400           MOVE "DISSATISFIED"        TO ws-overall-satisfaction
107500* "HIGHLY DISSATISFIED" OR "VERY DISSATISFIED" SCANNED.
107600        WHEN ws-osat-tally-highly-dissat GREATER ZERO
107700* "TERRIBLE" SCANNED - ALSO TREATED AS HIGHLY DISSATISFIED.
107800        WHEN ws-osat-tally-terrible      GREATER ZERO
107900           MOVE "HIGHLY DISSATISFIED" TO ws-overall-satisfaction
108000        WHEN OTHER
108100           MOVE "NEUTRAL"             TO ws-overall-satisfaction
108200     END-EVALUATE.
108300 220000-end-normalize-overall-satisfaction.
108400* NAMED EXIT POINT.
108500     EXIT.
108600
108700*-----------------------------------------------------------------
108800* THE ONLY REJECT CONDITION AT LOAD TIME IS A BLANK CUSTOMER ID.
108900* EVERY OTHER FIELD HAS ALREADY BEEN DEFAULTED OR CLAMPED INTO
109000* RANGE ABOVE, SO IT CANNOT FAIL A RANGE CHECK HERE.
109100*-----------------------------------------------------------------
109200*-----------------------------------------------------------------
109300* THE ONLY HARD REJECT CONDITION IN THIS PROGRAM - A BLANK
109400* CUSTOMER ID.  EVERYTHING ELSE HAS ALREADY BEEN DEFAULTED OR
109500* CLAMPED TO A VALID VALUE BY THE TIME CONTROL REACHES HERE.
109600*-----------------------------------------------------------------
109700 230000-validate-survey-record.
109800* THE ONE AND ONLY REJECT TEST IN THIS PROGRAM.
109900     IF ws-customer-id EQUAL SPACES
110000        SET sw-valid-record-N TO TRUE
110100     ELSE
110200        MOVE "Y" TO ws-valid-record-switch
110300     END-IF.
110400 230000-end-validate-survey-record.
110500* NAMED EXIT POINT.
110600     EXIT.
110700
110800*-----------------------------------------------------------------
110900* INFORMATIONAL CROSS-REFERENCE AGAINST THE GUEST MASTER TABLE.
111000* AN UNKNOWN CUSTOMER ID DOES NOT REJECT THE SURVEY CARD - IT IS
111100* LOGGED TO THE CONSOLE FOR QUALITY CONTROL FOLLOW-UP ONLY.
111200*-----------------------------------------------------------------
111300*-----------------------------------------------------------------
111400* LINEAR SCAN OF THE IN-MEMORY GUEST TABLE.  THIS IS NOT A
111500* REJECT CONDITION - AN UNKNOWN CUSTOMER ID STILL LOADS TO
111600* SURVEY-MASTER, IT ONLY SUPPRESSES THE NAME LOOKUP DISPLAY.
111700*-----------------------------------------------------------------
111800 235000-check-customer-cross-reference.
111900* RESET BEFORE EACH SEARCH - CARRIED OVER FROM THE PRIOR
112000* CARD OTHERWISE.
112100     MOVE "N" TO ws-customer-found-switch
112200
112300* SKIP THE SEARCH ENTIRELY WHEN THE TABLE IS EMPTY (NO
112400* CUSTOMER-FILE THIS RUN) RATHER THAN PERFORMING A LOOP
112500* THAT WOULD NEVER EXECUTE.
112600     IF ws-customer-table-count GREATER ZERO
112700        PERFORM 235100-scan-one-customer-entry
112800           THRU 235100-end-scan-one-customer-entry
112900           VARYING ws-tbl-subscript FROM cte-01 BY cte-01
113000           UNTIL ws-tbl-subscript GREATER ws-customer-table-count
113100              OR sw-customer-found-Y
113200     END-IF
113300
113400* CONSOLE NOTE ONLY - DOES NOT AFFECT WHETHER THE CARD IS
113500* SAVED TO SURVEY-MASTER.
113600     IF NOT sw-customer-found-Y
113700        DISPLAY "Srvload - note - customer ID " ws-customer-id
113800                " not found on guest master."
113900     END-IF.
114000 235000-end-check-customer-cross-reference.
114100* NAMED EXIT POINT.
114200     EXIT.
114300
114400* ONE COMPARE PER TABLE ROW - CTE-MAX-CUSTOMERS BOUNDS THE
114500* SEARCH, WS-CUSTOMER-COUNT IS THE ACTUAL LOADED ROW COUNT.
114600 235100-scan-one-customer-entry.
114700* EXACT COMPARE - CUSTOMER-ID IS A FIXED-WIDTH KEY, NO
114800* PARTIAL OR CASE-INSENSITIVE MATCH IS NEEDED.
114900     IF ws-cust-tbl-id (ws-tbl-subscript) EQUAL ws-customer-id
115000        SET sw-customer-found-Y TO TRUE
115100     END-IF.
115200 235100-end-scan-one-customer-entry.
115300* NAMED EXIT POINT.
115400     EXIT.
115500
115600*-----------------------------------------------------------------
115700* WRITE ONE LINE TO THE REJECT LISTING FOR A SKIPPED CARD.
115800*-----------------------------------------------------------------
115900* FORMATS AND WRITES ONE LINE TO REJECT-FILE FOR GUEST
116000* SERVICES TO WORK BY HAND - SEE WS-REJECT-LINE ABOVE.
116100 240000-write-reject-line.
116200* THE REJECT REASON IS ALWAYS THE SAME MESSAGE TODAY SINCE
116300* A BLANK CUSTOMER ID IS THE ONLY REJECT CONDITION - THE
116400* FIELD IS KEPT SEPARATE FROM A LITERAL IN CASE A FUTURE
116500* EDIT ADDS A SECOND REJECT REASON.
116600     MOVE ws-customer-id             TO rej-customer-id
116700     MOVE ws-survey-date             TO rej-survey-date
116800* THE ONLY REASON TEXT DEFINED TODAY - SEE THE NOTE ABOVE
116900* WS-VALIDATION-MESSAGES.
117000     MOVE msg-customer-id-required   TO rej-reason
117100     WRITE reject-file-rec FROM ws-reject-line
117200* TALLIED SEPARATELY FROM WS-ROWS-SAVED SO THE END-OF-RUN
117300* DISPLAY AT 300000 SHOWS BOTH COUNTS.
117400     ADD cte-01 TO ws-rows-rejected.
117500 240000-end-write-reject-line.
117600* NAMED EXIT POINT.
117700     EXIT.
117800
117900*-----------------------------------------------------------------
118000* ASSIGN THE NEXT SEQUENTIAL SURVEY-ID AND WRITE THE MASTER
118100* RECORD.
118200*-----------------------------------------------------------------
118300*-----------------------------------------------------------------
118400* ASSIGNS THE NEXT SURVEY-ID AND WRITES THE FULLY NORMALIZED
118500* CARD TO SURVEY-MASTER.  NOTE: WS-NEXT-SURVEY-ID IS SEEDED
118600* AT ZERO FOR EACH RUN OF THIS PROGRAM (SURVEY-MASTER IS
118700* REBUILT FRESH, NOT APPENDED TO, PER THE BATCH FLOW) SO THE
118800* FIRST CARD OF EVERY RUN BECOMES SURVEY-ID 0000001.
118900*-----------------------------------------------------------------
119000 250000-write-master-record.
119100* INCREMENT BEFORE THE MOVE BELOW SO THE FIRST RECORD OF THE
119200* RUN BECOMES SURVEY-ID 0000001, NOT 0000000.
119300     ADD cte-01 TO ws-next-survey-id
119400
119500* WRITE OUT EVERY FIELD IN THE SAME ORDER AS THE SM- RECORD
119600* LAYOUT ABOVE FOR EASE OF CROSS-CHECKING.
119700     MOVE ws-next-survey-id     TO sm-survey-id
119800     MOVE ws-customer-id        TO sm-customer-id
119900     MOVE ws-survey-date        TO sm-survey-date
120000* THE FOUR CLAMPED RATING VALUES.
120100     MOVE ws-food-quality       TO sm-food-quality
120200     MOVE ws-service-quality    TO sm-service-quality
120300     MOVE ws-hygiene            TO sm-hygiene
120400     MOVE ws-value-for-money    TO sm-value-for-money
120500     MOVE ws-overall-satisfaction
120600                                TO sm-overall-satisfaction
120700     MOVE ws-nps-score          TO sm-nps-score
120800* ZERO TO TEN, OR THE DEFAULTED MIDPOINT FROM 215000.
120900     MOVE ws-comments           TO sm-comments
121000* FREE TEXT, CARRIED THROUGH UNCHANGED.
121100     MOVE SPACES                TO sm-filler
121200* RESERVED - SEE THE FIELD NOTE ABOVE SM-FILLER.
121300
121400* SEQUENTIAL WRITE - SURVEY-MASTER HAS NO ALTERNATE KEY OR
121500* SORTED ORDER REQUIREMENT AT LOAD TIME.
121600     WRITE survey-master-rec
121700
121800* TALLIED SEPARATELY FROM WS-ROWS-REJECTED.
121900     ADD cte-01 TO ws-rows-saved.
122000 250000-end-write-master-record.
122100* NAMED EXIT POINT.
122200     EXIT.
122300
122400*-----------------------------------------------------------------
122500* END OF RUN - REPORT COUNTS AND CLOSE FILES.
122600*-----------------------------------------------------------------
122700*-----------------------------------------------------------------
122800* END-OF-RUN PARAGRAPH.  WRITES THE LOAD-CONTROL RECORD, DISPLAYS
122900* THE RUN COUNTERS FOR THE OPERATOR LOG, AND CLOSES ALL FIVE
123000* FILES BEFORE STOPPING RUN.
123100*-----------------------------------------------------------------
123200 300000-begin-finish-program.
123300* CUSTOMER-FILE WAS ALREADY CLOSED AT 150000 ONCE THE TABLE
123400* LOAD FINISHED, SO IT IS NOT REPEATED HERE.
123500*-----------------------------------------------------------------
123600* ONE LOAD-CONTROL ROW PER RUN, WRITTEN AFTER THE COUNTERS ARE
123700* FINAL - SEE TICKET 2005-033.  WS-RUN-DATE-TEXT WAS BUILT AT
123800* 100000 AND IS STILL HELD FROM THE START OF THIS RUN.
123900*-----------------------------------------------------------------
124000     MOVE ws-run-date-text  TO lc-run-date
124100     MOVE ws-rows-read      TO lc-rows-read
124200     MOVE ws-rows-saved     TO lc-rows-saved
124300     MOVE ws-rows-rejected  TO lc-rows-rejected
124400     WRITE load-control-rec
124500     CLOSE survey-input
124600           survey-master
124700           reject-file
124800           load-control-file
124900
125000     DISPLAY SPACE
125100     DISPLAY "Srvload - survey load run complete."
125200     DISPLAY "Rows read      : [" ws-rows-read     "]."
125300     DISPLAY "Records saved  : [" ws-rows-saved     "]."
125400     DISPLAY "Records reject : [" ws-rows-rejected  "].".
125500 300000-end-finish-program.
125600* NAMED EXIT POINT.
125700     EXIT.
125800
125900*
126000*=================================================================
126100* OPERATING NOTES.
126200*-----------------------------------------------------------------
126300* RUN FREQUENCY  - NIGHTLY, AFTER THE COMMENT TERMINALS UPLOAD
126400*                  THE DAY'S SCANNED CARDS TO SURVEY-INPUT.
126500* RESTART        - SURVEY-MASTER IS REBUILT FRESH EACH RUN, NOT
126600*                  APPENDED TO.  IF THIS JOB ABENDS PARTWAY
126700*                  THROUGH, RERUN FROM THE BEGINNING - DO NOT
126800*                  ATTEMPT A MID-FILE RESTART.
126900* DEPENDENCIES   - MUST RUN BEFORE SRVANLZ AND SRVMETR, BOTH OF
127000*                  WHICH READ THE SURVEY-MASTER THIS JOB BUILDS.
127100*                  SRVMETR ALSO READS LOAD-CONTROL-FILE, WRITTEN
127200*                  AT 300000 BELOW, FOR ITS INGESTION-TOTALS
127300*                  BLOCK - SEE TICKET 2005-033.
127400* OPERATOR ALERT - A STOP RUN FROM THE FILE-HANDLER DECLARATIVE
127500*                  MEANS SURVEY-MASTER IS DAMAGED - CALL
127600*                  OPERATIONS BEFORE RERUNNING, DO NOT SIMPLY
127700*                  RESUBMIT THE JOB.
127800*=================================================================
127900*
128000*=================================================================
128100* FIELD-LEVEL SCAN-TEXT REFERENCE.
128200*-----------------------------------------------------------------
128300* RATING FIELDS (FOOD/SERVICE/HYGIENE/VALUE) RECOGNIZE:
128400*   EXCELLENT, OUTSTANDING  -> 5     GOOD            -> 4
128500*   AVERAGE, OKAY           -> 3     FAIR            -> 3
128600*   POOR                    -> 2     TERRIBLE        -> 1
128700* OVERALL-SATISFACTION RECOGNIZES:
128800*   HIGHLY SATISFIED, EXCELLENT, VERY SATISFIED  -> HIGHLY SATISFIED
128900*   SATISFIED, GOOD                              -> SATISFIED
129000*   NEUTRAL, AVERAGE, OKAY                       -> NEUTRAL
129100*   DISSATISFIED, POOR                           -> DISSATISFIED
129200*   HIGHLY DISSATISFIED, TERRIBLE                -> HIGHLY DISSATISFIED
129300* KEPT HERE AS A SINGLE REFERENCE POINT SINCE THE KEYWORDS ARE
129400* SCATTERED ACROSS SEVERAL EVALUATE STATEMENTS BELOW.
129500*=================================================================
129600 END PROGRAM SRVLOAD.

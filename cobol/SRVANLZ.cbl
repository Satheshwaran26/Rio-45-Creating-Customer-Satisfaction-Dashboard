000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.       SRVANLZ.
000300* ORIGINAL AUTHOR - SEE THE CHANGE LOG BELOW FOR SUBSEQUENT
000400* MAINTAINERS.
000500 AUTHOR.           R HALVORSEN.
000600 INSTALLATION.     STAFF DEVELOPMENT UNIT - GUEST SERVICES.
000700 DATE-WRITTEN.     04/11/1989.
000800* LEFT BLANK PER SHOP STANDARD.
000900 DATE-COMPILED.
001000 SECURITY.         UNCLASSIFIED - INTERNAL USE ONLY.
001100*=================================================================
001200* CHANGE LOG.
001300*-----------------------------------------------------------------
001400* 04/11/89  RH    ORIGINAL PROGRAM WRITTEN - NIGHTLY SNAPSHOT OF
001500*                 SURVEY-MASTER FOR THE DAILY SATISFACTION WIRE
001600*                 TO THE REGIONAL OFFICE.
001700* 07/02/90  DLW   ADDED SATISFACTION-RATE CALCULATION.
001800* 02/22/91  DLW   ADDED NPS CALCULATION (PROMOTER-DETRACTOR)
001900*                 PER MARKETING REQUEST #91-014.
002000* 09/30/92  RH    OLD/NEW SNAPSHOT GENERATION SCHEME ADOPTED SO
002100*                 A RERUN FOR ONE DATE DOES NOT DUPLICATE ROWS -
002200*                 SEE 150000-CARRY-FORWARD-OLD-SNAPSHOT.
002300* 05/03/94  JMK   ADDED PER-ATTRIBUTE AVERAGES (FOOD, SERVICE,
002400*                 HYGIENE, VALUE FOR MONEY).
002500* 08/19/98  PDQ   Y2K - CALCULATION-DATE CARRIED AS X(10)
002600*                 YYYY-MM-DD, COMPARED AS TEXT, NOT PACKED YY.
002700* 02/11/99  PDQ   Y2K - RUN DATE NOW ACCEPTED VIA DATE YYYYMMDD.
002800* 03/15/01  KAH   TICKET 2001-092 - NPS CAN NOW GO NEGATIVE WHEN
002900*                 DETRACTORS OUTNUMBER PROMOTERS - CHANGED FIELD
003000*                 TO SIGNED.
003100* 03/02/04  KAH   TICKET 2004-119 - ADDED A CCYY/MM/DD BREAKDOWN
003200*                 VIEW OF THE CALCULATION-DATE ON BOTH THE OLD
003300*                 AND NEW SNAPSHOT RECORDS SO A FUTURE PURGE-BY-
003400*                 YEAR JOB DOES NOT HAVE TO RE-PARSE THE FIELD.
003500* 03/09/05  KAH   TICKET 2005-034 - TRIMMED AO-FILLER/AN-FILLER
003600*                 DOWN TO BRING THE PHYSICAL SNAPSHOT RECORD IN
003700*                 LINE WITH THE 80-BYTE FIXED LENGTH ON FILE.
003800* 03/10/05  KAH   TICKET 2005-034 - SM-FILLER ON THIS PROGRAM'S
003900*                 OWN COPY OF SURVEY-MASTER-REC WAS MISSED IN THE
004000*                 FIRST PASS - WIDENED TO MATCH THE 130-BYTE
004100*                 RECORD SRVLOAD WRITES.  SRVANLZ WAS READING A
004200*                 128-BYTE FD AGAINST A RECORD-SEQUENTIAL FILE
004300*                 WRITTEN AT 130 BYTES - CAUGHT BEFORE IT COULD
004400*                 MISALIGN A FIELD OR ABEND ON A LENGTH MISMATCH.
004500*=================================================================
004600
004700*=================================================================
004800* ENVIRONMENT DIVISION - THREE SEQUENTIAL FILES: THE SURVEY
004900* MASTER TO SCAN, THE PRIOR SNAPSHOT GENERATION TO CARRY
005000* FORWARD, AND THE NEW SNAPSHOT GENERATION TO WRITE.
005100*=================================================================
005200 ENVIRONMENT DIVISION.
005300* NO SPECIAL DEVICE OR PRINTER SETUP NEEDED FOR THIS RUN.
005400 CONFIGURATION SECTION.
005500* ASTERISK IS DEFINED FOR CONSISTENCY WITH THE REST OF THE
005600* SHOP'S PROGRAMS - NOT ACTUALLY REFERENCED HERE.
005700 SPECIAL-NAMES.
005800            SYMBOLIC CHARACTERS asterisk IS 43.
005900
006000* TWO FILES INPUT, ONE FILE OUTPUT - SEE THE BANNER BELOW
006100* EACH SELECT CLAUSE.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400* READ START TO FINISH ONCE - THE SAME MASTER SRVLOAD BUILDS
006500* EACH NIGHT.
006600     SELECT survey-master        ASSIGN TO ws-name-survey-master
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS fs-survey-master.
006900
007000* OPTIONAL - THE FIRST RUN OF THIS PROGRAM AT A NEW SITE HAS
007100* NO PRIOR GENERATION TO CARRY FORWARD.
007200     SELECT OPTIONAL analytics-file-old
007300                                 ASSIGN TO ws-name-analytics-old
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS fs-analytics-old.
007600
007700* REQUIRED OUTPUT - OPERATIONS PROMOTES THIS TO THE CURRENT
007800* GENERATION AFTER THE STEP COMPLETES, PER THE RUNBOOK.
007900     SELECT analytics-file-new  ASSIGN TO ws-name-analytics-new
008000            ORGANIZATION IS SEQUENTIAL
008100            FILE STATUS  IS fs-analytics-new.
008200
008300*=================================================================
008400* DATA DIVISION - THE SURVEY-MASTER LAYOUT (IDENTICAL TO
008500* SRVLOAD'S) FOLLOWED BY THE OLD AND NEW SNAPSHOT LAYOUTS AND
008600* THE WORKING-STORAGE ACCUMULATORS BUILT WHILE SCANNING.
008700*=================================================================
008800 DATA DIVISION.
008900 FILE SECTION.
009000*-----------------------------------------------------------------
009100* VALIDATED SURVEY MASTER - SAME LAYOUT AS WRITTEN BY SRVLOAD.
009200*-----------------------------------------------------------------
009300 FD  survey-master.
009400 01  survey-master-rec.
009500* NOT SET BY THIS PROGRAM - THE READ AT-END CLAUSE AT 200100
009600* DRIVES THE LOOP INSTEAD.
009700     88  end-of-survey-master        VALUE HIGH-VALUES.
009800* NOT REFERENCED BY THIS PROGRAM'S LOGIC - READ FOR RECORD
009900* LAYOUT COMPLETENESS ONLY, SINCE SRVANLZ SUMMARIZES BY DATE,
010000* NOT BY INDIVIDUAL SURVEY.
010100     03  sm-survey-id                PIC 9(07).
010200* NOT REFERENCED - THIS PROGRAM AGGREGATES ACROSS ALL
010300* CUSTOMERS, IT DOES NOT REPORT PER-CUSTOMER RESULTS.
010400     03  sm-customer-id              PIC X(10).
010500* NOT REFERENCED - EVERY SURVEY-MASTER RECORD ON A GIVEN
010600* RUN IS ROLLED INTO ONE ROW KEYED BY WS-RUN-DATE-TEXT, NOT
010700* BY THE INDIVIDUAL CARD'S OWN SURVEY DATE.
010800     03  sm-survey-date              PIC X(10).
010900* COMPONENT VIEW OF THE SURVEY DATE - NOT USED BY THIS
011000* PROGRAM DIRECTLY BUT KEPT IN THE COPY OF THE LAYOUT SO A
011100* FUTURE DATE-RANGE ENHANCEMENT DOES NOT HAVE TO REDEFINE IT
011200* AGAIN.
011300     03  sm-survey-date-parts REDEFINES sm-survey-date.
011400         05  sm-survey-date-ccyy     PIC X(04).
011500         05  FILLER                  PIC X(01).
011600         05  sm-survey-date-mm       PIC X(02).
011700         05  FILLER                  PIC X(01).
011800         05  sm-survey-date-dd       PIC X(02).
011900* FOUR 1-5 STAR RATINGS - SUMMED AT 200200 AND AVERAGED AT
012000* 300000.
012100     03  sm-food-quality             PIC 9(01).
012200     03  sm-service-quality          PIC 9(01).
012300     03  sm-hygiene                  PIC 9(01).
012400     03  sm-value-for-money          PIC 9(01).
012500* DRIVES THE SATISFACTION-SCORE AND SATISFIED-COUNT LOGIC AT
012600* 200200 - SEE THE EVALUATE THERE FOR THE FIVE-LEVEL MAP.
012700     03  sm-overall-satisfaction     PIC X(20).
012800* DRIVES THE PROMOTER/DETRACTOR SPLIT AT 200200 - PROMOTERS
012900* ARE 9-10, DETRACTORS ARE 0-6, PASSIVES (7-8) COUNT IN THE
013000* TOTAL BUT NEITHER BUCKET, PER THE STANDARD NPS FORMULA.
013100     03  sm-nps-score                PIC 9(02).
013200* NOT REFERENCED - FREE-TEXT COMMENTS ARE NOT SUMMARIZED BY
013300* THIS PROGRAM, ONLY BY A GUEST SERVICES CLERK BY HAND.
013400     03  sm-comments                 PIC X(60).
013500* WIDENED TWO BYTES 03/09/05 - TICKET 2005-034 - TO MATCH THE
013600* 130-BYTE RECORD SRVLOAD WRITES AND SRVMETR ALSO READS.
013700     03  sm-filler                   PIC X(15).
013800     03  FILLER                      PIC X(02).
013900
014000*-----------------------------------------------------------------
014100* PRIOR GENERATION OF THE ANALYTICS SNAPSHOT FILE - ONE ROW PER
014200* CALCULATION DATE, CARRIED FORWARD EXCEPT FOR TODAY'S ROW.
014300*-----------------------------------------------------------------
014400*-----------------------------------------------------------------
014500* PRIOR SNAPSHOT GENERATION - THE FILE THIS RUN PROMOTED
014600* YESTERDAY, READ ONLY TO CARRY EVERY OTHER DATE FORWARD.
014700*-----------------------------------------------------------------
014800 FD  analytics-file-old.
014900 01  analytics-old-rec.
015000* NOT SET BY THIS PROGRAM - THE READ AT-END CLAUSE AT 150100
015100* DRIVES THE CARRY-FORWARD LOOP INSTEAD.
015200* NOT SET BY THIS PROGRAM - THE READ AT-END CLAUSE AT 150100
015300* DRIVES THE CARRY-FORWARD LOOP INSTEAD.
015400     88  end-of-analytics-old        VALUE HIGH-VALUES.
015500* THE KEY FIELD - COMPARED AGAINST TODAY'S RUN DATE AT
015600* 150200 TO DECIDE WHETHER TO CARRY THE ROW FORWARD.
015700     03  ao-calculation-date         PIC X(10).
015800* COMPONENT VIEW USED BY THE 2004 TICKET 2004-119 ENHANCEMENT
015900* SO A FUTURE PURGE-BY-YEAR JOB CAN FILTER ON AO-CALC-CCYY
016000* WITHOUT RE-PARSING THE HYPHENATED TEXT FIELD.
016100     03  ao-calc-date-parts REDEFINES ao-calculation-date.
016200         05  ao-calc-ccyy            PIC X(04).
016300         05  FILLER                  PIC X(01).
016400         05  ao-calc-mm              PIC X(02).
016500         05  FILLER                  PIC X(01).
016600         05  ao-calc-dd              PIC X(02).
016700* PRIOR RUN'S ROW COUNT FOR THAT DATE.
016800     03  ao-total-responses          PIC 9(07).
016900* PRIOR RUN'S COMPUTED VALUES - COPIED FORWARD VERBATIM,
017000* NEVER RECALCULATED.
017100     03  ao-avg-satisfaction-score   PIC 9V99.
017200     03  ao-satisfaction-rate        PIC 999V99.
017300* SIGNED - SEE TICKET 2001-092 IN THE CHANGE LOG.
017400     03  ao-nps-score                PIC S999V99
017500                                     SIGN IS LEADING SEPARATE.
017600     03  ao-avg-food-quality         PIC 9V99.
017700     03  ao-avg-service-quality      PIC 9V99.
017800     03  ao-avg-hygiene              PIC 9V99.
017900     03  ao-avg-value-for-money      PIC 9V99.
018000* WIDER RESERVE THAN SRVLOAD'S FILLER - ROOM FOR ADDITIONAL
018100* PER-ATTRIBUTE AVERAGES IF A FUTURE SURVEY REVISION ADDS
018200* MORE RATING QUESTIONS.  SIZED TO BRING THE PHYSICAL RECORD
018300* TO THE 80-BYTE FIXED LENGTH ON FILE - TICKET 2005-034.
018400     03  ao-filler                   PIC X(37).
018500
018600*-----------------------------------------------------------------
018700* NEW GENERATION OF THE ANALYTICS SNAPSHOT FILE - THE CARRY-
018800* FORWARD ROWS PLUS TODAY'S FRESHLY COMPUTED ROW.  OPERATIONS
018900* PROMOTES THIS TO THE CURRENT ANALYTICS-FILE GENERATION AT THE
019000* END OF THE STEP - SEE RUNBOOK.
019100*-----------------------------------------------------------------
019200* IDENTICAL LAYOUT TO ANALYTICS-FILE-OLD, WITH AN- PREFIX
019300* INSTEAD OF AO- - SEE THE OLD-GENERATION FIELD NOTES ABOVE.
019400*-----------------------------------------------------------------
019500* NEW SNAPSHOT GENERATION - EVERY CARRIED-FORWARD ROW PLUS
019600* TODAY'S FRESHLY COMPUTED ROW.  IDENTICAL LAYOUT TO
019700* ANALYTICS-FILE-OLD, WITH AN- PREFIX INSTEAD OF AO-.
019800*-----------------------------------------------------------------
019900 FD  analytics-file-new.
020000 01  analytics-new-rec.
020100* EITHER COPIED FROM AO-CALCULATION-DATE AT 150200 OR SET TO
020200* TODAY'S RUN DATE AT 300000.
020300     03  an-calculation-date         PIC X(10).
020400* SAME COMPONENT VIEW AS AO-CALC-DATE-PARTS ABOVE, CARRIED
020500* FORWARD ONTO THE NEW GENERATION SO THE VIEW SURVIVES INTO
020600* NEXT RUN'S OLD GENERATION.
020700     03  an-calc-date-parts REDEFINES an-calculation-date.
020800         05  an-calc-ccyy            PIC X(04).
020900         05  FILLER                  PIC X(01).
021000         05  an-calc-mm              PIC X(02).
021100         05  FILLER                  PIC X(01).
021200         05  an-calc-dd              PIC X(02).
021300     03  an-total-responses          PIC 9(07).
021400     03  an-avg-satisfaction-score   PIC 9V99.
021500     03  an-satisfaction-rate        PIC 999V99.
021600     03  an-nps-score                PIC S999V99
021700                                     SIGN IS LEADING SEPARATE.
021800     03  an-avg-food-quality         PIC 9V99.
021900     03  an-avg-service-quality      PIC 9V99.
022000     03  an-avg-hygiene              PIC 9V99.
022100     03  an-avg-value-for-money      PIC 9V99.
022200* SAME 80-BYTE FIXED LENGTH AS ANALYTICS-FILE-OLD ABOVE -
022300* TICKET 2005-034.
022400     03  an-filler                   PIC X(37).
022500
022600*=================================================================
022700* WORKING-STORAGE SECTION - FILE STATUS, RUN CONTROLS, AND THE
022800* ACCUMULATORS BUILT WHILE SCANNING SURVEY-MASTER.
022900*=================================================================
023000 WORKING-STORAGE SECTION.
023100*-----------------------------------------------------------------
023200* FILE STATUS CODES, ONE PER SELECT CLAUSE ABOVE.
023300*-----------------------------------------------------------------
023400 77  fs-survey-master                PIC X(02) VALUE ZEROES.
023500 77  fs-analytics-old                PIC X(02) VALUE ZEROES.
023600 77  fs-analytics-new                PIC X(02) VALUE ZEROES.
023700
023800*-----------------------------------------------------------------
023900* LOGICAL FILE NAMES - ALSO USED BY THE FILE-HANDLER
024000* DECLARATIVE TO IDENTIFY THE FAILING FILE ON AN I/O ERROR.
024100*-----------------------------------------------------------------
024200 77  ws-name-survey-master           PIC X(20) VALUE
024300            "SURVEY-MASTER".
024400 77  ws-name-analytics-old           PIC X(20) VALUE
024500            "ANALYTICS-OLD".
024600 77  ws-name-analytics-new           PIC X(20) VALUE
024700            "ANALYTICS-NEW".
024800
024900*-----------------------------------------------------------------
025000* NAMED CONSTANTS.
025100*-----------------------------------------------------------------
025200 78  cte-01                          VALUE 01.
025300* NPS DETRACTOR CUTOFF - A SCORE OF 6 OR BELOW IS A DETRACTOR.
025400 78  cte-06                          VALUE 06.
025500* NPS PROMOTER CUTOFF - A SCORE OF 9 OR ABOVE IS A PROMOTER.
025600 78  cte-09                          VALUE 09.
025700* MULTIPLIER FOR PERCENTAGE-STYLE RATE CALCULATIONS AT
025800* 300000.
025900 78  cte-100                         VALUE 100.
026000
026100*-----------------------------------------------------------------
026200* TODAY'S RUN DATE, ACCEPTED ONCE AT 100000 AND USED AS THE
026300* KEY FOR TODAY'S NEW SNAPSHOT ROW.
026400*-----------------------------------------------------------------
026500 01  ws-run-date-work.
026600     03  ws-run-date                 PIC 9(08) COMP VALUE ZERO.
026700* COMPONENT VIEW USED TO BUILD THE HYPHENATED TEXT FORM
026800* BELOW.
026900* SPLITS THE COMP DATE INTO ITS CCYY/MM/DD COMPONENTS FOR
027000* USE BY 100000 WHEN BUILDING WS-RUN-DATE-TEXT.
027100     03  ws-run-date-rdf REDEFINES ws-run-date.
027200         05  ws-run-date-ccyy        PIC 9(04).
027300         05  ws-run-date-mm          PIC 9(02).
027400         05  ws-run-date-dd          PIC 9(02).
027500     03  ws-run-date-text            PIC X(10) VALUE SPACES.
027600     03  FILLER                      PIC X(02) VALUE SPACES.
027700
027800*-----------------------------------------------------------------
027900* END-OF-FILE SWITCHES FOR THE TWO INPUT FILES.
028000*-----------------------------------------------------------------
028100 01  ws-eof-switches.
028200* DRIVES THE SCAN LOOP AT 200000.
028300     03  ws-survey-master-eof        PIC X(01) VALUE "N".
028400         88  sw-survey-master-eof-Y            VALUE "Y".
028500* DRIVES THE CARRY-FORWARD LOOP AT 150000.
028600     03  ws-analytics-old-eof        PIC X(01) VALUE "N".
028700         88  sw-analytics-old-eof-Y            VALUE "Y".
028800     03  FILLER                      PIC X(02) VALUE SPACES.
028900
029000*-----------------------------------------------------------------
029100* ACCUMULATORS BUILT WHILE SCANNING THE SURVEY MASTER.
029200*-----------------------------------------------------------------
029300*-----------------------------------------------------------------
029400* RUNNING TOTALS BUILT WHILE SCANNING SURVEY-MASTER AT 200000 -
029500* REDUCED TO AVERAGES, RATES, AND THE NPS SCORE AT 300000.
029600*-----------------------------------------------------------------
029700 01  ws-accumulators.
029800* COUNT OF EVERY SURVEY-MASTER ROW SCANNED - THE DIVISOR FOR
029900* EVERY AVERAGE AND RATE COMPUTED AT 300000.
030000     03  ws-total-responses          PIC 9(07) COMP VALUE ZERO.
030100* SUM OF THE PER-RECORD 1-5 SATISFACTION-SCORE VALUES
030200* ASSIGNED AT 200200 - DIVIDED BY WS-TOTAL-RESPONSES AT 300000
030300* TO GET THE AVERAGE.
030400     03  ws-satisfaction-score-sum   PIC 9(09) COMP VALUE ZERO.
030500* COUNT OF RECORDS SCORED SATISFIED OR HIGHLY SATISFIED -
030600* NUMERATOR FOR THE SATISFACTION-RATE PERCENTAGE.
030700     03  ws-satisfied-count          PIC 9(07) COMP VALUE ZERO.
030800* NPS 9-10 SCORES.
030900     03  ws-promoter-count           PIC 9(07) COMP VALUE ZERO.
031000* NPS 0-6 SCORES.
031100     03  ws-detractor-count          PIC 9(07) COMP VALUE ZERO.
031200*-----------------------------------------------------------------
031300* PER-ATTRIBUTE RATING SUMS - EACH DIVIDED BY WS-TOTAL-
031400* RESPONSES AT 300000 TO GET THE FOUR PER-ATTRIBUTE AVERAGES.
031500*-----------------------------------------------------------------
031600     03  ws-food-quality-sum         PIC 9(09) COMP VALUE ZERO.
031700     03  ws-service-quality-sum      PIC 9(09) COMP VALUE ZERO.
031800     03  ws-hygiene-sum              PIC 9(09) COMP VALUE ZERO.
031900     03  ws-value-for-money-sum      PIC 9(09) COMP VALUE ZERO.
032000* SCRATCH FIELD SET BY THE EVALUATE AT 200200, THEN ADDED TO
032100* WS-SATISFACTION-SCORE-SUM - RESET IMPLICITLY BY THE NEXT
032200* EVALUATE, NOT EXPLICITLY ZEROED.
032300     03  ws-satisfaction-score       PIC 9(01) COMP VALUE ZERO.
032400     03  FILLER                      PIC X(02) VALUE SPACES.
032500
032600*-----------------------------------------------------------------
032700* WORKING COPY OF TODAY'S FRESHLY COMPUTED SNAPSHOT ROW.
032800*-----------------------------------------------------------------
032900*-----------------------------------------------------------------
033000* TODAY'S COMPUTED RESULTS, BUILT AT 300000 BEFORE BEING
033100* MOVED TO THE ANALYTICS-NEW-REC OUTPUT AREA.
033200*-----------------------------------------------------------------
033300 01  ws-new-snapshot.
033400     03  ws-avg-satisfaction-score   PIC 9V99   VALUE ZERO.
033500     03  ws-satisfaction-rate        PIC 999V99 VALUE ZERO.
033600* SIGNED SINCE DETRACTORS CAN OUTNUMBER PROMOTERS - TICKET
033700* 2001-092.
033800     03  ws-nps-score-signed         PIC S999V99
033900                                     SIGN IS LEADING SEPARATE
034000                                     VALUE ZERO.
034100* PROMOTER-COUNT MINUS DETRACTOR-COUNT, COMPUTED BEFORE THE
034200* PERCENTAGE MULTIPLY SO THE INTERMEDIATE RESULT DOES NOT
034300* OVERFLOW THE SIGNED PICTURE.
034400     03  ws-nps-numerator            PIC S9(09) VALUE ZERO.
034500     03  ws-avg-food-quality         PIC 9V99   VALUE ZERO.
034600     03  ws-avg-service-quality      PIC 9V99   VALUE ZERO.
034700     03  ws-avg-hygiene              PIC 9V99   VALUE ZERO.
034800     03  ws-avg-value-for-money      PIC 9V99   VALUE ZERO.
034900     03  FILLER                      PIC X(02) VALUE SPACES.
035000
035100*=================================================================
035200* PROCEDURE DIVISION - OPEN, CARRY FORWARD, ACCUMULATE, COMPUTE,
035300* CLOSE.  ONE PASS OF THE SURVEY MASTER, ONE PASS OF THE PRIOR
035400* SNAPSHOT GENERATION, ONE WRITE PER CALENDAR DATE OUT.
035500*=================================================================
035600 PROCEDURE DIVISION.
035700* STANDARD SHOP-WIDE ERROR TRAP - ONLY WATCHES ANALYTICS-FILE-
035800* NEW BECAUSE A FAILURE WRITING THE OUTPUT IS THE ONLY I/O
035900* ERROR THIS PROGRAM CANNOT SIMPLY LOG AND CONTINUE PAST.
036000 DECLARATIVES.
036100 File-Handler SECTION.
036200* SURVEY-MASTER AND ANALYTICS-FILE-OLD ARE READ-ONLY - A BAD
036300* STATUS THERE SURFACES AS AN AT-END OR IS TOLERATED BY THE
036400* OPTIONAL CLAUSE, SO NEITHER NEEDS ITS OWN USE PROCEDURE.
036500     USE AFTER ERROR PROCEDURE ON analytics-file-new.
036600
036700* DISPLAY THE FAILING FILE'S NAME AND STATUS CODE, THEN HALT -
036800* THE SAME DECLARATIVE PATTERN AS EVERY OTHER PROGRAM IN THIS
036900* SHOP.
037000 status-check.
037100     DISPLAY SPACE
037200     DISPLAY "Srvanlz - file status information."
037300     DISPLAY "File   name: [" ws-name-analytics-new "]."
037400     DISPLAY "Status code: [" fs-analytics-new     "]."
037500     STOP "Srvanlz - analytics file I/O error - call ops.".
037600 END DECLARATIVES.
037700
037800* THE FIVE SECTIONS OF THE NIGHTLY RUN, IN ORDER - EACH
037900* PERFORMED EXACTLY ONCE, NO LOOPING AT THIS LEVEL.
038000 MAIN-PARAGRAPH.
038100     PERFORM 100000-begin-start-program
038200        THRU 100000-end-start-program
038300
038400     PERFORM 150000-begin-carry-forward-old-snapshot
038500        THRU 150000-end-carry-forward-old-snapshot
038600
038700     PERFORM 200000-begin-accumulate-survey-records
038800        THRU 200000-end-accumulate-survey-records
038900
039000     PERFORM 300000-begin-compute-and-write-snapshot
039100        THRU 300000-end-compute-and-write-snapshot
039200
039300     PERFORM 900000-begin-finish-program
039400        THRU 900000-end-finish-program
039500
039600* NORMAL END OF JOB - CONTROL RETURNS TO THE JCL/SCHEDULER.
039700     STOP RUN.
039800
039900*-----------------------------------------------------------------
040000* OPEN THE THREE FILES, STAMP TODAY'S RUN DATE, AND ANNOUNCE
040100* THE RUN ON THE OPERATOR CONSOLE - SAME PATTERN AS SRVLOAD'S
040200* 100000 PARAGRAPH.
040300*-----------------------------------------------------------------
040400 100000-begin-start-program.
040500* YYYYMMDD FORM AVOIDS THE Y2K WINDOWING PROBLEM - SEE THE
040600* 1999 CHANGE LOG ENTRY.
040700     ACCEPT ws-run-date FROM DATE YYYYMMDD
040800* BUILD THE HYPHENATED KEY TEXT USED BOTH TO MATCH AGAINST
040900* AO-CALCULATION-DATE AT 150200 AND TO STAMP AN-CALCULATION-
041000* DATE AT 300000.
041100     MOVE ws-run-date-ccyy TO ws-run-date-text (1:4)
041200     MOVE "-"              TO ws-run-date-text (5:1)
041300     MOVE ws-run-date-mm   TO ws-run-date-text (6:2)
041400     MOVE "-"              TO ws-run-date-text (8:1)
041500     MOVE ws-run-date-dd   TO ws-run-date-text (9:2)
041600
041700* ANALYTICS-FILE-OLD MAY BE ABSENT ON A FIRST-TIME RUN - THE
041800* FILE-HANDLER DECLARATIVE TOLERATES ITS FILE STATUS 35.
041900     OPEN INPUT  survey-master
042000          INPUT  analytics-file-old
042100          OUTPUT analytics-file-new
042200
042300     DISPLAY SPACE
042400     DISPLAY "Srvanlz - daily analytics run " ws-run-date-text.
042500 100000-end-start-program.
042600     EXIT.
042700
042800*-----------------------------------------------------------------
042900* CARRY FORWARD EVERY ROW FROM THE PRIOR SNAPSHOT GENERATION
043000* EXCEPT THE ONE FOR TODAY'S RUN DATE - THAT ONE IS BEING
043100* REPLACED BY THIS RUN.  THE OLD FILE IS OPTIONAL - ON THE VERY
043200* FIRST RUN THERE IS NOTHING TO CARRY FORWARD.
043300*-----------------------------------------------------------------
043400 150000-begin-carry-forward-old-snapshot.
043500* FILE STATUS OTHER THAN 00 MEANS THE OPEN DID NOT FIND THE
043600* FILE - TREATED AS A NORMAL FIRST-RUN CONDITION, NOT AN
043700* ERROR, SO NO CALL TO THE ABEND PARAGRAPH.
043800     IF fs-analytics-old NOT EQUAL "00"
043900        DISPLAY "Srvanlz - no prior snapshot generation found, "
044000                "starting a new analytics-file."
044100     ELSE
044200        PERFORM 150100-read-old-snapshot
044300        PERFORM 150200-carry-one-old-row
044400           UNTIL sw-analytics-old-eof-Y
044500        CLOSE analytics-file-old
044600     END-IF.
044700 150000-end-carry-forward-old-snapshot.
044800     EXIT.
044900
045000*-----------------------------------------------------------------
045100* ONE READ OF THE PRIOR SNAPSHOT GENERATION.
045200*-----------------------------------------------------------------
045300 150100-read-old-snapshot.
045400     READ analytics-file-old
045500        AT END SET sw-analytics-old-eof-Y TO TRUE
045600     END-READ.
045700 150100-end-read-old-snapshot.
045800     EXIT.
045900
046000*-----------------------------------------------------------------
046100* COPY ONE OLD ROW FORWARD UNLESS IT IS TODAY'S ROW, WHICH
046200* THIS RUN IS ABOUT TO RECOMPUTE FROM SCRATCH AT 300000.
046300*-----------------------------------------------------------------
046400 150200-carry-one-old-row.
046500* SKIPPING TODAY'S OLD ROW HERE, RATHER THAN LETTING 300000
046600* WRITE A DUPLICATE, KEEPS ANALYTICS-FILE-NEW TO EXACTLY ONE
046700* ROW PER CALENDAR DATE.
046800     IF ao-calculation-date NOT EQUAL ws-run-date-text
046900        MOVE ao-calculation-date       TO an-calculation-date
047000        MOVE ao-total-responses        TO an-total-responses
047100        MOVE ao-avg-satisfaction-score TO an-avg-satisfaction-score
047200        MOVE ao-satisfaction-rate      TO an-satisfaction-rate
047300        MOVE ao-nps-score              TO an-nps-score
047400        MOVE ao-avg-food-quality       TO an-avg-food-quality
047500        MOVE ao-avg-service-quality    TO an-avg-service-quality
047600        MOVE ao-avg-hygiene            TO an-avg-hygiene
047700        MOVE ao-avg-value-for-money    TO an-avg-value-for-money
047800        MOVE SPACES                    TO an-filler
047900        WRITE analytics-new-rec
048000     END-IF
048100
048200* PRIME THE NEXT OLD ROW BEFORE THE UNTIL TEST AT 150000
048300* RE-EVALUATES.
048400     PERFORM 150100-read-old-snapshot.
048500 150200-end-carry-one-old-row.
048600     EXIT.
048700
048800*-----------------------------------------------------------------
048900* SCAN THE ENTIRE SURVEY MASTER AND ACCUMULATE TOTALS.
049000*-----------------------------------------------------------------
049100 200000-begin-accumulate-survey-records.
049200     PERFORM 200100-read-survey-master
049300     PERFORM 200200-accumulate-one-record
049400        UNTIL sw-survey-master-eof-Y.
049500 200000-end-accumulate-survey-records.
049600     EXIT.
049700
049800*-----------------------------------------------------------------
049900* ONE READ OF THE SURVEY MASTER.
050000*-----------------------------------------------------------------
050100 200100-read-survey-master.
050200     READ survey-master
050300        AT END SET sw-survey-master-eof-Y TO TRUE
050400     END-READ.
050500 200100-end-read-survey-master.
050600     EXIT.
050700
050800*-----------------------------------------------------------------
050900* TALLY ONE SURVEY-MASTER RECORD INTO THE RUNNING TOTALS.
051000* THE SATISFACTION EVALUATE BELOW MAPS THE FIVE SCAN-TEXT
051100* CATEGORIES ONTO A 1-5 NUMERIC SCALE SO AN AVERAGE CAN BE
051200* COMPUTED AT 300000 - SEE TICKET 2003-014 IN THE CHANGE LOG
051300* FOR WHY THE MAPPING WAS PULLED OUT OF SRVLOAD AND DUPLICATED
051400* HERE RATHER THAN SHARED VIA A COPYBOOK.
051500*-----------------------------------------------------------------
051600 200200-accumulate-one-record.
051700* DENOMINATOR FOR EVERY AVERAGE AND RATE - INCREMENTED FOR
051800* EVERY RECORD READ REGARDLESS OF ITS SATISFACTION VALUE.
051900     ADD cte-01 TO ws-total-responses
052000
052100* HIGHLY SATISFIED AND SATISFIED BOTH COUNT TOWARD THE
052200* SATISFACTION-RATE NUMERATOR - NEUTRAL AND BELOW DO NOT.
052300     EVALUATE sm-overall-satisfaction
052400        WHEN "HIGHLY SATISFIED"
052500           MOVE 5 TO ws-satisfaction-score
052600           ADD cte-01 TO ws-satisfied-count
052700        WHEN "SATISFIED"
052800           MOVE 4 TO ws-satisfaction-score
052900           ADD cte-01 TO ws-satisfied-count
053000* MIDPOINT SCORE, NOT COUNTED IN THE SATISFIED-COUNT.
053100        WHEN "NEUTRAL"
053200           MOVE 3 TO ws-satisfaction-score
053300        WHEN "DISSATISFIED"
053400           MOVE 2 TO ws-satisfaction-score
053500        WHEN "HIGHLY DISSATISFIED"
053600           MOVE 1 TO ws-satisfaction-score
053700* A BLANK OR UNRECOGNIZED VALUE DEFAULTS TO THE NEUTRAL
053800* MIDPOINT RATHER THAN SKEWING THE AVERAGE HIGH OR LOW - SAME
053900* DEFENSIVE DEFAULT SRVLOAD USES WHEN IT CANNOT SCAN A
054000* KEYWORD OUT OF THE COMMENT TEXT.
054100        WHEN OTHER
054200           MOVE 3 TO ws-satisfaction-score
054300     END-EVALUATE
054400
054500     ADD ws-satisfaction-score TO ws-satisfaction-score-sum
054600
054700* STANDARD NPS BUCKETS - 9-10 PROMOTER, 0-6 DETRACTOR, 7-8
054800* PASSIVE.  PASSIVES ADD TO WS-TOTAL-RESPONSES BUT TO NEITHER
054900* BUCKET, WHICH IS CORRECT PER THE NPS FORMULA AT 300000.
055000     IF sm-nps-score GREATER THAN OR EQUAL TO cte-09
055100        ADD cte-01 TO ws-promoter-count
055200     ELSE
055300        IF sm-nps-score LESS THAN OR EQUAL TO cte-06
055400           ADD cte-01 TO ws-detractor-count
055500        END-IF
055600     END-IF
055700
055800* THE FOUR PER-ATTRIBUTE RATING SUMS - EACH DIVIDED DOWN TO
055900* AN AVERAGE AT 300000.
056000     ADD sm-food-quality      TO ws-food-quality-sum
056100     ADD sm-service-quality   TO ws-service-quality-sum
056200     ADD sm-hygiene           TO ws-hygiene-sum
056300     ADD sm-value-for-money   TO ws-value-for-money-sum
056400
056500* PRIME THE NEXT SURVEY-MASTER RECORD BEFORE THE UNTIL TEST
056600* AT 200000 RE-EVALUATES.
056700     PERFORM 200100-read-survey-master.
056800 200200-end-accumulate-one-record.
056900     EXIT.
057000
057100*-----------------------------------------------------------------
057200* COMPUTE THE AVERAGES/RATES/NPS AND WRITE TODAY'S ROW.  ALL
057300* RESULTS ARE ROUNDED TO 2 DECIMALS.  A ZERO TOTAL-RESPONSES
057400* LEAVES EVERY DERIVED FIELD AT ZERO RATHER THAN DIVIDING BY
057500* ZERO.
057600*-----------------------------------------------------------------
057700 300000-begin-compute-and-write-snapshot.
057800* GUARD AGAINST DIVIDE BY ZERO ON A DAY WITH NO SURVEY TRAFFIC
057900* AT ALL - A REAL POSSIBILITY AT A SLOW LOCATION ON A HOLIDAY.
058000* EVERY DERIVED FIELD IS FORCED TO ZERO HERE EXPLICITLY, SO THE
058100* NO-TRAFFIC CASE IS OBVIOUS TO THE NEXT READER RATHER THAN
058200* RELYING SILENTLY ON EACH FIELD'S WORKING-STORAGE VALUE CLAUSE.
058300     IF ws-total-responses EQUAL ZERO
058400        MOVE ZERO TO ws-avg-satisfaction-score
058500                     ws-satisfaction-rate
058600                     ws-nps-score-signed
058700                     ws-avg-food-quality
058800                     ws-avg-service-quality
058900                     ws-avg-hygiene
059000                     ws-avg-value-for-money
059100     ELSE
059200* AVERAGE OF THE 1-5 SCORE ASSIGNED BY THE EVALUATE AT 200200.
059300        COMPUTE ws-avg-satisfaction-score ROUNDED =
059400           ws-satisfaction-score-sum / ws-total-responses
059500
059600* PERCENTAGE OF RESPONSES THAT WERE SATISFIED OR HIGHLY
059700* SATISFIED - CTE-100 SCALES THE RATIO UP TO A WHOLE PERCENT.
059800        COMPUTE ws-satisfaction-rate ROUNDED =
059900           ws-satisfied-count * cte-100 / ws-total-responses
060000
060100* NET PROMOTER SCORE FORMULA - PROMOTERS MINUS DETRACTORS,
060200* EXPRESSED AS A PERCENTAGE OF ALL RESPONSES.  COMPUTED IN
060300* TWO STEPS SO THE INTERMEDIATE SUBTRACTION, WHICH CAN BE
060400* NEGATIVE, DOES NOT GET ROUNDED PREMATURELY.
060500        COMPUTE ws-nps-numerator =
060600           ws-promoter-count - ws-detractor-count
060700        COMPUTE ws-nps-score-signed ROUNDED =
060800           ws-nps-numerator * cte-100 / ws-total-responses
060900
061000* REMAINING FOUR PER-ATTRIBUTE AVERAGES, EACH THE SAME SHAPE
061100* AS THE SATISFACTION AVERAGE ABOVE.
061200        COMPUTE ws-avg-food-quality ROUNDED =
061300           ws-food-quality-sum / ws-total-responses
061400        COMPUTE ws-avg-service-quality ROUNDED =
061500           ws-service-quality-sum / ws-total-responses
061600        COMPUTE ws-avg-hygiene ROUNDED =
061700           ws-hygiene-sum / ws-total-responses
061800        COMPUTE ws-avg-value-for-money ROUNDED =
061900           ws-value-for-money-sum / ws-total-responses
062000     END-IF
062100
062200*-----------------------------------------------------------------
062300* MOVE THE COMPUTED RESULTS TO THE OUTPUT AREA AND WRITE
062400* TODAY'S ROW - THE SAME NINE FIELDS 150200 CARRIES FORWARD
062500* UNCHANGED FOR EVERY OTHER DATE ALREADY ON FILE.
062600*-----------------------------------------------------------------
062700     MOVE ws-run-date-text          TO an-calculation-date
062800     MOVE ws-total-responses        TO an-total-responses
062900     MOVE ws-avg-satisfaction-score TO an-avg-satisfaction-score
063000     MOVE ws-satisfaction-rate      TO an-satisfaction-rate
063100     MOVE ws-nps-score-signed       TO an-nps-score
063200     MOVE ws-avg-food-quality       TO an-avg-food-quality
063300     MOVE ws-avg-service-quality    TO an-avg-service-quality
063400     MOVE ws-avg-hygiene            TO an-avg-hygiene
063500     MOVE ws-avg-value-for-money    TO an-avg-value-for-money
063600     MOVE SPACES                    TO an-filler
063700
063800     WRITE analytics-new-rec.
063900 300000-end-compute-and-write-snapshot.
064000     EXIT.
064100
064200*-----------------------------------------------------------------
064300* CLOSE THE FILES AND DISPLAY A SUMMARY OF TODAY'S RESULTS ON
064400* THE OPERATOR CONSOLE SO THE NIGHT SHIFT CAN SPOT AN EMPTY
064500* OR SUSPICIOUS RUN WITHOUT OPENING THE ANALYTICS FILE.
064600*-----------------------------------------------------------------
064700 900000-begin-finish-program.
064800     CLOSE survey-master
064900           analytics-file-new
065000
065100     DISPLAY SPACE
065200     DISPLAY "Srvanlz - daily analytics run complete."
065300     DISPLAY "Total responses     : [" ws-total-responses "]."
065400     DISPLAY "Avg satisfaction    : ["
065500             ws-avg-satisfaction-score "]."
065600     DISPLAY "Satisfaction rate % : [" ws-satisfaction-rate "]."
065700     DISPLAY "NPS score           : [" ws-nps-score-signed "].".
065800 900000-end-finish-program.
065900     EXIT.
066000
066100 END PROGRAM SRVANLZ.
066200
066300*=================================================================
066400* OPERATING NOTES.
066500*-----------------------------------------------------------------
066600* RUN FREQUENCY   - NIGHTLY, AFTER SRVLOAD HAS BUILT THE CURRENT
066700*                   SURVEY-MASTER GENERATION AND BEFORE SRVMETR
066800*                   REPORTS OFF OF ANALYTICS-FILE-NEW.
066900* RESTART         - RERUNNABLE FOR THE SAME DATE WITHOUT
067000*                   DUPLICATING ROWS, PROVIDED THE ANALYTICS-
067100*                   FILE-OLD FROM THE PRIOR RUN IS STILL IN
067200*                   PLACE - SEE 150200-CARRY-ONE-OLD-ROW.
067300* DEPENDENCIES    - REQUIRES A CURRENT SURVEY-MASTER FROM
067400*                   SRVLOAD.  ANALYTICS-FILE-OLD IS OPTIONAL BUT
067500*                   SHOULD BE THE PRIOR RUN'S ANALYTICS-FILE-NEW,
067600*                   RENAMED BY THE JCL/SCHEDULER STEP THAT
067700*                   PROMOTES GENERATIONS.
067800* OPERATOR ALERT  - A TOTAL-RESPONSES OF ZERO ON THE CONSOLE
067900*                   SUMMARY AT 900000 MEANS EITHER A HOLIDAY WITH
068000*                   NO SURVEY TRAFFIC OR THAT SRVLOAD DID NOT RUN
068100*                   - CONFIRM WITH THE SURVEY-MASTER ROW COUNT
068200*                   BEFORE ASSUMING IT IS A GENUINE QUIET DAY.
068300*=================================================================
068400*=================================================================
068500* SATISFACTION-SCORE AND NPS-BUCKET REFERENCE.
068600*-----------------------------------------------------------------
068700* SM-OVERALL-SATISFACTION TEXT      WS-SATISFACTION-SCORE  COUNTED
068800*-----------------------------------------------------------------
068900* HIGHLY SATISFIED                          5              SATISFIED
069000* SATISFIED                                 4              SATISFIED
069100* NEUTRAL                                   3              NEITHER
069200* DISSATISFIED                              2              NEITHER
069300* HIGHLY DISSATISFIED                       1              NEITHER
069400* BLANK/UNRECOGNIZED (WHEN OTHER)           3              NEITHER
069500*-----------------------------------------------------------------
069600* SM-NPS-SCORE VALUE                        NPS BUCKET
069700*-----------------------------------------------------------------
069800* 9 OR 10                                   PROMOTER
069900* 7 OR 8                                    PASSIVE (COUNTED IN
070000*                                           TOTAL, NEITHER BUCKET)
070100* 0 THROUGH 6                               DETRACTOR
070200*-----------------------------------------------------------------
070300* THIS TABLE IS KEPT HERE RATHER THAN IN A COPYBOOK BECAUSE ONLY
070400* SRVLOAD AND SRVANLZ CARE ABOUT THE MAPPING, AND EACH VALIDATES
070500* OR TALLIES IT FOR A DIFFERENT PURPOSE - SRVLOAD TO CHECK THE
070600* SCAN TEXT WAS RECOGNIZED, SRVANLZ TO ROLL IT INTO AN AVERAGE.
070700*=================================================================
